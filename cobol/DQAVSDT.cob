000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAVSDT.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE ACTUAL
001400*               START DATE OF A REPORTED ACTIVITY.  A START
001500*               DATE MUST BE PRESENT, MUST PARSE AS A REAL
001600*               CALENDAR DATE, AND MUST NOT MATCH ONE OF THE
001700*               KNOWN SYSTEM-DEFAULT PLACEHOLDER DATES.
001800*
001900*================================================================*
002000* HISTORY OF MODIFICATION:                                      *
002100*----------------------------------------------------------------*
002200* DQA001 - GKTAN   - 25/03/1991 - GRANT ACTIVITY QA BATCH       *
002300*                    - INITIAL VERSION.  CHECKED ONLY FOR A      *
002400*                      MISSING OR UNPARSEABLE START DATE.        *
002500* DQA006 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
002600*                    - START DATE EXPANDED TO 4-DIGIT CENTURY   *
002700*                      BEFORE THIS ROUTINE SEES IT - NO LOCAL    *
002800*                      CHANGE REQUIRED.                          *
002900* DQA0AB - WMSIAH  - 02/07/2011 - IATI REPORTING TIE-IN         *
003000*                    - ADDED THE DEFAULT-DATE LOOKUP TABLE,      *
003100*                      CARRIED DOWN FROM THE MAIN DRIVER, SO A   *
003200*                      SYSTEM PLACEHOLDER DATE FAILS THE CHECK.  *
003300*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004200
004300***************
004400 DATA DIVISION.
004500***************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                          PIC X(24)        VALUE
004900     "** PROGRAM DQAVSDT **".
005000
005100* ------------------ PROGRAM WORKING STORAGE -------------------*
005200 01  WK-C-COMMON.
005300 COPY DQACMWS.
005400
005500*    RETAINED FROM THE ORIGINAL GRANT-DATE EDIT FOR THE OLD
005600*    CARD-IMAGE PRINT LAYOUT - NOT USED BY THE IATI CHECK.
005700 01  WK-C-VSDT-WORK-AREA.
005800     05  WK-C-VSDT-W-DATE             PIC X(10).
005900 01  WK-C-VSDT-WORK-AREA-R REDEFINES WK-C-VSDT-WORK-AREA.
006000     05  WK-N-VSDT-W-YYYY             PIC 9(04).
006100     05  FILLER                       PIC X(01).
006200     05  WK-N-VSDT-W-MM               PIC 9(02).
006300     05  FILLER                       PIC X(01).
006400     05  WK-N-VSDT-W-DD               PIC 9(02).
006500
006600 01  WK-N-VSDT-K                      PIC 9(03)        COMP.
006700 01  WK-X-VSDT-FOUND-SW               PIC X(01)        VALUE "N".
006800     88  WK-X-VSDT-FOUND                       VALUE "Y".
006900
007000*    OLD US-STYLE MM/DD/YYYY PRINT EDIT - LEGACY, UNUSED BY
007100*    THIS RUN BUT LEFT IN PLACE FOR THE NEXT PRINT RE-WRITE.
007200 01  WK-C-VSDT-PRINT-DATE             PIC X(10).
007300 01  WK-C-VSDT-PRINT-DATE-R REDEFINES WK-C-VSDT-PRINT-DATE.
007400     05  WK-N-VSDT-PR-MM              PIC 9(02).
007500     05  FILLER                       PIC X(01)        VALUE "/".
007600     05  WK-N-VSDT-PR-DD              PIC 9(02).
007700     05  FILLER                       PIC X(01)        VALUE "/".
007800     05  WK-N-VSDT-PR-YYYY            PIC 9(04).
007900
008000*    SERIAL-NUMBER DISPLAY VIEW, RETAINED FOR INTERACTIVE
008100*    INQUIRY SCREENS - NOT USED BY THE BATCH CHECK ITSELF.
008200 01  WK-C-VSDT-SERIAL-DISPLAY         PIC X(08).
008300 01  WK-C-VSDT-SERIAL-DISPLAY-R
008400                    REDEFINES WK-C-VSDT-SERIAL-DISPLAY.
008500     05  WK-N-VSDT-SERIAL-NUM         PIC 9(08).
008600
008700*    CALL BUFFER FOR THE SHARED DATE-EDIT ROUTINE.
008800 COPY DQLXDTE.
008900
009000*****************
009100 LINKAGE SECTION.
009200*****************
009300 COPY DQLVSDT.
009400 EJECT
009500********************************************
009600 PROCEDURE DIVISION USING WK-C-VSDT-RECORD.
009700********************************************
009800 MAIN-MODULE.
009900     PERFORM A000-CHECK-START-DATE
010000        THRU A099-CHECK-START-DATE-EX.
010100     EXIT PROGRAM.
010200
010300*---------------------------------------------------------------*
010400 A000-CHECK-START-DATE.
010500*---------------------------------------------------------------*
010600     MOVE    SPACES                   TO    WK-C-VSDT-OUTPUT.
010700     MOVE    "N"                      TO    WK-C-VSDT-HAS-DATE.
010800     MOVE    ZERO                     TO    WK-N-VSDT-SERIAL.
010900
011000     IF  WK-C-VSDT-STRDTE-ACTUAL = SPACES
011100         MOVE "FAIL"                  TO    WK-C-VSDT-STATUS
011200         MOVE ZERO                    TO    WK-N-VSDT-PCT
011300         MOVE "START DATE IS MISSING"
011400                                      TO    WK-C-VSDT-MESSAGE
011500         GO TO A099-CHECK-START-DATE-EX.
011600
011700     MOVE    "P"                      TO    WK-C-XDTE-FUNCTION.
011800     MOVE    WK-C-VSDT-STRDTE-ACTUAL  TO    WK-C-XDTE-DATE-1.
011900     CALL "DQAXDTE"  USING  WK-C-XDTE-RECORD.
012000
012100     IF  WK-C-XDTE-VALID NOT = "Y"
012200         MOVE "FAIL"                  TO    WK-C-VSDT-STATUS
012300         MOVE ZERO                    TO    WK-N-VSDT-PCT
012400         MOVE "INVALID START DATE FORMAT"
012500                                      TO    WK-C-VSDT-MESSAGE
012600         GO TO A099-CHECK-START-DATE-EX.
012700
012800     MOVE    "Y"                      TO    WK-C-VSDT-HAS-DATE.
012900     MOVE    WK-N-XDTE-SERIAL-1       TO    WK-N-VSDT-SERIAL.
013000
013100     PERFORM B100-CHECK-DEFAULT-DATES
013200        THRU B199-CHECK-DEFAULT-DATES-EX.
013300
013400     IF  WK-X-VSDT-FOUND
013500         MOVE "FAIL"                  TO    WK-C-VSDT-STATUS
013600         MOVE ZERO                    TO    WK-N-VSDT-PCT
013700         MOVE "START DATE IS A DEFAULT SYSTEM DATE"
013800                                      TO    WK-C-VSDT-MESSAGE
013900         GO TO A099-CHECK-START-DATE-EX.
014000
014100     MOVE "PASS"                     TO    WK-C-VSDT-STATUS.
014200     MOVE 100                        TO    WK-N-VSDT-PCT.
014300
014400 A099-CHECK-START-DATE-EX.
014500     EXIT.
014600
014700*---------------------------------------------------------------*
014800 B100-CHECK-DEFAULT-DATES.
014900*---------------------------------------------------------------*
015000*    WK-C-VSDT-STRDTE-ACTUAL IS ALREADY A VALID ISO DATE - A
015100*    PLAIN STRING COMPARE AGAINST EACH DEFAULT-DATES ENTRY IS
015200*    ENOUGH TO DECIDE CALENDAR EQUALITY.
015300*---------------------------------------------------------------*
015400     MOVE "N" TO WK-X-VSDT-FOUND-SW.
015500
015600     IF  WK-N-VSDT-DDTR-CNT = ZERO
015700         GO TO B199-CHECK-DEFAULT-DATES-EX.
015800
015900     PERFORM B150-COMPARE-ONE-DEFAULT
016000        VARYING WK-N-VSDT-K FROM 1 BY 1
016100          UNTIL WK-N-VSDT-K > WK-N-VSDT-DDTR-CNT
016200             OR WK-X-VSDT-FOUND.
016300
016400 B199-CHECK-DEFAULT-DATES-EX.
016500     EXIT.
016600
016700 B150-COMPARE-ONE-DEFAULT.
016800     IF  WK-C-VSDT-STRDTE-ACTUAL =
016900         WK-C-VSDT-DDTR-DATE (WK-N-VSDT-K)
017000         MOVE "Y" TO WK-X-VSDT-FOUND-SW.
017100
017200******************************************************************
017300*************** END OF PROGRAM SOURCE  DQAVSDT *****************
017400******************************************************************
