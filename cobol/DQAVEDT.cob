000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAVEDT.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   26 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE END DATE
001400*               OF A REPORTED ACTIVITY.  THE ACTUAL END DATE
001500*               IS PREFERRED; THE PLANNED END DATE IS USED
001600*               ONLY WHEN NO ACTUAL END DATE HAS BEEN GIVEN.
001700*
001800*================================================================*
001900* HISTORY OF MODIFICATION:                                      *
002000*----------------------------------------------------------------*
002100* DQA001 - GKTAN   - 26/03/1991 - GRANT ACTIVITY QA BATCH       *
002200*                    - INITIAL VERSION.                         *
002300* DQA006 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
002400*                    - REVIEWED.  NO CHANGE REQUIRED.            *
002500* DQA0AB - WMSIAH  - 05/07/2011 - IATI REPORTING TIE-IN         *
002600*                    - REBUILT AROUND THE ACTUAL-ELSE-PLANNED    *
002700*                      END DATE RULE AND THE SHARED DATE-EDIT    *
002800*                      ROUTINE, REPLACING THE OLD HAND-CODED     *
002900*                      CENTURY BREAK TEST.                       *
003000* DQA022 - MTHIAM  - 14/09/2015 - REQ GA-142                    *
003100*                    - END DATE EQUAL TO START DATE NOW FAILS   *
003200*                      AS WELL AS END DATE BEFORE START DATE.    *
003300*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004200
004300***************
004400 DATA DIVISION.
004500***************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                          PIC X(24)        VALUE
004900     "** PROGRAM DQAVEDT **".
005000
005100* ------------------ PROGRAM WORKING STORAGE -------------------*
005200 01  WK-C-COMMON.
005300 COPY DQACMWS.
005400
005500 01  WK-C-VEDT-EFF-ENDDTE             PIC X(10).
005600 01  WK-C-VEDT-EFF-ENDDTE-R
005700                    REDEFINES WK-C-VEDT-EFF-ENDDTE.
005800     05  WK-N-VEDT-EFF-YYYY           PIC 9(04).
005900     05  FILLER                       PIC X(01).
006000     05  WK-N-VEDT-EFF-MM             PIC 9(02).
006100     05  FILLER                       PIC X(01).
006200     05  WK-N-VEDT-EFF-DD             PIC 9(02).
006300
006400 01  WK-N-VEDT-END-SERIAL             PIC 9(08)        COMP.
006500 01  WK-N-VEDT-STR-SERIAL             PIC 9(08)        COMP.
006600 01  WK-X-VEDT-STR-VALID-SW           PIC X(01)        VALUE "N".
006700     88  WK-X-VEDT-STR-VALID                   VALUE "Y".
006800
006900*    OLD US-STYLE MM/DD/YYYY PRINT EDIT - LEGACY, UNUSED BY
007000*    THIS RUN BUT LEFT IN PLACE FOR THE NEXT PRINT RE-WRITE.
007100 01  WK-C-VEDT-PRINT-DATE             PIC X(10).
007200 01  WK-C-VEDT-PRINT-DATE-R
007300                    REDEFINES WK-C-VEDT-PRINT-DATE.
007400     05  WK-N-VEDT-PR-MM              PIC 9(02).
007500     05  FILLER                       PIC X(01)        VALUE "/".
007600     05  WK-N-VEDT-PR-DD              PIC 9(02).
007700     05  FILLER                       PIC X(01)        VALUE "/".
007800     05  WK-N-VEDT-PR-YYYY            PIC 9(04).
007900
008000*    SERIAL-NUMBER DISPLAY VIEW, RETAINED FOR INTERACTIVE
008100*    INQUIRY SCREENS - NOT USED BY THE BATCH CHECK ITSELF.
008200 01  WK-C-VEDT-SERIAL-DISPLAY         PIC X(08).
008300 01  WK-C-VEDT-SERIAL-DISPLAY-R
008400                    REDEFINES WK-C-VEDT-SERIAL-DISPLAY.
008500     05  WK-N-VEDT-SERIAL-NUM         PIC 9(08).
008600
008700*    CALL BUFFER FOR THE SHARED DATE-EDIT ROUTINE.
008800 COPY DQLXDTE.
008900
009000*****************
009100 LINKAGE SECTION.
009200*****************
009300 COPY DQLVEDT.
009400 EJECT
009500********************************************
009600 PROCEDURE DIVISION USING WK-C-VEDT-RECORD.
009700********************************************
009800 MAIN-MODULE.
009900     PERFORM A000-CHECK-END-DATE
010000        THRU A099-CHECK-END-DATE-EX.
010100     EXIT PROGRAM.
010200
010300*---------------------------------------------------------------*
010400 A000-CHECK-END-DATE.
010500*---------------------------------------------------------------*
010600     MOVE    SPACES                   TO    WK-C-VEDT-OUTPUT.
010700     MOVE    "N"                      TO    WK-X-VEDT-STR-VALID-SW.
010800
010900     IF  WK-C-VEDT-ENDDTE-ACTUAL NOT = SPACES
011000         MOVE WK-C-VEDT-ENDDTE-ACTUAL TO    WK-C-VEDT-EFF-ENDDTE
011100     ELSE
011200         MOVE WK-C-VEDT-ENDDTE-PLAN   TO    WK-C-VEDT-EFF-ENDDTE.
011300
011400     IF  WK-C-VEDT-EFF-ENDDTE = SPACES
011500         MOVE "FAIL"                  TO    WK-C-VEDT-STATUS
011600         MOVE ZERO                    TO    WK-N-VEDT-PCT
011700         MOVE "END DATE IS MISSING"
011800                                      TO    WK-C-VEDT-MESSAGE
011900         GO TO A099-CHECK-END-DATE-EX.
012000
012100     MOVE    "P"                      TO    WK-C-XDTE-FUNCTION.
012200     MOVE    WK-C-VEDT-EFF-ENDDTE     TO    WK-C-XDTE-DATE-1.
012300     CALL "DQAXDTE"  USING  WK-C-XDTE-RECORD.
012400
012500     IF  WK-C-XDTE-VALID NOT = "Y"
012600         MOVE "FAIL"                  TO    WK-C-VEDT-STATUS
012700         MOVE ZERO                    TO    WK-N-VEDT-PCT
012800         MOVE "INVALID END DATE FORMAT"
012900                                      TO    WK-C-VEDT-MESSAGE
013000         GO TO A099-CHECK-END-DATE-EX.
013100
013200     MOVE    WK-N-XDTE-SERIAL-1       TO    WK-N-VEDT-END-SERIAL.
013300
013400     PERFORM B100-EDIT-START-DATE
013500        THRU B199-EDIT-START-DATE-EX.
013600
013700     IF  WK-X-VEDT-STR-VALID
013800         IF  WK-N-VEDT-END-SERIAL NOT > WK-N-VEDT-STR-SERIAL
013900             MOVE "FAIL"              TO    WK-C-VEDT-STATUS
014000             MOVE ZERO                TO    WK-N-VEDT-PCT
014100             MOVE "END DATE MUST BE AFTER START DATE"
014200                                      TO    WK-C-VEDT-MESSAGE
014300             GO TO A099-CHECK-END-DATE-EX.
014400
014500     MOVE "PASS"                     TO    WK-C-VEDT-STATUS.
014600     MOVE 100                        TO    WK-N-VEDT-PCT.
014700
014800 A099-CHECK-END-DATE-EX.
014900     EXIT.
015000
015100*---------------------------------------------------------------*
015200 B100-EDIT-START-DATE.
015300*---------------------------------------------------------------*
015400*    THE END-DATE COMPARISON ONLY APPLIES WHEN THE ACTIVITY
015500*    CARRIES A START DATE THAT ITSELF PARSES CORRECTLY - AN
015600*    UNPARSEABLE OR MISSING START DATE IS LEFT TO DQAVSDT.
015700*---------------------------------------------------------------*
015800     MOVE ZERO TO WK-N-VEDT-STR-SERIAL.
015900
016000     IF  WK-C-VEDT-STRDTE-ACTUAL = SPACES
016100         GO TO B199-EDIT-START-DATE-EX.
016200
016300     MOVE    "P"                      TO    WK-C-XDTE-FUNCTION.
016400     MOVE    WK-C-VEDT-STRDTE-ACTUAL  TO    WK-C-XDTE-DATE-1.
016500     CALL "DQAXDTE"  USING  WK-C-XDTE-RECORD.
016600
016700     IF  WK-C-XDTE-VALID = "Y"
016800         MOVE "Y"                     TO    WK-X-VEDT-STR-VALID-SW
016900         MOVE WK-N-XDTE-SERIAL-1      TO    WK-N-VEDT-STR-SERIAL.
017000
017100 B199-EDIT-START-DATE-EX.
017200     EXIT.
017300
017400******************************************************************
017500*************** END OF PROGRAM SOURCE  DQAVEDT *****************
017600******************************************************************
