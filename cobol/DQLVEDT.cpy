000100*================================================================*
000200*                         DQLVEDT.CPY                           *
000300*   LINKAGE COPYBOOK - CALL INTERFACE FOR DQAVEDT (END DATE)    *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
000800*                    - INITIAL VERSION.                         *
000900*----------------------------------------------------------------*
001000 01  WK-C-VEDT-RECORD.
001100     05  WK-C-VEDT-INPUT.
001200         10  WK-C-VEDT-ENDDTE-ACTUAL  PIC X(10).
001300         10  WK-C-VEDT-ENDDTE-PLAN    PIC X(10).
001400         10  WK-C-VEDT-STRDTE-ACTUAL  PIC X(10).
001500     05  WK-C-VEDT-OUTPUT.
001600         10  WK-C-VEDT-STATUS         PIC X(04).
001700         10  WK-N-VEDT-PCT            PIC 9(03)V99.
001800         10  WK-C-VEDT-MESSAGE        PIC X(80).
001900*                        RESERVED FOR FUTURE USE
002000         10  FILLER                   PIC X(10).
