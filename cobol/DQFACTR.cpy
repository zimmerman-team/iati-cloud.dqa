000100*================================================================*
000200*                         DQFACTR.CPY                           *
000300*   ACTIVITY INPUT RECORD - ONE REPORTED AID ACTIVITY           *
000400*   (PROGRAMME = HIERARCHY 1, PROJECT = HIERARCHY 2)            *
000500*================================================================*
000600* I-O FORMAT: DQFACTRR  FROM FILE ACTIVITYS                     *
000700* FIXED-WIDTH, SPACE-PADDED, UNSORTED, READ ONCE PER RUN.       *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                      *
001000*----------------------------------------------------------------*
001100* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
001200*                    - INITIAL VERSION AS THE GENERAL ACTIVITY  *
001300*                      RECORD FOR ANNUAL GRANT REPORTING.       *
001400* DQA006 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
001500*                    - EXPANDED ALL DATE FIELDS TO 4-DIGIT      *
001600*                      CENTURY, X(10) CCYY-MM-DD THROUGHOUT.     *
001700* DQA011 - WMSIAH  - 23/06/2011 - IATI REPORTING TIE-IN         *
001800*                    - REPLACED THE OLD GRANT-REF KEY WITH THE  *
001900*                      IATI-IDENTIFIER AND HIERARCHY FIELDS SO  *
002000*                      FEEDS FROM THE PUBLISHED REGISTRY CAN    *
002100*                      BE LOADED DIRECTLY.  LAYOUT RESHAPED     *
002200*                      AROUND THE OCCURS-GROUP PATTERN USED IN  *
002300*                      EARLIER ACTIVITY LAYOUT, LESS THE FUND  *
002400*                      TRANSFER TAGS NO LONGER NEEDED HERE.     *
002500* DQA014 - WMSIAH  - 02/06/2013 - REQ GA-114                    *
002600*                    - ADDED TRANS-SECTOR AND TRANS-LOC COUNTS  *
002700*                      SO SCOPE-ONLY TRANSACTION DATA CAN BE    *
002800*                      RECOGNISED WITHOUT A SEPARATE PASS.      *
002900* DQA027 - MTHIAM  - 11/01/2019 - REQ GA-201                    *
003000*                    - WIDENED BUDGET VALUE TO S9(13)V99 TO     *
003100*                      MATCH THE FUNDER'S OWN FEED.             *
003200*----------------------------------------------------------------*
003300     05  DQF-ACTR-RECORD                PIC X(2548).
003400
003500     05  DQF-ACTRR  REDEFINES DQF-ACTR-RECORD.
003600         06  DQF-ACTR-IATI-ID            PIC X(50).
003700*                        IATI ACTIVITY IDENTIFIER
003800         06  DQF-ACTR-HIERARCHY          PIC 9(01).
003900*                        1 = PROGRAMME, 2 = PROJECT
004000         06  DQF-ACTR-STATUS             PIC 9(01).
004100*                        1 PIPELINE 2 IMPL 3 FINAL 4 CLOSED
004200*                        5 CANCELLED 6 SUSPENDED
004300         06  DQF-ACTR-REPORT-ORG         PIC X(40).
004400*                        REPORTING ORGANISATION REF
004500         06  DQF-ACTR-TITLE              PIC X(200).
004600*                        TITLE NARRATIVE (FIRST)
004700         06  DQF-ACTR-DESC               PIC X(500).
004800*                        DESCRIPTION NARRATIVE (FIRST)
004900         06  DQF-ACTR-STRDTE-ACTUAL      PIC X(10).
005000*                        START DATE ACTUAL  CCYY-MM-DD
005100         06  DQF-ACTR-ENDDTE-ACTUAL      PIC X(10).
005200*                        END DATE ACTUAL
005300         06  DQF-ACTR-ENDDTE-PLANNED     PIC X(10).
005400*                        END DATE PLANNED
005500
005600         06  DQF-ACTR-SECTOR-CNT         PIC 9(02).
005700*                        NUMBER OF ACTIVITY-LEVEL SECTORS
005800         06  DQF-ACTR-SECTOR-GRP  OCCURS 10 TIMES.
005900             08  DQF-ACTR-SECTOR-CODE    PIC X(05).
006000             08  DQF-ACTR-SECTOR-PCT     PIC 9(03)V99.
006100
006200         06  DQF-ACTR-TXSEC-CNT          PIC 9(02).
006300*                        NUMBER OF TRANSACTION-LEVEL SECTORS
006400         06  DQF-ACTR-TXSEC-GRP  OCCURS 10 TIMES.
006500             08  DQF-ACTR-TXSEC-CODE     PIC X(05).
006600
006700         06  DQF-ACTR-COUNTRY-CNT        PIC 9(02).
006800*                        NUMBER OF ACTIVITY-LEVEL COUNTRIES
006900         06  DQF-ACTR-COUNTRY-GRP  OCCURS 5 TIMES.
007000             08  DQF-ACTR-COUNTRY-CODE   PIC X(03).
007100             08  DQF-ACTR-COUNTRY-PCT    PIC 9(03)V99.
007200             08  DQF-ACTR-COUNTRY-PCTSW  PIC X(01).
007300*                        'Y' WHEN A PERCENTAGE WAS SUPPLIED
007400
007500         06  DQF-ACTR-REGION-CNT         PIC 9(02).
007600*                        NUMBER OF ACTIVITY-LEVEL REGIONS
007700         06  DQF-ACTR-REGION-GRP  OCCURS 5 TIMES.
007800             08  DQF-ACTR-REGION-CODE    PIC X(03).
007900             08  DQF-ACTR-REGION-PCT     PIC 9(03)V99.
008000             08  DQF-ACTR-REGION-PCTSW   PIC X(01).
008100
008200         06  DQF-ACTR-TXLOC-CNT          PIC 9(02).
008300*                        TRANS-LEVEL COUNTRY+REGION CNT
008400         06  DQF-ACTR-PARTORG-CNT        PIC 9(02).
008500*                        PARTICIPATING ORG ENTRY COUNT
008600         06  DQF-ACTR-PARTORG-GRP  OCCURS 10 TIMES.
008700             08  DQF-ACTR-PARTORG-REF    PIC X(40).
008800             08  DQF-ACTR-PARTORG-ROLE   PIC 9(01).
008900*                        1 FUNDING  2 ACCOUNTABLE  OTHERS POSS.
009000
009100         06  DQF-ACTR-DOC-CNT            PIC 9(02).
009200*                        DOCUMENT-LINK TITLE COUNT
009300         06  DQF-ACTR-DOC-GRP  OCCURS 10 TIMES.
009400             08  DQF-ACTR-DOC-TITLE      PIC X(80).
009500
009600         06  DQF-ACTR-BUDGET-CNT         PIC 9(02).
009700*                        BUDGET ENTRY COUNT
009800         06  DQF-ACTR-BUDGET-GRP  OCCURS 10 TIMES.
009900             08  DQF-ACTR-BUDGET-PDSTRT  PIC X(10).
010000             08  DQF-ACTR-BUDGET-VALUE   PIC S9(13)V99.
010100
010200         06  FILLER                      PIC X(10).
