000100*================================================================*
000200*                         DQLXFYR.CPY                           *
000300*   LINKAGE COPYBOOK - CALL INTERFACE FOR DQAXFYR               *
000400*   (FINANCIAL YEAR AND CUT-OFF DATE COMPUTATION)               *
000500*================================================================*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
000900*                    - INITIAL VERSION.                         *
001000* DQA011 - WMSIAH  - 23/06/2011 - IATI REPORTING TIE-IN         *
001100*                    - ADDED THE THREE DOCUMENT CUT-OFF DATES.  *
001200*----------------------------------------------------------------*
001300 01  WK-C-XFYR-RECORD.
001400     05  WK-C-XFYR-INPUT.
001500         10  WK-C-XFYR-RUN-DATE       PIC X(10).
001600         10  WK-N-XFYR-FYSTART-MO     PIC 9(02).
001700         10  WK-N-XFYR-CLOSED-MOS     PIC 9(02).
001800         10  WK-N-XFYR-BUSCASE-MOS    PIC 9(02).
001900         10  WK-N-XFYR-LOGFRM-MOS     PIC 9(02).
002000         10  WK-N-XFYR-ANRVW-MOS      PIC 9(02).
002100     05  WK-C-XFYR-OUTPUT.
002200         10  WK-C-XFYR-FY-START       PIC X(10).
002300         10  WK-C-XFYR-FY-END         PIC X(10).
002400         10  WK-C-XFYR-FY-LABEL       PIC X(09).
002500         10  WK-C-XFYR-CLOSED-CUTOFF  PIC X(10).
002600         10  WK-C-XFYR-BUSCASE-CUTOFF PIC X(10).
002700         10  WK-C-XFYR-LOGFRM-CUTOFF  PIC X(10).
002800         10  WK-C-XFYR-ANRVW-CUTOFF   PIC X(10).
002900*                        RESERVED FOR FUTURE USE
003000         10  FILLER                   PIC X(04).
