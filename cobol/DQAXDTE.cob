000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAXDTE.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE SERVING THE WHOLE
001400*               SUITE AS A SINGLE CALENDAR DATE UTILITY.  IT
001500*               HOLDS THE ONLY JULIAN DAY NUMBER ARITHMETIC IN
001600*               THE SYSTEM SO THAT DATE RULES ARE NEVER RE-
001700*               INVENTED DOWN IN THE INDIVIDUAL CHECK ROUTINES.
001800*               THREE FUNCTIONS ARE SUPPORTED, SELECTED ON
001900*               WK-C-XDTE-FUNCTION -
002000*                 "P"  PARSE/VALIDATE DATE-1, RETURN SERIAL-1.
002100*                 "S"  SHIFT DATE-1 BY WK-N-XDTE-DAYS (SIGNED)
002200*                      DAYS, RETURN RESULT-DATE.
002300*                 "C"  COMPARE DATE-1 TO DATE-2, RETURN -1/0/1
002400*                      IN WK-N-XDTE-COMPARE.
002500*
002600*================================================================*
002700* HISTORY OF MODIFICATION:                                      *
002800*----------------------------------------------------------------*
002900* DQA001 - GKTAN   - 18/03/1991 - GRANT ACTIVITY QA BATCH       *
003000*                    - INITIAL VERSION.  CARRIES THE JULIAN DAY *
003100*                      NUMBER CONVERSION ONLY - NO CALENDAR     *
003200*                      ARITHMETIC EXISTED ELSEWHERE IN THE SHOP *
003300*                      WORTH BORROWING.                         *
003400* DQA014 - KTNLKH  - 17/07/1995 - REQUEST GU0447                *
003500*                    - LEAP YEAR EDIT TIGHTENED - 29 FEB WAS    *
003600*                      ACCEPTED IN NON-LEAP YEARS UNDER THE OLD *
003700*                      DAY-IN-MONTH TABLE.                      *
003800* DQA0Y2 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
003900*                    - REVIEWED.  DATES HAVE ALWAYS CARRIED A   *
004000*                      FULL 4-DIGIT CENTURY IN WK-C-XDTE-DATE-1 *
004100*                      AND DATE-2 - NO CHANGE REQUIRED.         *
004200* DQA0AB - WMSIAH  - 23/06/2011 - IATI REPORTING TIE-IN         *
004300*                    - ADDED FUNCTION "S" (SHIFT) FOR THE FIXED *
004400*                      30-DAY WINDOWS THE IATI QUALITY BATCH    *
004500*                      NEEDS ON TOP OF THE EXISTING "P" AND "C" *
004600*                      FUNCTIONS.                               *
004700* DQA0C4 - MTHIAM  - 04/02/2014 - REQUEST GU1180                *
004800*                    - WK-N-XDTE-COMPARE WAS LEFT UNINITIALISED *
004900*                      WHEN DATE-1 OR DATE-2 FAILED TO PARSE -   *
005000*                      NOW FORCED TO ZERO ON ANY PARSE FAILURE.  *
005100*----------------------------------------------------------------*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006000
006100***************
006200 DATA DIVISION.
006300***************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM DQAXDTE **".
006800
006900* ------------------ PROGRAM WORKING STORAGE -------------------*
007000 01  WK-C-COMMON.
007100 COPY DQACMWS.
007200
007300 01  WK-C-XDTE-DATE1-WORK            PIC X(10).
007400 01  WK-C-XDTE-DATE1-WORK-R REDEFINES WK-C-XDTE-DATE1-WORK.
007500     05  WK-N-XDTE-D1-YYYY           PIC 9(04).
007600     05  FILLER                      PIC X(01).
007700     05  WK-N-XDTE-D1-MM             PIC 9(02).
007800     05  FILLER                      PIC X(01).
007900     05  WK-N-XDTE-D1-DD             PIC 9(02).
008000
008100 01  WK-C-XDTE-DATE2-WORK            PIC X(10).
008200 01  WK-C-XDTE-DATE2-WORK-R REDEFINES WK-C-XDTE-DATE2-WORK.
008300     05  WK-N-XDTE-D2-YYYY           PIC 9(04).
008400     05  FILLER                      PIC X(01).
008500     05  WK-N-XDTE-D2-MM             PIC 9(02).
008600     05  FILLER                      PIC X(01).
008700     05  WK-N-XDTE-D2-DD             PIC 9(02).
008800
008900 01  WK-C-XDTE-RESLT-WORK            PIC X(10).
009000 01  WK-C-XDTE-RESLT-WORK-R REDEFINES WK-C-XDTE-RESLT-WORK.
009100     05  WK-N-XDTE-RS-YYYY           PIC 9(04).
009200     05  WK-C-XDTE-RS-DASH1          PIC X(01).
009300     05  WK-N-XDTE-RS-MM             PIC 9(02).
009400     05  WK-C-XDTE-RS-DASH2          PIC X(01).
009500     05  WK-N-XDTE-RS-DD             PIC 9(02).
009600
009700 01  WK-X-XDTE-LEAP-SW               PIC X(01)        VALUE "N".
009800     88  WK-X-XDTE-LEAP-YEAR                  VALUE "Y".
009900     88  WK-X-XDTE-NOT-LEAP-YEAR               VALUE "N".
010000
010100 01  WK-N-XDTE-DAYS-IN-MONTH         PIC 9(02)        COMP
010200                                      OCCURS 12 TIMES.
010300
010400 01  WK-N-XDTE-CALC.
010500     05  WK-N-XDTE-A                 PIC 9(08)        COMP.
010600     05  WK-N-XDTE-B                 PIC 9(08)        COMP.
010700     05  WK-N-XDTE-C                 PIC 9(08)        COMP.
010800     05  WK-N-XDTE-D                 PIC 9(08)        COMP.
010900     05  WK-N-XDTE-E                 PIC 9(08)        COMP.
011000     05  WK-N-XDTE-M                 PIC 9(08)        COMP.
011100     05  WK-N-XDTE-Y                 PIC 9(08)        COMP.
011200     05  WK-N-XDTE-JDN1               PIC 9(08)        COMP.
011300     05  WK-N-XDTE-JDN2               PIC 9(08)        COMP.
011400     05  WK-N-XDTE-JDNR               PIC 9(08)        COMP.
011500     05  WK-S-XDTE-JDN-SHIFT          PIC S9(08)       COMP.
011600
011700 01  WK-C-XDTE-WORK-DONE              PIC X(01)        VALUE "N".
011800
011900*****************
012000 LINKAGE SECTION.
012100*****************
012200 COPY DQLXDTE.
012300 EJECT
012400********************************************
012500 PROCEDURE DIVISION USING WK-C-XDTE-RECORD.
012600********************************************
012700 MAIN-MODULE.
012800     MOVE    "N"                     TO    WK-C-XDTE-VALID.
012900     MOVE    SPACES                  TO    WK-C-XDTE-RESULT-DATE.
013000     MOVE    ZERO                    TO    WK-N-XDTE-SERIAL-1
013100                                            WK-N-XDTE-SERIAL-2
013200                                            WK-N-XDTE-COMPARE.
013300
013400     EVALUATE WK-C-XDTE-FUNCTION
013500         WHEN "P"
013600             PERFORM A100-PARSE-ONLY
013700                THRU A199-PARSE-ONLY-EX
013800         WHEN "S"
013900             PERFORM A200-SHIFT-DATE
014000                THRU A299-SHIFT-DATE-EX
014100         WHEN "C"
014200             PERFORM A300-COMPARE-DATES
014300                THRU A399-COMPARE-DATES-EX
014400         WHEN OTHER
014500             DISPLAY "DQAXDTE - INVALID FUNCTION CODE - "
014600                     WK-C-XDTE-FUNCTION
014700     END-EVALUATE.
014800
014900     EXIT PROGRAM.
015000
015100*---------------------------------------------------------------*
015200 A100-PARSE-ONLY.
015300*---------------------------------------------------------------*
015400     MOVE    WK-C-XDTE-DATE-1        TO    WK-C-XDTE-DATE1-WORK.
015500     PERFORM B100-EDIT-DATE1 THRU B199-EDIT-DATE1-EX.
015600     IF  WK-C-XDTE-VALID = "Y"
015700         PERFORM C100-GREGORIAN-TO-JDN
015800            THRU C199-GREGORIAN-TO-JDN-EX
015900         MOVE    WK-N-XDTE-JDN1       TO    WK-N-XDTE-SERIAL-1.
016000
016100 A199-PARSE-ONLY-EX.
016200     EXIT.
016300
016400*---------------------------------------------------------------*
016500 A200-SHIFT-DATE.
016600*---------------------------------------------------------------*
016700     MOVE    WK-C-XDTE-DATE-1        TO    WK-C-XDTE-DATE1-WORK.
016800     PERFORM B100-EDIT-DATE1 THRU B199-EDIT-DATE1-EX.
016900     IF  WK-C-XDTE-VALID NOT = "Y"
017000         GO TO A299-SHIFT-DATE-EX.
017100
017200     MOVE    WK-N-XDTE-D1-YYYY       TO    WK-N-XDTE-Y.
017300     MOVE    WK-N-XDTE-D1-MM         TO    WK-N-XDTE-M.
017400     MOVE    WK-N-XDTE-D1-DD         TO    WK-N-XDTE-D.
017500     PERFORM C100-GREGORIAN-TO-JDN
017600        THRU C199-GREGORIAN-TO-JDN-EX.
017700
017800     COMPUTE WK-S-XDTE-JDN-SHIFT =
017900             WK-N-XDTE-JDN1 + WK-N-XDTE-DAYS.
018000     MOVE    WK-S-XDTE-JDN-SHIFT     TO    WK-N-XDTE-JDNR.
018100
018200     PERFORM C200-JDN-TO-GREGORIAN
018300        THRU C299-JDN-TO-GREGORIAN-EX.
018400
018500     MOVE    "-"                     TO    WK-C-XDTE-RS-DASH1
018600                                            WK-C-XDTE-RS-DASH2.
018700     MOVE    WK-C-XDTE-RESLT-WORK    TO    WK-C-XDTE-RESULT-DATE.
018800     MOVE    WK-N-XDTE-JDNR          TO    WK-N-XDTE-SERIAL-1.
018900
019000 A299-SHIFT-DATE-EX.
019100     EXIT.
019200
019300*---------------------------------------------------------------*
019400 A300-COMPARE-DATES.
019500*---------------------------------------------------------------*
019600     MOVE    WK-C-XDTE-DATE-1        TO    WK-C-XDTE-DATE1-WORK.
019700     PERFORM B100-EDIT-DATE1 THRU B199-EDIT-DATE1-EX.
019800     IF  WK-C-XDTE-VALID NOT = "Y"
019900         GO TO A399-COMPARE-DATES-EX.
020000
020100     MOVE    WK-N-XDTE-D1-YYYY       TO    WK-N-XDTE-Y.
020200     MOVE    WK-N-XDTE-D1-MM         TO    WK-N-XDTE-M.
020300     MOVE    WK-N-XDTE-D1-DD         TO    WK-N-XDTE-D.
020400     PERFORM C100-GREGORIAN-TO-JDN
020500        THRU C199-GREGORIAN-TO-JDN-EX.
020600     MOVE    WK-N-XDTE-JDN1          TO    WK-N-XDTE-SERIAL-1.
020700
020800     MOVE    WK-C-XDTE-DATE-2        TO    WK-C-XDTE-DATE2-WORK.
020900     PERFORM B200-EDIT-DATE2 THRU B299-EDIT-DATE2-EX.
021000     IF  WK-C-XDTE-VALID NOT = "Y"
021100         GO TO A399-COMPARE-DATES-EX.
021200
021300     MOVE    WK-N-XDTE-D2-YYYY       TO    WK-N-XDTE-Y.
021400     MOVE    WK-N-XDTE-D2-MM         TO    WK-N-XDTE-M.
021500     MOVE    WK-N-XDTE-D2-DD         TO    WK-N-XDTE-D.
021600     PERFORM C100-GREGORIAN-TO-JDN
021700        THRU C199-GREGORIAN-TO-JDN-EX.
021800     MOVE    WK-N-XDTE-JDN1          TO    WK-N-XDTE-SERIAL-2.
021900
022000     EVALUATE TRUE
022100         WHEN WK-N-XDTE-SERIAL-1 <  WK-N-XDTE-SERIAL-2
022200             MOVE -1              TO    WK-N-XDTE-COMPARE
022300         WHEN WK-N-XDTE-SERIAL-1 >  WK-N-XDTE-SERIAL-2
022400             MOVE  1              TO    WK-N-XDTE-COMPARE
022500         WHEN OTHER
022600             MOVE  0              TO    WK-N-XDTE-COMPARE
022700     END-EVALUATE.
022800
022900 A399-COMPARE-DATES-EX.
023000     EXIT.
023100
023200*---------------------------------------------------------------*
023300 B100-EDIT-DATE1.
023400*---------------------------------------------------------------*
023500*    EDITS WK-C-XDTE-DATE1-WORK IN PLACE (FORMAT YYYY-MM-DD).
023600*---------------------------------------------------------------*
023700     MOVE    "Y"                     TO    WK-C-XDTE-VALID.
023800
023900     IF  WK-N-XDTE-D1-YYYY < 1900 OR > 2099
024000         MOVE "N"                    TO    WK-C-XDTE-VALID
024100         GO TO B199-EDIT-DATE1-EX.
024200
024300     IF  WK-N-XDTE-D1-MM < 1 OR > 12
024400         MOVE "N"                    TO    WK-C-XDTE-VALID
024500         GO TO B199-EDIT-DATE1-EX.
024600
024700     MOVE    WK-N-XDTE-D1-YYYY       TO    WK-N-XDTE-Y.
024800     PERFORM D100-BUILD-DAYS-TABLE THRU D199-BUILD-DAYS-TABLE-EX.
024900
025000     IF  WK-N-XDTE-D1-DD < 1 OR
025100         WK-N-XDTE-D1-DD >
025200             WK-N-XDTE-DAYS-IN-MONTH (WK-N-XDTE-D1-MM)
025300         MOVE "N"                    TO    WK-C-XDTE-VALID.
025400
025500 B199-EDIT-DATE1-EX.
025600     EXIT.
025700
025800*---------------------------------------------------------------*
025900 B200-EDIT-DATE2.
026000*---------------------------------------------------------------*
026100*    EDITS WK-C-XDTE-DATE2-WORK IN PLACE (FORMAT YYYY-MM-DD).
026200*---------------------------------------------------------------*
026300     MOVE    "Y"                     TO    WK-C-XDTE-VALID.
026400
026500     IF  WK-N-XDTE-D2-YYYY < 1900 OR > 2099
026600         MOVE "N"                    TO    WK-C-XDTE-VALID
026700         GO TO B299-EDIT-DATE2-EX.
026800
026900     IF  WK-N-XDTE-D2-MM < 1 OR > 12
027000         MOVE "N"                    TO    WK-C-XDTE-VALID
027100         GO TO B299-EDIT-DATE2-EX.
027200
027300     MOVE    WK-N-XDTE-D2-YYYY       TO    WK-N-XDTE-Y.
027400     PERFORM D100-BUILD-DAYS-TABLE THRU D199-BUILD-DAYS-TABLE-EX.
027500
027600     IF  WK-N-XDTE-D2-DD < 1 OR
027700         WK-N-XDTE-D2-DD >
027800             WK-N-XDTE-DAYS-IN-MONTH (WK-N-XDTE-D2-MM)
027900         MOVE "N"                    TO    WK-C-XDTE-VALID.
028000
028100 B299-EDIT-DATE2-EX.
028200     EXIT.
028300
028400*---------------------------------------------------------------*
028500 C100-GREGORIAN-TO-JDN.
028600*---------------------------------------------------------------*
028700*    STANDARD CIVIL CALENDAR - JULIAN DAY NUMBER ALGORITHM.
028800*    WK-N-XDTE-Y / -M / -D MUST BE SET BY THE CALLER.  RESULT
028900*    COMES BACK IN WK-N-XDTE-JDN1.
029000*---------------------------------------------------------------*
029100     COMPUTE WK-N-XDTE-A = (14 - WK-N-XDTE-M) / 12.
029200     COMPUTE WK-N-XDTE-Y = WK-N-XDTE-Y + 4800 - WK-N-XDTE-A.
029300     COMPUTE WK-N-XDTE-M = WK-N-XDTE-M + (12 * WK-N-XDTE-A) - 3.
029400
029500     COMPUTE WK-N-XDTE-JDN1 =
029600             WK-N-XDTE-D
029700           + ((153 * WK-N-XDTE-M) + 2) / 5
029800           + (365 * WK-N-XDTE-Y)
029900           + (WK-N-XDTE-Y / 4)
030000           - (WK-N-XDTE-Y / 100)
030100           + (WK-N-XDTE-Y / 400)
030200           - 32045.
030300
030400 C199-GREGORIAN-TO-JDN-EX.
030500     EXIT.
030600
030700*---------------------------------------------------------------*
030800 C200-JDN-TO-GREGORIAN.
030900*---------------------------------------------------------------*
031000*    INVERSE OF C100 - WK-N-XDTE-JDNR IN, WK-N-XDTE-RS-YYYY /
031100*    -MM / -DD OUT VIA WK-C-XDTE-RESLT-WORK-R.
031200*---------------------------------------------------------------*
031300     COMPUTE WK-N-XDTE-A = WK-N-XDTE-JDNR + 32044.
031400     COMPUTE WK-N-XDTE-B = ((4 * WK-N-XDTE-A) + 3) / 146097.
031500     COMPUTE WK-N-XDTE-C =
031600             WK-N-XDTE-A - ((146097 * WK-N-XDTE-B) / 4).
031700     COMPUTE WK-N-XDTE-D =
031800             ((4 * WK-N-XDTE-C) + 3) / 1461.
031900     COMPUTE WK-N-XDTE-E =
032000             WK-N-XDTE-C - ((1461 * WK-N-XDTE-D) / 4).
032100     COMPUTE WK-N-XDTE-M = ((5 * WK-N-XDTE-E) + 2) / 153.
032200
032300     COMPUTE WK-N-XDTE-RS-DD =
032400             WK-N-XDTE-E
032500           - (((153 * WK-N-XDTE-M) + 2) / 5)
032600           + 1.
032700     COMPUTE WK-N-XDTE-RS-MM =
032800             WK-N-XDTE-M + 3 - (12 * (WK-N-XDTE-M / 10)).
032900     COMPUTE WK-N-XDTE-RS-YYYY =
033000             (100 * WK-N-XDTE-B)
033100           + WK-N-XDTE-D
033200           - 4800
033300           + (WK-N-XDTE-M / 10).
033400
033500 C299-JDN-TO-GREGORIAN-EX.
033600     EXIT.
033700
033800*---------------------------------------------------------------*
033900 D100-BUILD-DAYS-TABLE.
034000*---------------------------------------------------------------*
034100*    LOADS WK-N-XDTE-DAYS-IN-MONTH (1) THRU (12) FOR THE YEAR
034200*    CURRENTLY HELD IN WK-N-XDTE-Y, TAKING THE LEAP RULE INTO
034300*    ACCOUNT FOR FEBRUARY.
034400*---------------------------------------------------------------*
034500     MOVE 31 TO WK-N-XDTE-DAYS-IN-MONTH (1).
034600     MOVE 28 TO WK-N-XDTE-DAYS-IN-MONTH (2).
034700     MOVE 31 TO WK-N-XDTE-DAYS-IN-MONTH (3).
034800     MOVE 30 TO WK-N-XDTE-DAYS-IN-MONTH (4).
034900     MOVE 31 TO WK-N-XDTE-DAYS-IN-MONTH (5).
035000     MOVE 30 TO WK-N-XDTE-DAYS-IN-MONTH (6).
035100     MOVE 31 TO WK-N-XDTE-DAYS-IN-MONTH (7).
035200     MOVE 31 TO WK-N-XDTE-DAYS-IN-MONTH (8).
035300     MOVE 30 TO WK-N-XDTE-DAYS-IN-MONTH (9).
035400     MOVE 31 TO WK-N-XDTE-DAYS-IN-MONTH (10).
035500     MOVE 30 TO WK-N-XDTE-DAYS-IN-MONTH (11).
035600     MOVE 31 TO WK-N-XDTE-DAYS-IN-MONTH (12).
035700
035800     MOVE "N"  TO WK-X-XDTE-LEAP-SW.
035900     IF  (WK-N-XDTE-Y / 4 * 4 = WK-N-XDTE-Y AND
036000          WK-N-XDTE-Y / 100 * 100 NOT = WK-N-XDTE-Y)
036100      OR (WK-N-XDTE-Y / 400 * 400 = WK-N-XDTE-Y)
036200         MOVE "Y" TO WK-X-XDTE-LEAP-SW.
036300
036400     IF  WK-X-XDTE-LEAP-YEAR
036500         MOVE 29 TO WK-N-XDTE-DAYS-IN-MONTH (2).
036600
036700 D199-BUILD-DAYS-TABLE-EX.
036800     EXIT.
036900
037000******************************************************************
037100*************** END OF PROGRAM SOURCE  DQAXDTE *****************
037200******************************************************************
