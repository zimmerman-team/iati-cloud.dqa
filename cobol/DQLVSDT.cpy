000100*================================================================*
000200*                         DQLVSDT.CPY                           *
000300*   LINKAGE COPYBOOK - CALL INTERFACE FOR DQAVSDT (START DATE)  *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
000800*                    - INITIAL VERSION.                         *
000900* DQA006 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
001000*                    - START DATE EXPANDED TO 4-DIGIT CENTURY.  *
001100*----------------------------------------------------------------*
001200 01  WK-C-VSDT-RECORD.
001300     05  WK-C-VSDT-INPUT.
001400         10  WK-C-VSDT-STRDTE-ACTUAL  PIC X(10).
001500         10  WK-N-VSDT-DDTR-CNT       PIC 9(03) COMP.
001600         10  WK-C-VSDT-DDTR-GRP  OCCURS 100 TIMES.
001700             15  WK-C-VSDT-DDTR-DATE  PIC X(10).
001800     05  WK-C-VSDT-OUTPUT.
001900         10  WK-C-VSDT-STATUS         PIC X(04).
002000         10  WK-N-VSDT-PCT            PIC 9(03)V99.
002100         10  WK-C-VSDT-MESSAGE        PIC X(80).
002200         10  WK-C-VSDT-HAS-DATE       PIC X(01).
002300*                        "Y" WHEN A START DATE PARSED OK
002400         10  WK-N-VSDT-SERIAL         PIC 9(08) COMP.
002500*                        PARSED START DATE, JULIAN SERIAL
002600*                        RESERVED FOR FUTURE USE
002700         10  FILLER                   PIC X(10).
