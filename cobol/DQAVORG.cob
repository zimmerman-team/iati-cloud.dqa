000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAVORG.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   30 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THAT A
001400*               REPORTED ACTIVITY NAMES AT LEAST ONE
001500*               PARTICIPATING ORGANISATION WITH A REAL
001600*               REFERENCE - A TABLE OF BLANK ENTRIES IS
001700*               TREATED THE SAME AS NO ENTRIES AT ALL.
001800*
001900*================================================================*
002000* HISTORY OF MODIFICATION:                                      *
002100*----------------------------------------------------------------*
002200* DQA001 - GKTAN   - 30/03/1991 - GRANT ACTIVITY QA BATCH       *
002300*                    - INITIAL VERSION.                         *
002400* DQA006 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
002500*                    - REVIEWED.  NO CHANGE REQUIRED.            *
002600* DQA0AB - WMSIAH  - 10/07/2011 - IATI REPORTING TIE-IN         *
002700*                    - REPLACED THE OLD SINGLE CO-FUNDER FIELD   *
002800*                      WITH THE PARTICIPATING-ORGANISATION        *
002900*                      TABLE CARRIED DOWN FROM THE ACTIVITY      *
003000*                      RECORD.                                  *
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004000
004100***************
004200 DATA DIVISION.
004300***************
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER                          PIC X(24)        VALUE
004700     "** PROGRAM DQAVORG **".
004800
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000 01  WK-C-COMMON.
005100 COPY DQACMWS.
005200
005300 01  WK-N-VORG-I                      PIC 9(02)        COMP.
005400 01  WK-N-VORG-REAL-CNT               PIC 9(02)        COMP.
005500
005600*    OLD PUNCH-CARD FUNDER TALLY LAYOUT - LEGACY, UNUSED BY
005700*    THIS RUN BUT LEFT IN PLACE FOR THE NEXT PRINT RE-WRITE.
005800 01  WK-C-VORG-TALLY-CARD             PIC X(10).
005900 01  WK-C-VORG-TALLY-CARD-R
006000                    REDEFINES WK-C-VORG-TALLY-CARD.
006100     05  WK-N-VORG-TALLY-FUND         PIC 9(05).
006200     05  WK-N-VORG-TALLY-ACCT         PIC 9(05).
006300
006400*    ROLE-BREAKDOWN DISPLAY VIEW, RETAINED FOR INTERACTIVE
006500*    INQUIRY SCREENS - NOT USED BY THE BATCH CHECK ITSELF.
006600 01  WK-N-VORG-ROLE-DISPLAY           PIC 9(04).
006700 01  WK-N-VORG-ROLE-DISPLAY-R
006800                    REDEFINES WK-N-VORG-ROLE-DISPLAY.
006900     05  WK-N-VORG-ROLE-HI            PIC 9(02).
007000     05  WK-N-VORG-ROLE-LO            PIC 9(02).
007100
007200*    FIRST-ORG-REF PRINT-LINE VIEW, RETAINED FROM THE OLD
007300*    SINGLE-LINE FUNDER REPORT - NOT USED BY THIS CHECK.
007400 01  WK-C-VORG-FIRST-LINE             PIC X(40).
007500 01  WK-C-VORG-FIRST-LINE-R
007600                    REDEFINES WK-C-VORG-FIRST-LINE.
007700     05  WK-C-VORG-FL-NAME            PIC X(30).
007800     05  WK-C-VORG-FL-FILLER          PIC X(10).
007900
008000*****************
008100 LINKAGE SECTION.
008200*****************
008300 COPY DQLVORG.
008400 EJECT
008500********************************************
008600 PROCEDURE DIVISION USING WK-C-VORG-RECORD.
008700********************************************
008800 MAIN-MODULE.
008900     PERFORM A000-CHECK-PART-ORGS
009000        THRU A099-CHECK-PART-ORGS-EX.
009100     EXIT PROGRAM.
009200
009300*---------------------------------------------------------------*
009400 A000-CHECK-PART-ORGS.
009500*---------------------------------------------------------------*
009600     MOVE    SPACES                   TO    WK-C-VORG-OUTPUT.
009700     MOVE    ZERO                     TO    WK-N-VORG-REAL-CNT.
009800
009900     IF  WK-N-VORG-PARTORG-CNT > ZERO
010000         PERFORM B150-COUNT-ONE-ORG
010100            VARYING WK-N-VORG-I FROM 1 BY 1
010200              UNTIL WK-N-VORG-I > WK-N-VORG-PARTORG-CNT.
010300
010400     IF  WK-N-VORG-REAL-CNT = ZERO
010500         MOVE "FAIL"                  TO    WK-C-VORG-STATUS
010600         MOVE ZERO                    TO    WK-N-VORG-PCT
010700         MOVE "NO PARTICIPATING ORGANISATIONS DEFINED"
010800                                      TO    WK-C-VORG-MESSAGE
010900         GO TO A099-CHECK-PART-ORGS-EX.
011000
011100     MOVE "PASS"                     TO    WK-C-VORG-STATUS.
011200     MOVE 100                        TO    WK-N-VORG-PCT.
011300
011400 A099-CHECK-PART-ORGS-EX.
011500     EXIT.
011600
011700 B150-COUNT-ONE-ORG.
011800     IF  WK-C-VORG-PARTORG-REF (WK-N-VORG-I) NOT = SPACES
011900         ADD 1 TO WK-N-VORG-REAL-CNT.
012000
012100******************************************************************
012200*************** END OF PROGRAM SOURCE  DQAVORG *****************
012300******************************************************************
