000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAVBCS.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   03 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK WHETHER A
001400*               PROGRAMME'S BUSINESS CASE HAS BEEN PUBLISHED
001500*               AMONG ITS DOCUMENT LINKS.  THE CHECK DOES NOT
001600*               APPLY - AND RETURNS "N/A" - WHEN THE ACTIVITY
001700*               IS EXEMPT, HAS NO USABLE START DATE, STARTED
001800*               BEFORE THE FUNDER'S 2011 DOCUMENT REGIME BEGAN,
001900*               OR IS STILL WITHIN ITS GRACE WINDOW.
002000*
002100*================================================================*
002200* HISTORY OF MODIFICATION:                                      *
002300*----------------------------------------------------------------*
002400* DQA011 - WMSIAH  - 23/06/2011 - IATI REPORTING TIE-IN         *
002500*                    - INITIAL VERSION.  DOCUMENT CHECKS HAVE   *
002600*                      NO PRE-IATI EQUIVALENT - THE FUNDER HELD *
002700*                      BUSINESS CASE SIGN-OFF ON PAPER FILES     *
002800*                      BEFORE THIS DATE.                         *
002900* DQA018 - MTHIAM  - 30/11/2013 - REQ GA-103                    *
003000*                    - TITLE SCAN MADE CASE-INSENSITIVE AFTER    *
003100*                      PROGRAMME OFFICERS REPORTED GENUINE       *
003200*                      PUBLISHED DOCUMENTS BEING MISSED.          *
003300* DQA033 - MTHIAM  - 14/03/2020 - REQ GA-224                          *
003400*                    - GRACE WINDOW CUT-OFF NOW PASSED IN BY THE      *
003500*                      DRIVER (SEE DQLVBCS) INSTEAD OF BEING RE-      *
003600*                      SHIFTED FROM THE RUN DATE IN HERE - ONE LESS   *
003700*                      PLACE FOR THE TWO TO DISAGREE.                 *
003800*----------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM DQAVBCS **".
005500
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 01  WK-C-COMMON.
005800 COPY DQACMWS.
005900
006000 01  WK-N-VBCS-I                      PIC 9(02)        COMP.
006100 01  WK-N-VBCS-STR-SERIAL             PIC 9(08)        COMP.
006200 01  WK-X-VBCS-FOUND-SW               PIC X(01)        VALUE "N".
006300     88  WK-X-VBCS-FOUND                       VALUE "Y".
006400
006500 01  WK-C-VBCS-CUTOFF-2011            PIC X(10)        VALUE
006600     "2011-01-01".
006700
006800*    UPPER-CASED COPY OF THE CURRENT DOCUMENT TITLE BEING
006900*    SCANNED, AND THE GENERIC SUBSTRING SEARCH WORK FIELDS -
007000*    SHARED BY THE NAME SCAN AND THE "PUBLISHED" SCAN.
007100 01  WK-C-VBCS-TITLE-UC               PIC X(80).
007200 01  WK-C-VBCS-SCAN-TARGET            PIC X(20).
007300 01  WK-N-VBCS-SCAN-LEN               PIC 9(02)        COMP.
007400 01  WK-N-VBCS-SCAN-START             PIC 9(02)        COMP.
007500 01  WK-N-VBCS-SCAN-POS               PIC 9(02)        COMP.
007600 01  WK-N-VBCS-SCAN-I                 PIC 9(02)        COMP.
007700 01  WK-N-VBCS-NAME-END               PIC 9(02)        COMP.
007800
007900*    OLD PUNCH-CARD DOCUMENT TALLY LAYOUT - LEGACY, UNUSED BY
008000*    THIS RUN BUT LEFT IN PLACE FOR THE NEXT PRINT RE-WRITE.
008100 01  WK-C-VBCS-TALLY-CARD             PIC X(10).
008200 01  WK-C-VBCS-TALLY-CARD-R
008300                    REDEFINES WK-C-VBCS-TALLY-CARD.
008400     05  WK-N-VBCS-TALLY-DOCS         PIC 9(05).
008500     05  WK-N-VBCS-TALLY-PUB          PIC 9(05).
008600
008700*    SERIAL-NUMBER DISPLAY VIEW, RETAINED FOR INTERACTIVE
008800*    INQUIRY SCREENS - NOT USED BY THE BATCH CHECK ITSELF.
008900 01  WK-C-VBCS-SERIAL-DISPLAY         PIC X(08).
009000 01  WK-C-VBCS-SERIAL-DISPLAY-R
009100                    REDEFINES WK-C-VBCS-SERIAL-DISPLAY.
009200     05  WK-N-VBCS-SERIAL-NUM         PIC 9(08).
009300
009400*    OLD US-STYLE MM/DD/YYYY PRINT EDIT, RETAINED FROM THE
009500*    EARLIER SINGLE-DATE REPORT - NOT USED BY THIS CHECK.
009600 01  WK-C-VBCS-PRINT-DATE             PIC X(10).
009700 01  WK-C-VBCS-PRINT-DATE-R
009800                    REDEFINES WK-C-VBCS-PRINT-DATE.
009900     05  WK-N-VBCS-PR-MM              PIC 9(02).
010000     05  FILLER                       PIC X(01)        VALUE "/".
010100     05  WK-N-VBCS-PR-DD              PIC 9(02).
010200     05  FILLER                       PIC X(01)        VALUE "/".
010300     05  WK-N-VBCS-PR-YYYY            PIC 9(04).
010400
010500*    CALL BUFFER FOR THE SHARED DATE-EDIT ROUTINE.
010600 COPY DQLXDTE.
010700
010800*****************
010900 LINKAGE SECTION.
011000*****************
011100 COPY DQLVBCS.
011200 EJECT
011300********************************************
011400 PROCEDURE DIVISION USING WK-C-VBCS-RECORD.
011500********************************************
011600 MAIN-MODULE.
011700     PERFORM A000-CHECK-BUSINESS-CASE
011800        THRU A099-CHECK-BUSINESS-CASE-EX.
011900     EXIT PROGRAM.
012000
012100*---------------------------------------------------------------*
012200 A000-CHECK-BUSINESS-CASE.
012300*---------------------------------------------------------------*
012400     MOVE    SPACES                   TO    WK-C-VBCS-OUTPUT.
012500
012600     IF  WK-C-VBCS-EXEMPT-SW = "Y"
012700         MOVE "N/A"                   TO    WK-C-VBCS-STATUS
012800         MOVE ZERO                    TO    WK-N-VBCS-PCT
012900         MOVE "ACTIVITY IS EXEMPT FROM DOCUMENT REQUIREMENTS"
013000                                      TO    WK-C-VBCS-MESSAGE
013100         GO TO A099-CHECK-BUSINESS-CASE-EX.
013200
013300     IF  WK-C-VBCS-STRDTE-ACTUAL = SPACES
013400         MOVE "N/A"                   TO    WK-C-VBCS-STATUS
013500         MOVE ZERO                    TO    WK-N-VBCS-PCT
013600         MOVE "NO START DATE AVAILABLE"
013700                                      TO    WK-C-VBCS-MESSAGE
013800         GO TO A099-CHECK-BUSINESS-CASE-EX.
013900
014000     MOVE    "P"                      TO    WK-C-XDTE-FUNCTION.
014100     MOVE    WK-C-VBCS-STRDTE-ACTUAL  TO    WK-C-XDTE-DATE-1.
014200     CALL "DQAXDTE"  USING  WK-C-XDTE-RECORD.
014300
014400     IF  WK-C-XDTE-VALID NOT = "Y"
014500         MOVE "N/A"                   TO    WK-C-VBCS-STATUS
014600         MOVE ZERO                    TO    WK-N-VBCS-PCT
014700         MOVE "NO START DATE AVAILABLE"
014800                                      TO    WK-C-VBCS-MESSAGE
014900         GO TO A099-CHECK-BUSINESS-CASE-EX.
015000
015100     MOVE    WK-N-XDTE-SERIAL-1       TO    WK-N-VBCS-STR-SERIAL.
015200
015300     IF  WK-C-VBCS-STRDTE-ACTUAL < WK-C-VBCS-CUTOFF-2011
015400         MOVE "N/A"                   TO    WK-C-VBCS-STATUS
015500         MOVE ZERO                    TO    WK-N-VBCS-PCT
015600         MOVE "ACTIVITY STARTED BEFORE 2011-01-01"
015700                                      TO    WK-C-VBCS-MESSAGE
015800         GO TO A099-CHECK-BUSINESS-CASE-EX.
015900
016000     IF  WK-C-VBCS-STRDTE-ACTUAL NOT < WK-C-VBCS-CUTOFF-DATE
016100         MOVE "N/A"                   TO    WK-C-VBCS-STATUS
016200         MOVE ZERO                    TO    WK-N-VBCS-PCT
016300         MOVE "STARTED LESS THAN 3 MONTHS AGO"
016400                                      TO    WK-C-VBCS-MESSAGE
016500         GO TO A099-CHECK-BUSINESS-CASE-EX.
016600
016700     PERFORM B100-SCAN-DOCUMENTS
016800        THRU B199-SCAN-DOCUMENTS-EX.
016900
017000     IF  WK-X-VBCS-FOUND
017100         MOVE "PASS"                  TO    WK-C-VBCS-STATUS
017200         MOVE 100                     TO    WK-N-VBCS-PCT
017300     ELSE
017400         MOVE "FAIL"                  TO    WK-C-VBCS-STATUS
017500         MOVE ZERO                    TO    WK-N-VBCS-PCT
017600         MOVE "BUSINESS CASE DOCUMENT NOT PUBLISHED"
017700                                      TO    WK-C-VBCS-MESSAGE.
017800
017900 A099-CHECK-BUSINESS-CASE-EX.
018000     EXIT.
018100
018200*---------------------------------------------------------------*
018300 B100-SCAN-DOCUMENTS.
018400*---------------------------------------------------------------*
018500     MOVE "N" TO WK-X-VBCS-FOUND-SW.
018600
018700     IF  WK-N-VBCS-DOC-CNT = ZERO
018800         GO TO B199-SCAN-DOCUMENTS-EX.
018900
019000     PERFORM B150-CHECK-ONE-DOCUMENT
019100        VARYING WK-N-VBCS-I FROM 1 BY 1
019200          UNTIL WK-N-VBCS-I > WK-N-VBCS-DOC-CNT
019300             OR WK-X-VBCS-FOUND.
019400
019500 B199-SCAN-DOCUMENTS-EX.
019600     EXIT.
019700
019800 B150-CHECK-ONE-DOCUMENT.
019900     MOVE WK-C-VBCS-DOC-TITLE (WK-N-VBCS-I) TO WK-C-VBCS-TITLE-UC.
020000     INSPECT WK-C-VBCS-TITLE-UC
020100             CONVERTING "abcdefghijklmnopqrstuvwxyz"
020200                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020300
020400     MOVE "BUSINESS CASE"             TO WK-C-VBCS-SCAN-TARGET.
020500     MOVE 13                          TO WK-N-VBCS-SCAN-LEN.
020600     MOVE 1                           TO WK-N-VBCS-SCAN-START.
020700     PERFORM D100-SCAN-FOR-TARGET
020800        THRU D199-SCAN-FOR-TARGET-EX.
020900
021000     IF  WK-N-VBCS-SCAN-POS = ZERO
021100         GO TO B199-CHECK-ONE-DOCUMENT-EX.
021200
021300     COMPUTE WK-N-VBCS-NAME-END =
021400             WK-N-VBCS-SCAN-POS + WK-N-VBCS-SCAN-LEN.
021500
021600     MOVE "PUBLISHED"                 TO WK-C-VBCS-SCAN-TARGET.
021700     MOVE 9                           TO WK-N-VBCS-SCAN-LEN.
021800     MOVE WK-N-VBCS-NAME-END          TO WK-N-VBCS-SCAN-START.
021900     PERFORM D100-SCAN-FOR-TARGET
022000        THRU D199-SCAN-FOR-TARGET-EX.
022100
022200     IF  WK-N-VBCS-SCAN-POS > ZERO
022300         MOVE "Y" TO WK-X-VBCS-FOUND-SW.
022400
022500 B199-CHECK-ONE-DOCUMENT-EX.
022600     EXIT.
022700
022800*---------------------------------------------------------------*
022900 D100-SCAN-FOR-TARGET.
023000*---------------------------------------------------------------*
023100*    LOOKS FOR WK-C-VBCS-SCAN-TARGET, LEFT-JUSTIFIED FOR
023200*    WK-N-VBCS-SCAN-LEN CHARACTERS, ANYWHERE IN THE UPPER-CASED
023300*    TITLE FROM WK-N-VBCS-SCAN-START ONWARDS.  RETURNS THE
023400*    MATCHING POSITION IN WK-N-VBCS-SCAN-POS, OR ZERO.
023500*---------------------------------------------------------------*
023600     MOVE ZERO                        TO WK-N-VBCS-SCAN-POS.
023700
023800     IF  WK-N-VBCS-SCAN-START = ZERO
023900     OR  WK-N-VBCS-SCAN-START > (81 - WK-N-VBCS-SCAN-LEN)
024000         GO TO D199-SCAN-FOR-TARGET-EX.
024100
024200     MOVE WK-N-VBCS-SCAN-START        TO WK-N-VBCS-SCAN-I.
024300
024400     PERFORM D150-TEST-ONE-POSITION
024500        UNTIL WK-N-VBCS-SCAN-I > (81 - WK-N-VBCS-SCAN-LEN)
024600           OR WK-N-VBCS-SCAN-POS > ZERO.
024700
024800 D199-SCAN-FOR-TARGET-EX.
024900     EXIT.
025000
025100 D150-TEST-ONE-POSITION.
025200     IF  WK-C-VBCS-TITLE-UC (WK-N-VBCS-SCAN-I : WK-N-VBCS-SCAN-LEN)
025300                     = WK-C-VBCS-SCAN-TARGET (1 : WK-N-VBCS-SCAN-LEN)
025400         MOVE WK-N-VBCS-SCAN-I         TO WK-N-VBCS-SCAN-POS
025500     ELSE
025600         ADD 1 TO WK-N-VBCS-SCAN-I.
025700
025800******************************************************************
025900*************** END OF PROGRAM SOURCE  DQAVBCS *****************
026000******************************************************************
