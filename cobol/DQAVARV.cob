000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAVARV.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   05 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK WHETHER A
001400*               PROGRAMME'S ANNUAL REVIEW HAS BEEN PUBLISHED
001500*               AMONG ITS DOCUMENT LINKS.  NOTE THAT THE
001600*               GRACE-WINDOW TEST HERE USES A STRICT "GREATER
001700*               THAN" COMPARISON, NOT "GREATER THAN OR EQUAL
001800*               TO" AS USED BY THE BUSINESS CASE AND LOGICAL
001900*               FRAMEWORK ROUTINES - AN ACTIVITY THAT STARTED
002000*               EXACTLY 19 MONTHS AGO TODAY IS DUE ITS REVIEW.
002100*
002200*================================================================*
002300* HISTORY OF MODIFICATION:                                      *
002400*----------------------------------------------------------------*
002500* DQA011 - WMSIAH  - 23/06/2011 - IATI REPORTING TIE-IN         *
002600*                    - INITIAL VERSION.                         *
002700* DQA018 - MTHIAM  - 30/11/2013 - REQ GA-103                    *
002800*                    - TITLE SCAN MADE CASE-INSENSITIVE, SAME    *
002900*                      AS THE BUSINESS CASE AND LOGICAL          *
003000*                      FRAMEWORK ROUTINES.                       *
003100* DQA033 - MTHIAM  - 14/03/2020 - REQ GA-224                          *
003200*                    - GRACE WINDOW CUT-OFF NOW PASSED IN BY THE      *
003300*                      DRIVER (SEE DQLVARV) INSTEAD OF BEING RE-      *
003400*                      SHIFTED FROM THE RUN DATE IN HERE - ONE LESS   *
003500*                      PLACE FOR THE TWO TO DISAGREE.                 *
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM DQAVARV **".
005300
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01  WK-C-COMMON.
005600 COPY DQACMWS.
005700
005800 01  WK-N-VARV-I                      PIC 9(02)        COMP.
005900 01  WK-N-VARV-STR-SERIAL             PIC 9(08)        COMP.
006000 01  WK-X-VARV-FOUND-SW               PIC X(01)        VALUE "N".
006100     88  WK-X-VARV-FOUND                       VALUE "Y".
006200
006300
006400*    UPPER-CASED COPY OF THE CURRENT DOCUMENT TITLE BEING
006500*    SCANNED, AND THE GENERIC SUBSTRING SEARCH WORK FIELDS -
006600*    SHARED BY THE NAME SCAN AND THE "PUBLISHED" SCAN.
006700 01  WK-C-VARV-TITLE-UC               PIC X(80).
006800 01  WK-C-VARV-SCAN-TARGET            PIC X(20).
006900 01  WK-N-VARV-SCAN-LEN               PIC 9(02)        COMP.
007000 01  WK-N-VARV-SCAN-START             PIC 9(02)        COMP.
007100 01  WK-N-VARV-SCAN-POS               PIC 9(02)        COMP.
007200 01  WK-N-VARV-SCAN-I                 PIC 9(02)        COMP.
007300 01  WK-N-VARV-NAME-END               PIC 9(02)        COMP.
007400
007500*    OLD PUNCH-CARD DOCUMENT TALLY LAYOUT - LEGACY, UNUSED BY
007600*    THIS RUN BUT LEFT IN PLACE FOR THE NEXT PRINT RE-WRITE.
007700 01  WK-C-VARV-TALLY-CARD             PIC X(10).
007800 01  WK-C-VARV-TALLY-CARD-R
007900                    REDEFINES WK-C-VARV-TALLY-CARD.
008000     05  WK-N-VARV-TALLY-DOCS         PIC 9(05).
008100     05  WK-N-VARV-TALLY-PUB          PIC 9(05).
008200
008300*    SERIAL-NUMBER DISPLAY VIEW, RETAINED FOR INTERACTIVE
008400*    INQUIRY SCREENS - NOT USED BY THE BATCH CHECK ITSELF.
008500 01  WK-C-VARV-SERIAL-DISPLAY         PIC X(08).
008600 01  WK-C-VARV-SERIAL-DISPLAY-R
008700                    REDEFINES WK-C-VARV-SERIAL-DISPLAY.
008800     05  WK-N-VARV-SERIAL-NUM         PIC 9(08).
008900
009000*    OLD US-STYLE MM/DD/YYYY PRINT EDIT, RETAINED FROM THE
009100*    EARLIER SINGLE-DATE REPORT - NOT USED BY THIS CHECK.
009200 01  WK-C-VARV-PRINT-DATE             PIC X(10).
009300 01  WK-C-VARV-PRINT-DATE-R
009400                    REDEFINES WK-C-VARV-PRINT-DATE.
009500     05  WK-N-VARV-PR-MM              PIC 9(02).
009600     05  FILLER                       PIC X(01)        VALUE "/".
009700     05  WK-N-VARV-PR-DD              PIC 9(02).
009800     05  FILLER                       PIC X(01)        VALUE "/".
009900     05  WK-N-VARV-PR-YYYY            PIC 9(04).
010000
010100*    CALL BUFFER FOR THE SHARED DATE-EDIT ROUTINE.
010200 COPY DQLXDTE.
010300
010400*****************
010500 LINKAGE SECTION.
010600*****************
010700 COPY DQLVARV.
010800 EJECT
010900********************************************
011000 PROCEDURE DIVISION USING WK-C-VARV-RECORD.
011100********************************************
011200 MAIN-MODULE.
011300     PERFORM A000-CHECK-ANNUAL-REVIEW
011400        THRU A099-CHECK-ANNUAL-REVIEW-EX.
011500     EXIT PROGRAM.
011600
011700*---------------------------------------------------------------*
011800 A000-CHECK-ANNUAL-REVIEW.
011900*---------------------------------------------------------------*
012000     MOVE    SPACES                   TO    WK-C-VARV-OUTPUT.
012100
012200     IF  WK-C-VARV-EXEMPT-SW = "Y"
012300         MOVE "N/A"                   TO    WK-C-VARV-STATUS
012400         MOVE ZERO                    TO    WK-N-VARV-PCT
012500         MOVE "ACTIVITY IS EXEMPT FROM DOCUMENT REQUIREMENTS"
012600                                      TO    WK-C-VARV-MESSAGE
012700         GO TO A099-CHECK-ANNUAL-REVIEW-EX.
012800
012900     IF  WK-C-VARV-STRDTE-ACTUAL = SPACES
013000         MOVE "N/A"                   TO    WK-C-VARV-STATUS
013100         MOVE ZERO                    TO    WK-N-VARV-PCT
013200         MOVE "NO START DATE AVAILABLE"
013300                                      TO    WK-C-VARV-MESSAGE
013400         GO TO A099-CHECK-ANNUAL-REVIEW-EX.
013500
013600     MOVE    "P"                      TO    WK-C-XDTE-FUNCTION.
013700     MOVE    WK-C-VARV-STRDTE-ACTUAL  TO    WK-C-XDTE-DATE-1.
013800     CALL "DQAXDTE"  USING  WK-C-XDTE-RECORD.
013900
014000     IF  WK-C-XDTE-VALID NOT = "Y"
014100         MOVE "N/A"                   TO    WK-C-VARV-STATUS
014200         MOVE ZERO                    TO    WK-N-VARV-PCT
014300         MOVE "NO START DATE AVAILABLE"
014400                                      TO    WK-C-VARV-MESSAGE
014500         GO TO A099-CHECK-ANNUAL-REVIEW-EX.
014600
014700     MOVE    WK-N-XDTE-SERIAL-1       TO    WK-N-VARV-STR-SERIAL.
014800
014900*    STRICT "GREATER THAN" HERE - SEE THE PROGRAM BANNER.
015000     IF  WK-C-VARV-STRDTE-ACTUAL > WK-C-VARV-CUTOFF-DATE
015100         MOVE "N/A"                   TO    WK-C-VARV-STATUS
015200         MOVE ZERO                    TO    WK-N-VARV-PCT
015300         MOVE "LESS THAN 19 MONTHS AGO"
015400                                      TO    WK-C-VARV-MESSAGE
015500         GO TO A099-CHECK-ANNUAL-REVIEW-EX.
015600
015700     PERFORM B100-SCAN-DOCUMENTS
015800        THRU B199-SCAN-DOCUMENTS-EX.
015900
016000     IF  WK-X-VARV-FOUND
016100         MOVE "PASS"                  TO    WK-C-VARV-STATUS
016200         MOVE 100                     TO    WK-N-VARV-PCT
016300     ELSE
016400         MOVE "FAIL"                  TO    WK-C-VARV-STATUS
016500         MOVE ZERO                    TO    WK-N-VARV-PCT
016600         MOVE "ANNUAL REVIEW DOCUMENT NOT PUBLISHED"
016700                                      TO    WK-C-VARV-MESSAGE.
016800
016900 A099-CHECK-ANNUAL-REVIEW-EX.
017000     EXIT.
017100
017200*---------------------------------------------------------------*
017300 B100-SCAN-DOCUMENTS.
017400*---------------------------------------------------------------*
017500     MOVE "N" TO WK-X-VARV-FOUND-SW.
017600
017700     IF  WK-N-VARV-DOC-CNT = ZERO
017800         GO TO B199-SCAN-DOCUMENTS-EX.
017900
018000     PERFORM B150-CHECK-ONE-DOCUMENT
018100        VARYING WK-N-VARV-I FROM 1 BY 1
018200          UNTIL WK-N-VARV-I > WK-N-VARV-DOC-CNT
018300             OR WK-X-VARV-FOUND.
018400
018500 B199-SCAN-DOCUMENTS-EX.
018600     EXIT.
018700
018800 B150-CHECK-ONE-DOCUMENT.
018900     MOVE WK-C-VARV-DOC-TITLE (WK-N-VARV-I) TO WK-C-VARV-TITLE-UC.
019000     INSPECT WK-C-VARV-TITLE-UC
019100             CONVERTING "abcdefghijklmnopqrstuvwxyz"
019200                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019300
019400     MOVE "ANNUAL REVIEW"             TO WK-C-VARV-SCAN-TARGET.
019500     MOVE 13                          TO WK-N-VARV-SCAN-LEN.
019600     MOVE 1                           TO WK-N-VARV-SCAN-START.
019700     PERFORM D100-SCAN-FOR-TARGET
019800        THRU D199-SCAN-FOR-TARGET-EX.
019900
020000     IF  WK-N-VARV-SCAN-POS = ZERO
020100         GO TO B199-CHECK-ONE-DOCUMENT-EX.
020200
020300     COMPUTE WK-N-VARV-NAME-END =
020400             WK-N-VARV-SCAN-POS + WK-N-VARV-SCAN-LEN.
020500
020600     MOVE "PUBLISHED"                 TO WK-C-VARV-SCAN-TARGET.
020700     MOVE 9                           TO WK-N-VARV-SCAN-LEN.
020800     MOVE WK-N-VARV-NAME-END          TO WK-N-VARV-SCAN-START.
020900     PERFORM D100-SCAN-FOR-TARGET
021000        THRU D199-SCAN-FOR-TARGET-EX.
021100
021200     IF  WK-N-VARV-SCAN-POS > ZERO
021300         MOVE "Y" TO WK-X-VARV-FOUND-SW.
021400
021500 B199-CHECK-ONE-DOCUMENT-EX.
021600     EXIT.
021700
021800*---------------------------------------------------------------*
021900 D100-SCAN-FOR-TARGET.
022000*---------------------------------------------------------------*
022100*    LOOKS FOR WK-C-VARV-SCAN-TARGET, LEFT-JUSTIFIED FOR
022200*    WK-N-VARV-SCAN-LEN CHARACTERS, ANYWHERE IN THE UPPER-CASED
022300*    TITLE FROM WK-N-VARV-SCAN-START ONWARDS.  RETURNS THE
022400*    MATCHING POSITION IN WK-N-VARV-SCAN-POS, OR ZERO.
022500*---------------------------------------------------------------*
022600     MOVE ZERO                        TO WK-N-VARV-SCAN-POS.
022700
022800     IF  WK-N-VARV-SCAN-START = ZERO
022900     OR  WK-N-VARV-SCAN-START > (81 - WK-N-VARV-SCAN-LEN)
023000         GO TO D199-SCAN-FOR-TARGET-EX.
023100
023200     MOVE WK-N-VARV-SCAN-START        TO WK-N-VARV-SCAN-I.
023300
023400     PERFORM D150-TEST-ONE-POSITION
023500        UNTIL WK-N-VARV-SCAN-I > (81 - WK-N-VARV-SCAN-LEN)
023600           OR WK-N-VARV-SCAN-POS > ZERO.
023700
023800 D199-SCAN-FOR-TARGET-EX.
023900     EXIT.
024000
024100 D150-TEST-ONE-POSITION.
024200     IF  WK-C-VARV-TITLE-UC (WK-N-VARV-SCAN-I : WK-N-VARV-SCAN-LEN)
024300                     = WK-C-VARV-SCAN-TARGET (1 : WK-N-VARV-SCAN-LEN)
024400         MOVE WK-N-VARV-SCAN-I         TO WK-N-VARV-SCAN-POS
024500     ELSE
024600         ADD 1 TO WK-N-VARV-SCAN-I.
024700
024800******************************************************************
024900*************** END OF PROGRAM SOURCE  DQAVARV *****************
025000******************************************************************
