000100*================================================================*
000200*                         DQFPRMR.CPY                           *
000300*   PARAMETER RECORD - ONE RUN-CONTROL RECORD PER BATCH RUN     *
000400*================================================================*
000500* I-O FORMAT: DQFPRMRR  FROM FILE PARAMS                        *
000600* ONE RECORD READ AT START-UP AND HELD FOR THE WHOLE RUN -      *
000700* EVERY TOLERANCE AND CUT-OFF BELOW COMES FROM THIS RECORD.     *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                      *
001000*----------------------------------------------------------------*
001100* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
001200*                    - INITIAL VERSION.                         *
001300* DQA009 - WMSIAH  - 05/05/2012 - REQ GA-087                    *
001400*                    - ADDED FY-START-MONTH SO APRIL-START      *
001500*                      FINANCIAL YEARS NEED NOT BE HARD-CODED.   *
001600*----------------------------------------------------------------*
001700     05  DQF-PRMR-RECORD                PIC X(80).
001800
001900     05  DQF-PRMRR  REDEFINES DQF-PRMR-RECORD.
002000         06  DQF-PRMR-INPUT.
002100             08  DQF-PRMR-RUN-DATE          PIC X(10).
002200*                        "TODAY" FOR THIS RUN, CCYY-MM-DD
002300             08  DQF-PRMR-ORGANISATION      PIC X(40).
002400*                        ORGANISATION UNDER ASSESSMENT
002500             08  DQF-PRMR-REQ-FUND-ACCT     PIC X(01).
002600*                        'Y' = REQUIRE ROLE 1 AND ROLE 2
002700             08  DQF-PRMR-SECTOR-TOL        PIC 9(01)V99.
002800*                        SECTOR PERCENTAGE TOLERANCE
002900             08  DQF-PRMR-LOCATN-TOL        PIC 9(01)V99.
003000*                        LOCATION PERCENTAGE TOLERANCE
003100             08  DQF-PRMR-BUSCASE-MOS       PIC 9(02).
003200*                        BUSINESS CASE WINDOW, MONTHS
003300             08  DQF-PRMR-LOGFRM-MOS        PIC 9(02).
003400*                        LOGICAL FRAMEWORK WINDOW, MONTHS
003500             08  DQF-PRMR-ANRVW-MOS         PIC 9(02).
003600*                        ANNUAL REVIEW WINDOW, MONTHS
003700             08  DQF-PRMR-CLOSED-MOS        PIC 9(02).
003800*                        CLOSED-ACTIVITY LOOK-BACK, MONTHS
003900             08  DQF-PRMR-FYSTART-MO        PIC 9(02).
004000*                        FINANCIAL-YEAR START MONTH (1-12)
004100         06  FILLER                         PIC X(13).
