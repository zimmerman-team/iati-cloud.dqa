000100*================================================================*
000200*                         DQFNACR.CPY                           *
000300*   NON-ACRONYMS RECORD - WORD NEVER TREATED AS AN ACRONYM      *
000400*================================================================*
000500* I-O FORMAT: DQFNACRR  FROM FILE NONACRON                      *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* DQA001 - GKTAN   - 14/08/1993 - TITLE ACRONYM CHECK ADD-ON    *
001000*                    - INITIAL VERSION.                         *
001100*----------------------------------------------------------------*
001200     05  DQF-NACR-RECORD                PIC X(20).
001300
001400     05  DQF-NACRR  REDEFINES DQF-NACR-RECORD.
001500         06  DQF-NACR-WORD                PIC X(20).
001600*                        UPPERCASE WORD, E.G. "UK", "HIV"
