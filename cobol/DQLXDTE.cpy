000100*================================================================*
000200*                         DQLXDTE.CPY                           *
000300*   LINKAGE COPYBOOK - CALL INTERFACE FOR DQAXDTE               *
000400*   (DATE PARSE / VALIDATE / ARITHMETIC UTILITY)                *
000500*================================================================*
000600* STANDARD CALLED-ROUTINE SHAPE - AN INPUT GROUP FOLLOWED BY    *
000700* AN OUTPUT GROUP, THE SAME AS EVERY OTHER ROUTINE IN THE SUITE.*
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                      *
001000*----------------------------------------------------------------*
001100* DQA001 - GKTAN   - 05/09/1991 - CALENDAR DATE UTILITY         *
001200*                    - INITIAL VERSION.                         *
001300*----------------------------------------------------------------*
001400 01  WK-C-XDTE-RECORD.
001500     05  WK-C-XDTE-INPUT.
001600         10  WK-C-XDTE-FUNCTION       PIC X(01).
001700*                        "P" = PARSE/VALIDATE INPUT-DATE-1
001800*                        "S" = SHIFT INPUT-DATE-1 BY INPUT-DAYS
001900*                        "C" = COMPARE INPUT-DATE-1 TO -DATE-2
002000         10  WK-C-XDTE-DATE-1         PIC X(10).
002100         10  WK-C-XDTE-DATE-2         PIC X(10).
002200         10  WK-N-XDTE-DAYS           PIC S9(05) COMP.
002300     05  WK-C-XDTE-OUTPUT.
002400         10  WK-C-XDTE-VALID          PIC X(01).
002500*                        "Y" / "N"
002600         10  WK-C-XDTE-RESULT-DATE    PIC X(10).
002700*                        RESULT OF A "S" SHIFT, ISO CCYY-MM-DD
002800         10  WK-N-XDTE-SERIAL-1       PIC 9(08) COMP.
002900         10  WK-N-XDTE-SERIAL-2       PIC 9(08) COMP.
003000         10  WK-N-XDTE-COMPARE        PIC S9(01) COMP.
003100*                        -1 DATE-1 < DATE-2, 0 =, 1 >
003200*                        RESERVED FOR FUTURE USE
003300         10  FILLER                   PIC X(04).
