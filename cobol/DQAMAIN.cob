000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAMAIN.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS THE MAIN DRIVER OF THE GRANT ACTIVITY
001400*               DATA QUALITY ASSESSMENT BATCH.  IT READS THE
001500*               RUN PARAMETERS AND THE THREE LOOK-UP FILES,
001600*               THEN PASSES EACH IN-SCOPE ACTIVITY TO THE TEN
001700*               CALLED CHECK ROUTINES, ACCUMULATES THE COUNTS
001800*               AND PERCENTAGES, AND PRODUCES THE FAILURE
001900*               REPORT AND THE ORGANISATION SUMMARY RECORD.
002000*
002100*================================================================*
002200* HISTORY OF MODIFICATION:                                      *
002300*----------------------------------------------------------------*
002400* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
002500*                    - INITIAL VERSION.  DROVE THE SEVEN         *
002600*                      ATTRIBUTE CHECKS AGAINST THE ANNUAL       *
002700*                      GRANT ACTIVITY FILE AND PRODUCED A        *
002800*                      SIMPLE PASS/FAIL COUNT REPORT.             *
002900* DQA006 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
003000*                    - ALL DATE FIELDS ON THE ACTIVITY, DEFAULT- *
003100*                      DATES AND PARAMETER FILES EXPANDED TO     *
003200*                      4-DIGIT CENTURY AND RE-TESTED.             *
003300* DQA011 - WMSIAH  - 23/06/2011 - IATI REPORTING TIE-IN         *
003400*                    - MAJOR REBUILD FOR THE FUNDER'S IATI       *
003500*                      REPORTING STANDARD.  REPLACED THE OLD     *
003600*                      GRANT-REF KEYED PASS WITH THE SCOPING     *
003700*                      RULE AGAINST REPORTING-ORG-REF AND        *
003800*                      ACTIVITY-STATUS; ADDED THE FINANCIAL-     *
003900*                      YEAR AND BUDGET ACCUMULATOR LOGIC; ADDED  *
004000*                      THE THREE DOCUMENT CHECKS FOR HIERARCHY   *
004100*                      1 ACTIVITIES; ADDED THE FAILURE DETAIL    *
004200*                      REPORT AND THE ORGANISATION SUMMARY       *
004300*                      RECORD.                                   *
004400* DQA014 - WMSIAH  - 02/06/2013 - REQ GA-114                    *
004500*                    - ADDED THE PARTICIPATING-ORG DUAL-ROLE     *
004600*                      SCOPING TEST FOR ORGANISATIONS THAT       *
004700*                      REQUIRE BOTH FUNDING AND ACCOUNTABLE      *
004800*                      ROLES TO BE PRESENT.                      *
004900* DQA027 - MTHIAM  - 11/01/2019 - REQ GA-201                    *
005000*                    - TOTAL BUDGET ACCUMULATOR WIDENED TO       *
005100*                      S9(15)V99 TO MATCH THE FUNDER'S FEED.     *
005200* DQA033 - MTHIAM  - 14/03/2020 - REQ GA-224                    *
005300*                    - ADDED THE TEN AGGREGATE PERCENTAGE        *
005400*                      CALCULATIONS TO THE SUMMARY RECORD AND    *
005500*                      TO THE FOOT OF THE FAILURE REPORT; A500   *
005600*                      NOW CAPTURES ALL FOUR DQAXFYR CUT-OFFS    *
005700*                      AND HANDS THEM DOWN TO THE THREE DOCUMENT *
005800*                      CHECKS INSTEAD OF EACH RE-SHIFTING ITS    *
005900*                      OWN FROM THE RUN DATE; AND THE BUDGET     *
006000*                      ACCUMULATOR NOW REJECTS AN UNPARSEABLE    *
006100*                      PERIOD-START VIA DQAXDTE INSTEAD OF       *
006200*                      TRUSTING A BLANK-ONLY CHECK.              *
006300*----------------------------------------------------------------*
006400 EJECT
006500**********************
006600 ENVIRONMENT DIVISION.
006700**********************
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.  IBM-AS400.
007000 OBJECT-COMPUTER.  IBM-AS400.
007100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT PARAMS    ASSIGN TO PARAMS
007600            ORGANIZATION IS LINE SEQUENTIAL
007700     FILE STATUS       IS WK-C-FILE-STATUS.
007800
007900     SELECT ACTIVITYS  ASSIGN TO ACTIVITYS
008000            ORGANIZATION IS SEQUENTIAL
008100     FILE STATUS       IS WK-C-FILE-STATUS.
008200
008300     SELECT DFTDATES  ASSIGN TO DFTDATES
008400            ORGANIZATION IS LINE SEQUENTIAL
008500     FILE STATUS       IS WK-C-FILE-STATUS.
008600
008700     SELECT NONACRON  ASSIGN TO NONACRON
008800            ORGANIZATION IS LINE SEQUENTIAL
008900     FILE STATUS       IS WK-C-FILE-STATUS.
009000
009100     SELECT EXEMPTS   ASSIGN TO EXEMPTS
009200            ORGANIZATION IS LINE SEQUENTIAL
009300     FILE STATUS       IS WK-C-FILE-STATUS.
009400
009500     SELECT FALREPRT  ASSIGN TO FALREPRT
009600            ORGANIZATION IS LINE SEQUENTIAL
009700     FILE STATUS       IS WK-C-FILE-STATUS.
009800
009900     SELECT DQASUMRY  ASSIGN TO DQASUMRY
010000            ORGANIZATION IS SEQUENTIAL
010100     FILE STATUS       IS WK-C-FILE-STATUS.
010200
010300***************
010400 DATA DIVISION.
010500***************
010600 FILE SECTION.
010700**************
010800 FD  PARAMS
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS WK-C-PRMR-RECORD.
011100 01  WK-C-PRMR-RECORD.
011200     COPY DQFPRMR.
011300
011400 FD  ACTIVITYS
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS WK-C-ACTR-RECORD.
011700 01  WK-C-ACTR-RECORD.
011800     COPY DQFACTR.
011900
012000 FD  DFTDATES
012100     LABEL RECORDS ARE OMITTED
012200     DATA RECORD IS WK-C-DDTR-RECORD.
012300 01  WK-C-DDTR-RECORD.
012400     COPY DQFDDTR.
012500
012600 FD  NONACRON
012700     LABEL RECORDS ARE OMITTED
012800     DATA RECORD IS WK-C-NACR-RECORD.
012900 01  WK-C-NACR-RECORD.
013000     COPY DQFNACR.
013100
013200 FD  EXEMPTS
013300     LABEL RECORDS ARE OMITTED
013400     DATA RECORD IS WK-C-EXMR-RECORD.
013500 01  WK-C-EXMR-RECORD.
013600     COPY DQFEXMR.
013700
013800 FD  FALREPRT
013900     LABEL RECORDS ARE OMITTED
014000     DATA RECORD IS WK-C-FALREPRT-LINE.
014100 01  WK-C-FALREPRT-LINE             PIC X(132).
014200
014300 FD  DQASUMRY
014400     LABEL RECORDS ARE OMITTED
014500     DATA RECORD IS WK-C-SUMR-RECORD.
014600 01  WK-C-SUMR-RECORD.
014700     COPY DQFSUMR.
014800
014900 WORKING-STORAGE SECTION.
015000*************************
015100 01  FILLER                          PIC X(24)        VALUE
015200     "** PROGRAM DQAMAIN **".
015300
015400* ------------------ PROGRAM WORKING STORAGE -------------------*
015500 01  WK-C-COMMON.
015600 COPY DQACMWS.
015700
015800*    HOLDING AREA FOR THE ONE PARAMETER RECORD READ AT START-UP -
015900*    KEPT FOR THE WHOLE RUN, AS DQFPRMR.CPY INTENDS.
016000 01  WK-C-MAIN-HOLD-PRMR.
016100     COPY DQFPRMR.
016200
016300*    HOLDING AREA FOR THE DQAXFYR RESULT - FINANCIAL YEAR AND
016400*    CLOSED-ACTIVITY CUT-OFF, KEPT FOR THE WHOLE RUN.
016500 01  WK-C-MAIN-FY-START              PIC X(10).
016600 01  WK-C-MAIN-FY-END                PIC X(10).
016700 01  WK-C-MAIN-FY-LABEL              PIC X(09).
016800 01  WK-C-MAIN-CLOSED-CUTOFF         PIC X(10).
016900*                        THE THREE GRACE-WINDOW CUT-OFFS BELOW ARE
017000*                        HANDED DOWN TO THE DOCUMENT CHECKS SO THE
017100*                        WINDOW IS FIGURED IN ONE PLACE ONLY - SEE
017200*                        A500 AND DQAXFYR.
017300 01  WK-C-MAIN-BUSCASE-CUTOFF        PIC X(10).
017400 01  WK-C-MAIN-LOGFRM-CUTOFF         PIC X(10).
017500 01  WK-C-MAIN-ANRVW-CUTOFF          PIC X(10).
017600
017700*    IN-MEMORY LOOK-UP TABLES LOADED AT START-UP - RETAIN THE
017800*    SAME OCCURS LIMITS AS THE CALL INTERFACES THEY FEED.
017900 01  WK-N-MAIN-DDTR-CNT               PIC 9(03)        COMP VALUE ZERO.
018000 01  WK-C-MAIN-DDTR-TABLE.
018100     05  WK-C-MAIN-DDTR-GRP  OCCURS 100 TIMES.
018200         10  WK-C-MAIN-DDTR-DATE      PIC X(10).
018300
018400 01  WK-N-MAIN-NACR-CNT               PIC 9(03)        COMP VALUE ZERO.
018500 01  WK-C-MAIN-NACR-TABLE.
018600     05  WK-C-MAIN-NACR-GRP  OCCURS 200 TIMES.
018700         10  WK-C-MAIN-NACR-WORD      PIC X(20).
018800
018900 01  WK-N-MAIN-EXMR-CNT               PIC 9(04)        COMP VALUE ZERO.
019000 01  WK-C-MAIN-EXMR-TABLE.
019100     05  WK-C-MAIN-EXMR-GRP  OCCURS 2000 TIMES.
019200         10  WK-C-MAIN-EXMR-IATI-ID   PIC X(50).
019300
019400*    CONTROL SWITCHES.
019500 01  WK-X-MAIN-EOF-SW                 PIC X(01)        VALUE "N".
019600     88  WK-X-MAIN-EOF                         VALUE "Y".
019700 01  WK-X-MAIN-INSCOPE-SW             PIC X(01)        VALUE "N".
019800     88  WK-X-MAIN-INSCOPE                     VALUE "Y".
019900 01  WK-X-MAIN-EXEMPT-SW              PIC X(01)        VALUE "N".
020000     88  WK-X-MAIN-EXEMPT                      VALUE "Y".
020100 01  WK-X-MAIN-ROLE1-SW               PIC X(01)        VALUE "N".
020200     88  WK-X-MAIN-ROLE1-FOUND                 VALUE "Y".
020300 01  WK-X-MAIN-ROLE2-SW               PIC X(01)        VALUE "N".
020400     88  WK-X-MAIN-ROLE2-FOUND                 VALUE "Y".
020500 01  WK-X-MAIN-FOUND-SW               PIC X(01)        VALUE "N".
020600     88  WK-X-MAIN-FOUND                       VALUE "Y".
020700 01  WK-X-MAIN-ANYFAIL-SW             PIC X(01)        VALUE "N".
020800     88  WK-X-MAIN-ANYFAIL                     VALUE "Y".
020900 01  WK-C-MAIN-EFF-ENDDTE             PIC X(10).
021000
021100*    LOOP INDICES AND SUBSCRIPTS.
021200 01  WK-N-MAIN-I                      PIC 9(04)        COMP.
021300 01  WK-N-MAIN-J                      PIC 9(04)        COMP.
021400
021500*    RUN COUNTS AND ACCUMULATORS.
021600 01  WK-N-MAIN-PASS-CNT               PIC 9(05)        COMP VALUE ZERO.
021700 01  WK-N-MAIN-FAIL-CNT               PIC 9(05)        COMP VALUE ZERO.
021800 01  WK-N-MAIN-NA-CNT                 PIC 9(05)        COMP VALUE ZERO.
021900 01  WK-N-MAIN-PROG-CNT               PIC 9(05)        COMP VALUE ZERO.
022000 01  WK-N-MAIN-PROJ-CNT               PIC 9(05)        COMP VALUE ZERO.
022100 01  WK-N-MAIN-FAILH1-BCS-CNT         PIC 9(05)        COMP VALUE ZERO.
022200 01  WK-N-MAIN-FAILH1-LFW-CNT         PIC 9(05)        COMP VALUE ZERO.
022300 01  WK-N-MAIN-FAILH1-ARV-CNT         PIC 9(05)        COMP VALUE ZERO.
022400
022500*    PER-ATTRIBUTE PERCENTAGE SUMS, FOR THE AGGREGATE CALCULATION
022600*    AT THE END OF THE RUN.
022700 01  WK-N-MAIN-SUM-TITLE              PIC 9(07)V99     COMP VALUE ZERO.
022800 01  WK-N-MAIN-SUM-DESC                PIC 9(07)V99    COMP VALUE ZERO.
022900 01  WK-N-MAIN-SUM-STRDTE              PIC 9(07)V99    COMP VALUE ZERO.
023000 01  WK-N-MAIN-SUM-ENDDTE              PIC 9(07)V99    COMP VALUE ZERO.
023100 01  WK-N-MAIN-SUM-SECTOR               PIC 9(07)V99   COMP VALUE ZERO.
023200 01  WK-N-MAIN-SUM-LOCATN               PIC 9(07)V99   COMP VALUE ZERO.
023300 01  WK-N-MAIN-SUM-PARTORG              PIC 9(07)V99   COMP VALUE ZERO.
023400
023500*    TOTAL BUDGET - MONEY, HELD AS ZONED DISPLAY LIKE THE FUNDER'S
023600*    OWN FEED, NOT PACKED OR BINARY.
023700 01  WK-N-MAIN-TOT-BUDGET             PIC S9(15)V99    VALUE ZERO.
023800
023900*    ONE PUBLISHED-CUT-OFF PASSED TO THE BUDGET WINDOW TEST.
024000 01  WK-C-MAIN-BUDGET-PDSTRT          PIC X(10).
024100
024200*    THE TEN AGGREGATE PERCENTAGES, COMPUTED AT END OF RUN.
024300 01  WK-N-MAIN-AGG-TITLE              PIC 9(03).
024400 01  WK-N-MAIN-AGG-DESC               PIC 9(03).
024500 01  WK-N-MAIN-AGG-STRDTE             PIC 9(03).
024600 01  WK-N-MAIN-AGG-ENDDTE             PIC 9(03).
024700 01  WK-N-MAIN-AGG-SECTOR             PIC 9(03).
024800 01  WK-N-MAIN-AGG-LOCATN             PIC 9(03).
024900 01  WK-N-MAIN-AGG-PARTORG            PIC 9(03).
025000 01  WK-N-MAIN-AGG-BUSCASE            PIC 9(03).
025100 01  WK-N-MAIN-AGG-LOGFRM             PIC 9(03).
025200 01  WK-N-MAIN-AGG-ANRVW              PIC 9(03).
025300 01  WK-N-MAIN-REPORTS-CNT            PIC 9(05)        COMP.
025400
025500*    FIELDS USED TO MOVE ONE CHECK'S RESULT TO A PRINT LINE.
025600 01  WK-C-MAIN-DTL-CHECK-NAME         PIC X(20).
025700 01  WK-C-MAIN-DTL-STATUS             PIC X(04).
025800 01  WK-N-MAIN-DTL-PCT                PIC 9(03)V99.
025900 01  WK-C-MAIN-DTL-MESSAGE            PIC X(80).
026000
026100*    THE FAILURE REPORT PRINT LINE AND ITS THREE LAYOUTS.  THIS
026200*    PROGRAM'S ONLY WRITTEN RECORD IS A 132-BYTE PRINT LINE; THE
026300*    OLD FAILED-ACTIVITY FIXED-FORMAT HOLDING AREA BELOW CARRIES
026400*    THE SAME VALUES ON THEIR WAY TO THE PRINT LINE.
026500 01  WK-C-MAIN-PRTLINE                PIC X(132)       VALUE SPACES.
026600
026700 01  WK-C-MAIN-PRTLINE-HDG REDEFINES WK-C-MAIN-PRTLINE.
026800     05  FILLER                       PIC X(14)    VALUE "ORGANISATION: ".
026900     05  HDG-ORG                      PIC X(40).
027000     05  FILLER                       PIC X(11)    VALUE " RUN DATE: ".
027100     05  HDG-RUNDTE                   PIC X(10).
027200     05  FILLER                       PIC X(05)    VALUE " FY: ".
027300     05  HDG-FYLABEL                  PIC X(09).
027400     05  FILLER                       PIC X(43).
027500
027600 01  WK-C-MAIN-PRTLINE-GRP REDEFINES WK-C-MAIN-PRTLINE.
027700     05  FILLER                       PIC X(10)    VALUE "ACTIVITY: ".
027800     05  GRP-IATI-ID                  PIC X(50).
027900     05  FILLER                       PIC X(07)    VALUE " HIER: ".
028000     05  GRP-HIER                     PIC 9(01).
028100     05  FILLER                       PIC X(02)    VALUE SPACES.
028200     05  GRP-TITLE                    PIC X(60).
028300     05  FILLER                       PIC X(02).
028400
028500 01  WK-C-MAIN-PRTLINE-DTL REDEFINES WK-C-MAIN-PRTLINE.
028600     05  FILLER                       PIC X(02)    VALUE SPACES.
028700     05  DTL-CHECK-NAME                PIC X(20).
028800     05  FILLER                       PIC X(01)    VALUE SPACE.
028900     05  DTL-STATUS                    PIC X(04).
029000     05  FILLER                       PIC X(01)    VALUE SPACE.
029100     05  DTL-PCT                       PIC ZZZ9.99.
029200     05  FILLER                       PIC X(01)    VALUE SPACE.
029300     05  DTL-MESSAGE                   PIC X(80).
029400     05  FILLER                       PIC X(16).
029500
029600*    OLD TAB-SEPARATED EXTRACT LAYOUT - LEGACY, UNUSED SINCE THE
029700*    REPORT WAS MOVED TO COLUMNAR PRINT FORM, LEFT IN PLACE FOR
029800*    THE NEXT DOWNLOAD RE-WRITE.
029900 01  WK-C-MAIN-PRTLINE-OLDTAB REDEFINES WK-C-MAIN-PRTLINE.
030000     05  OLDTAB-IATI-ID                PIC X(50).
030100     05  FILLER                       PIC X(01)    VALUE "	".
030200     05  OLDTAB-CHECK-NAME             PIC X(20).
030300     05  FILLER                       PIC X(01)    VALUE "	".
030400     05  OLDTAB-STATUS                 PIC X(04).
030500     05  FILLER                       PIC X(56).
030600
030700 01  WK-C-MAIN-PRTLINE-TOT REDEFINES WK-C-MAIN-PRTLINE.
030800     05  TOT-LABEL                    PIC X(40).
030900     05  FILLER                       PIC X(02)    VALUE SPACES.
031000     05  TOT-VALUE                    PIC X(20).
031100     05  FILLER                       PIC X(70).
031200
031300 01  WK-C-MAIN-BUDGET-EDIT      PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
031400 01  WK-N-MAIN-AGG-EDIT         PIC ZZ9.
031500
031600*    CALL BUFFERS - ONE FOR EACH OF THE TEN CHECK ROUTINES, PLUS
031700*    THE FINANCIAL-YEAR AND DATE-EDIT UTILITY ROUTINES.
031800 COPY DQLVTTL.
031900 COPY DQLVDSC.
032000 COPY DQLVSDT.
032100 COPY DQLVEDT.
032200 COPY DQLVSEC.
032300 COPY DQLVLOC.
032400 COPY DQLVORG.
032500 COPY DQLVBCS.
032600 COPY DQLVLFW.
032700 COPY DQLVARV.
032800 COPY DQLXFYR.
032900 COPY DQLXDTE.
033000
033100*****************
033200 LINKAGE SECTION.
033300*****************
033400*    THIS PROGRAM TAKES NO PARAMETERS - IT IS THE BATCH DRIVER.
033500 EJECT
033600***************************
033700 PROCEDURE DIVISION.
033800***************************
033900 MAIN-MODULE.
034000     PERFORM A000-INITIALISE
034100        THRU A099-INITIALISE-EX.
034200     PERFORM B000-PROCESS-ALL-ACTIVITIES
034300        THRU B099-PROCESS-ALL-ACTIVITIES-EX.
034400     PERFORM H800-WRITE-TOTALS-BLOCK
034500        THRU H899-WRITE-TOTALS-BLOCK-EX.
034600     PERFORM H900-WRITE-SUMMARY-RECORD
034700        THRU H999-WRITE-SUMMARY-RECORD-EX.
034800     PERFORM Z000-END-PROGRAM-ROUTINE
034900        THRU Z099-END-PROGRAM-ROUTINE-EX.
035000     GOBACK.
035100
035200*---------------------------------------------------------------*
035300 A000-INITIALISE.
035400*---------------------------------------------------------------*
035500     MOVE "DQAMAIN"                  TO    WK-C-PROGRAM-NAME.
035600     PERFORM A100-READ-PARAMETERS
035700        THRU A199-READ-PARAMETERS-EX.
035800     PERFORM A200-LOAD-DEFAULT-DATES
035900        THRU A299-LOAD-DEFAULT-DATES-EX.
036000     PERFORM A300-LOAD-NON-ACRONYMS
036100        THRU A399-LOAD-NON-ACRONYMS-EX.
036200     PERFORM A400-LOAD-EXEMPTIONS
036300        THRU A499-LOAD-EXEMPTIONS-EX.
036400     PERFORM A500-COMPUTE-FINANCIAL-YEAR
036500        THRU A599-COMPUTE-FINANCIAL-YEAR-EX.
036600
036700     OPEN INPUT  ACTIVITYS.
036800     IF  NOT WK-C-SUCCESSFUL
036900         DISPLAY "DQAMAIN - OPEN FILE ERROR - ACTIVITYS"
037000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037100         GO TO Y900-ABNORMAL-TERMINATION.
037200
037300     OPEN OUTPUT FALREPRT.
037400     IF  NOT WK-C-SUCCESSFUL
037500         DISPLAY "DQAMAIN - OPEN FILE ERROR - FALREPRT"
037600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037700         GO TO Y900-ABNORMAL-TERMINATION.
037800
037900     OPEN OUTPUT DQASUMRY.
038000     IF  NOT WK-C-SUCCESSFUL
038100         DISPLAY "DQAMAIN - OPEN FILE ERROR - DQASUMRY"
038200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038300         GO TO Y900-ABNORMAL-TERMINATION.
038400
038500     PERFORM H100-WRITE-PAGE-HEADING
038600        THRU H199-WRITE-PAGE-HEADING-EX.
038700
038800 A099-INITIALISE-EX.
038900     EXIT.
039000
039100*---------------------------------------------------------------*
039200 A100-READ-PARAMETERS.
039300*---------------------------------------------------------------*
039400     OPEN INPUT PARAMS.
039500     IF  NOT WK-C-SUCCESSFUL
039600         DISPLAY "DQAMAIN - OPEN FILE ERROR - PARAMS"
039700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039800         GO TO Y900-ABNORMAL-TERMINATION.
039900
040000     READ PARAMS INTO WK-C-MAIN-HOLD-PRMR.
040100     IF  NOT WK-C-SUCCESSFUL
040200         DISPLAY "DQAMAIN - NO PARAMETER RECORD FOUND"
040300         GO TO Y900-ABNORMAL-TERMINATION.
040400
040500     CLOSE PARAMS.
040600     MOVE DQF-PRMR-RUN-DATE           TO    WK-C-RUN-DATE.
040700
040800 A199-READ-PARAMETERS-EX.
040900     EXIT.
041000
041100*---------------------------------------------------------------*
041200 A200-LOAD-DEFAULT-DATES.
041300*---------------------------------------------------------------*
041400     OPEN INPUT DFTDATES.
041500     IF  NOT WK-C-SUCCESSFUL
041600         DISPLAY "DQAMAIN - OPEN FILE ERROR - DFTDATES"
041700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041800         GO TO Y900-ABNORMAL-TERMINATION.
041900
042000     READ DFTDATES INTO WK-C-DDTR-RECORD.
042100     PERFORM A250-LOAD-ONE-DEFAULT-DATE
042200        UNTIL WK-C-END-OF-FILE.
042300
042400     CLOSE DFTDATES.
042500
042600 A299-LOAD-DEFAULT-DATES-EX.
042700     EXIT.
042800
042900 A250-LOAD-ONE-DEFAULT-DATE.
043000     ADD 1 TO WK-N-MAIN-DDTR-CNT.
043100     MOVE DQF-DDTR-ISO-DATE
043200          TO WK-C-MAIN-DDTR-DATE (WK-N-MAIN-DDTR-CNT).
043300     READ DFTDATES INTO WK-C-DDTR-RECORD.
043400
043500*---------------------------------------------------------------*
043600 A300-LOAD-NON-ACRONYMS.
043700*---------------------------------------------------------------*
043800     OPEN INPUT NONACRON.
043900     IF  NOT WK-C-SUCCESSFUL
044000         DISPLAY "DQAMAIN - OPEN FILE ERROR - NONACRON"
044100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044200         GO TO Y900-ABNORMAL-TERMINATION.
044300
044400     READ NONACRON INTO WK-C-NACR-RECORD.
044500     PERFORM A350-LOAD-ONE-NON-ACRONYM
044600        UNTIL WK-C-END-OF-FILE.
044700
044800     CLOSE NONACRON.
044900
045000 A399-LOAD-NON-ACRONYMS-EX.
045100     EXIT.
045200
045300 A350-LOAD-ONE-NON-ACRONYM.
045400     ADD 1 TO WK-N-MAIN-NACR-CNT.
045500     MOVE DQF-NACR-WORD
045600          TO WK-C-MAIN-NACR-WORD (WK-N-MAIN-NACR-CNT).
045700     READ NONACRON INTO WK-C-NACR-RECORD.
045800
045900*---------------------------------------------------------------*
046000 A400-LOAD-EXEMPTIONS.
046100*---------------------------------------------------------------*
046200     OPEN INPUT EXEMPTS.
046300     IF  NOT WK-C-SUCCESSFUL
046400         DISPLAY "DQAMAIN - OPEN FILE ERROR - EXEMPTS"
046500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
046600         GO TO Y900-ABNORMAL-TERMINATION.
046700
046800     READ EXEMPTS INTO WK-C-EXMR-RECORD.
046900     PERFORM A450-LOAD-ONE-EXEMPTION
047000        UNTIL WK-C-END-OF-FILE.
047100
047200     CLOSE EXEMPTS.
047300
047400 A499-LOAD-EXEMPTIONS-EX.
047500     EXIT.
047600
047700 A450-LOAD-ONE-EXEMPTION.
047800     ADD 1 TO WK-N-MAIN-EXMR-CNT.
047900     MOVE DQF-EXMR-IATI-ID
048000          TO WK-C-MAIN-EXMR-IATI-ID (WK-N-MAIN-EXMR-CNT).
048100     READ EXEMPTS INTO WK-C-EXMR-RECORD.
048200
048300*---------------------------------------------------------------*
048400 A500-COMPUTE-FINANCIAL-YEAR.
048500*---------------------------------------------------------------*
048600     MOVE DQF-PRMR-RUN-DATE           TO    WK-C-XFYR-RUN-DATE.
048700     MOVE DQF-PRMR-FYSTART-MO         TO    WK-N-XFYR-FYSTART-MO.
048800     MOVE DQF-PRMR-CLOSED-MOS         TO    WK-N-XFYR-CLOSED-MOS.
048900     MOVE DQF-PRMR-BUSCASE-MOS        TO    WK-N-XFYR-BUSCASE-MOS.
049000     MOVE DQF-PRMR-LOGFRM-MOS         TO    WK-N-XFYR-LOGFRM-MOS.
049100     MOVE DQF-PRMR-ANRVW-MOS          TO    WK-N-XFYR-ANRVW-MOS.
049200
049300     CALL "DQAXFYR"  USING  WK-C-XFYR-RECORD.
049400
049500     MOVE WK-C-XFYR-FY-START          TO    WK-C-MAIN-FY-START.
049600     MOVE WK-C-XFYR-FY-END            TO    WK-C-MAIN-FY-END.
049700     MOVE WK-C-XFYR-FY-LABEL          TO    WK-C-MAIN-FY-LABEL.
049800     MOVE WK-C-XFYR-CLOSED-CUTOFF     TO    WK-C-MAIN-CLOSED-CUTOFF.
049900     MOVE WK-C-XFYR-BUSCASE-CUTOFF    TO    WK-C-MAIN-BUSCASE-CUTOFF.
050000     MOVE WK-C-XFYR-LOGFRM-CUTOFF     TO    WK-C-MAIN-LOGFRM-CUTOFF.
050100     MOVE WK-C-XFYR-ANRVW-CUTOFF      TO    WK-C-MAIN-ANRVW-CUTOFF.
050200
050300 A599-COMPUTE-FINANCIAL-YEAR-EX.
050400     EXIT.
050500
050600*---------------------------------------------------------------*
050700 B000-PROCESS-ALL-ACTIVITIES.
050800*---------------------------------------------------------------*
050900     READ ACTIVITYS AT END
051000         MOVE "Y"                    TO    WK-X-MAIN-EOF-SW.
051100     PERFORM C000-PROCESS-ONE-ACTIVITY
051200        THRU C099-PROCESS-ONE-ACTIVITY-EX
051300           UNTIL WK-X-MAIN-EOF.
051400
051500 B099-PROCESS-ALL-ACTIVITIES-EX.
051600     EXIT.
051700
051800*---------------------------------------------------------------*
051900 C000-PROCESS-ONE-ACTIVITY.
052000*---------------------------------------------------------------*
052100     PERFORM D000-APPLY-SCOPING-RULE
052200        THRU D099-APPLY-SCOPING-RULE-EX.
052300
052400     IF  WK-X-MAIN-INSCOPE
052500         PERFORM E000-RUN-ATTRIBUTE-CHECKS
052600            THRU E099-RUN-ATTRIBUTE-CHECKS-EX
052700
052800         IF  DQF-ACTR-HIERARCHY = 1
052900             PERFORM F000-RUN-DOCUMENT-CHECKS
053000                THRU F099-RUN-DOCUMENT-CHECKS-EX
053100         END-IF
053200
053300         PERFORM G000-ACCUMULATE-ACTIVITY
053400            THRU G099-ACCUMULATE-ACTIVITY-EX.
053500
053600     READ ACTIVITYS AT END
053700         MOVE "Y"                    TO    WK-X-MAIN-EOF-SW.
053800
053900 C099-PROCESS-ONE-ACTIVITY-EX.
054000     EXIT.
054100
054200*---------------------------------------------------------------*
054300 D000-APPLY-SCOPING-RULE.
054400*---------------------------------------------------------------*
054500*    IN SCOPE WHEN THE REPORTING-ORG MATCHES THE ORGANISATION
054600*    UNDER ASSESSMENT AND THE ACTIVITY IS EITHER IN IMPLEMENTATION
054700*    OR A CLOSED ACTIVITY THAT CLOSED WITHIN THE LOOK-BACK WINDOW.
054800*---------------------------------------------------------------*
054900     MOVE "N"                        TO    WK-X-MAIN-INSCOPE-SW.
055000
055100     IF  DQF-ACTR-REPORT-ORG NOT = DQF-PRMR-ORGANISATION
055200         GO TO D099-APPLY-SCOPING-RULE-EX.
055300
055400     IF  DQF-ACTR-STATUS = 2
055500         MOVE "Y"                    TO    WK-X-MAIN-INSCOPE-SW
055600     ELSE
055700         IF  DQF-ACTR-STATUS = 4
055800             AND DQF-ACTR-ENDDTE-ACTUAL NOT = SPACES
055900             AND DQF-ACTR-ENDDTE-ACTUAL NOT < WK-C-MAIN-CLOSED-CUTOFF
056000             MOVE "Y"                TO    WK-X-MAIN-INSCOPE-SW.
056100
056200     IF  NOT WK-X-MAIN-INSCOPE
056300         GO TO D099-APPLY-SCOPING-RULE-EX.
056400
056500     IF  DQF-PRMR-REQ-FUND-ACCT = "Y"
056600         PERFORM D100-CHECK-DUAL-ROLE
056700            THRU D199-CHECK-DUAL-ROLE-EX
056800         IF  NOT WK-X-MAIN-ROLE1-FOUND OR NOT WK-X-MAIN-ROLE2-FOUND
056900             MOVE "N"                TO    WK-X-MAIN-INSCOPE-SW.
057000
057100 D099-APPLY-SCOPING-RULE-EX.
057200     EXIT.
057300
057400*---------------------------------------------------------------*
057500 D100-CHECK-DUAL-ROLE.
057600*---------------------------------------------------------------*
057700     MOVE "N"                        TO    WK-X-MAIN-ROLE1-SW.
057800     MOVE "N"                        TO    WK-X-MAIN-ROLE2-SW.
057900     MOVE ZERO                       TO    WK-N-MAIN-I.
058000
058100     PERFORM D150-CHECK-ONE-PARTORG
058200        VARYING WK-N-MAIN-I FROM 1 BY 1
058300          UNTIL WK-N-MAIN-I > DQF-ACTR-PARTORG-CNT.
058400
058500 D199-CHECK-DUAL-ROLE-EX.
058600     EXIT.
058700
058800 D150-CHECK-ONE-PARTORG.
058900     IF  DQF-ACTR-PARTORG-REF (WK-N-MAIN-I) = DQF-PRMR-ORGANISATION
059000         IF  DQF-ACTR-PARTORG-ROLE (WK-N-MAIN-I) = 1
059100             MOVE "Y"                TO    WK-X-MAIN-ROLE1-SW
059200         ELSE
059300             IF  DQF-ACTR-PARTORG-ROLE (WK-N-MAIN-I) = 2
059400                 MOVE "Y"            TO    WK-X-MAIN-ROLE2-SW.
059500
059600*---------------------------------------------------------------*
059700 E000-RUN-ATTRIBUTE-CHECKS.
059800*---------------------------------------------------------------*
059900     PERFORM E100-CHECK-TITLE    THRU E199-CHECK-TITLE-EX.
060000     PERFORM E200-CHECK-DESC     THRU E299-CHECK-DESC-EX.
060100     PERFORM E300-CHECK-STRDTE   THRU E399-CHECK-STRDTE-EX.
060200     PERFORM E400-CHECK-ENDDTE   THRU E499-CHECK-ENDDTE-EX.
060300     PERFORM E500-CHECK-SECTOR   THRU E599-CHECK-SECTOR-EX.
060400     PERFORM E600-CHECK-LOCATN   THRU E699-CHECK-LOCATN-EX.
060500     PERFORM E700-CHECK-PARTORG  THRU E799-CHECK-PARTORG-EX.
060600
060700 E099-RUN-ATTRIBUTE-CHECKS-EX.
060800     EXIT.
060900
061000 E100-CHECK-TITLE.
061100     MOVE DQF-ACTR-TITLE              TO    WK-C-VTTL-TITLE.
061200     MOVE WK-N-MAIN-NACR-CNT          TO    WK-N-VTTL-NACR-CNT.
061300     MOVE ZERO TO WK-N-MAIN-J.
061400     PERFORM E110-COPY-ONE-NACR
061500        VARYING WK-N-MAIN-J FROM 1 BY 1
061600          UNTIL WK-N-MAIN-J > WK-N-MAIN-NACR-CNT.
061700     CALL "DQAVTTL"  USING  WK-C-VTTL-RECORD.
061800     ADD WK-N-VTTL-PCT TO WK-N-MAIN-SUM-TITLE.
061900 E199-CHECK-TITLE-EX.
062000     EXIT.
062100
062200 E110-COPY-ONE-NACR.
062300     MOVE WK-C-MAIN-NACR-WORD (WK-N-MAIN-J)
062400          TO WK-C-VTTL-NACR-WORD (WK-N-MAIN-J).
062500
062600 E200-CHECK-DESC.
062700     MOVE DQF-ACTR-TITLE              TO    WK-C-VDSC-TITLE.
062800     MOVE DQF-ACTR-DESC               TO    WK-C-VDSC-DESCRIPTION.
062900     CALL "DQAVDSC"  USING  WK-C-VDSC-RECORD.
063000     ADD WK-N-VDSC-PCT TO WK-N-MAIN-SUM-DESC.
063100 E299-CHECK-DESC-EX.
063200     EXIT.
063300
063400 E300-CHECK-STRDTE.
063500     MOVE DQF-ACTR-STRDTE-ACTUAL      TO    WK-C-VSDT-STRDTE-ACTUAL.
063600     MOVE WK-N-MAIN-DDTR-CNT          TO    WK-N-VSDT-DDTR-CNT.
063700     MOVE ZERO TO WK-N-MAIN-J.
063800     PERFORM E310-COPY-ONE-DDTR
063900        VARYING WK-N-MAIN-J FROM 1 BY 1
064000          UNTIL WK-N-MAIN-J > WK-N-MAIN-DDTR-CNT.
064100     CALL "DQAVSDT"  USING  WK-C-VSDT-RECORD.
064200     ADD WK-N-VSDT-PCT TO WK-N-MAIN-SUM-STRDTE.
064300 E399-CHECK-STRDTE-EX.
064400     EXIT.
064500
064600 E310-COPY-ONE-DDTR.
064700     MOVE WK-C-MAIN-DDTR-DATE (WK-N-MAIN-J)
064800          TO WK-C-VSDT-DDTR-DATE (WK-N-MAIN-J).
064900
065000 E400-CHECK-ENDDTE.
065100     MOVE DQF-ACTR-ENDDTE-ACTUAL      TO    WK-C-VEDT-ENDDTE-ACTUAL.
065200     MOVE DQF-ACTR-ENDDTE-PLANNED     TO    WK-C-VEDT-ENDDTE-PLAN.
065300     MOVE DQF-ACTR-STRDTE-ACTUAL      TO    WK-C-VEDT-STRDTE-ACTUAL.
065400     CALL "DQAVEDT"  USING  WK-C-VEDT-RECORD.
065500     ADD WK-N-VEDT-PCT TO WK-N-MAIN-SUM-ENDDTE.
065600 E499-CHECK-ENDDTE-EX.
065700     EXIT.
065800
065900 E500-CHECK-SECTOR.
066000     MOVE DQF-ACTR-SECTOR-CNT         TO    WK-N-VSEC-SECTOR-CNT.
066100     MOVE DQF-ACTR-TXSEC-CNT          TO    WK-N-VSEC-TXSEC-CNT.
066200     MOVE DQF-PRMR-SECTOR-TOL         TO    WK-N-VSEC-TOLERANCE.
066300     MOVE ZERO TO WK-N-MAIN-J.
066400     PERFORM E510-COPY-ONE-SECTOR
066500        VARYING WK-N-MAIN-J FROM 1 BY 1
066600          UNTIL WK-N-MAIN-J > DQF-ACTR-SECTOR-CNT.
066700     CALL "DQAVSEC"  USING  WK-C-VSEC-RECORD.
066800     ADD WK-N-VSEC-PCT TO WK-N-MAIN-SUM-SECTOR.
066900 E599-CHECK-SECTOR-EX.
067000     EXIT.
067100
067200 E510-COPY-ONE-SECTOR.
067300     MOVE DQF-ACTR-SECTOR-CODE (WK-N-MAIN-J)
067400          TO WK-C-VSEC-SECTOR-CODE (WK-N-MAIN-J).
067500     MOVE DQF-ACTR-SECTOR-PCT (WK-N-MAIN-J)
067600          TO WK-N-VSEC-SECTOR-PCT (WK-N-MAIN-J).
067700
067800 E600-CHECK-LOCATN.
067900     MOVE DQF-ACTR-COUNTRY-CNT        TO    WK-N-VLOC-COUNTRY-CNT.
068000     MOVE DQF-ACTR-REGION-CNT         TO    WK-N-VLOC-REGION-CNT.
068100     MOVE DQF-ACTR-TXLOC-CNT          TO    WK-N-VLOC-TXLOC-CNT.
068200     MOVE DQF-PRMR-LOCATN-TOL         TO    WK-N-VLOC-TOLERANCE.
068300     MOVE ZERO TO WK-N-MAIN-J.
068400     PERFORM E610-COPY-ONE-COUNTRY
068500        VARYING WK-N-MAIN-J FROM 1 BY 1
068600          UNTIL WK-N-MAIN-J > DQF-ACTR-COUNTRY-CNT.
068700     MOVE ZERO TO WK-N-MAIN-J.
068800     PERFORM E620-COPY-ONE-REGION
068900        VARYING WK-N-MAIN-J FROM 1 BY 1
069000          UNTIL WK-N-MAIN-J > DQF-ACTR-REGION-CNT.
069100     CALL "DQAVLOC"  USING  WK-C-VLOC-RECORD.
069200     ADD WK-N-VLOC-PCT TO WK-N-MAIN-SUM-LOCATN.
069300 E699-CHECK-LOCATN-EX.
069400     EXIT.
069500
069600 E610-COPY-ONE-COUNTRY.
069700     MOVE DQF-ACTR-COUNTRY-CODE (WK-N-MAIN-J)
069800          TO WK-C-VLOC-COUNTRY-CODE (WK-N-MAIN-J).
069900     MOVE DQF-ACTR-COUNTRY-PCT (WK-N-MAIN-J)
070000          TO WK-N-VLOC-COUNTRY-PCT (WK-N-MAIN-J).
070100     MOVE DQF-ACTR-COUNTRY-PCTSW (WK-N-MAIN-J)
070200          TO WK-C-VLOC-COUNTRY-PCTSW (WK-N-MAIN-J).
070300
070400 E620-COPY-ONE-REGION.
070500     MOVE DQF-ACTR-REGION-CODE (WK-N-MAIN-J)
070600          TO WK-C-VLOC-REGION-CODE (WK-N-MAIN-J).
070700     MOVE DQF-ACTR-REGION-PCT (WK-N-MAIN-J)
070800          TO WK-N-VLOC-REGION-PCT (WK-N-MAIN-J).
070900     MOVE DQF-ACTR-REGION-PCTSW (WK-N-MAIN-J)
071000          TO WK-C-VLOC-REGION-PCTSW (WK-N-MAIN-J).
071100
071200 E700-CHECK-PARTORG.
071300     MOVE DQF-ACTR-PARTORG-CNT        TO    WK-N-VORG-PARTORG-CNT.
071400     MOVE ZERO TO WK-N-MAIN-J.
071500     PERFORM E710-COPY-ONE-PARTORG
071600        VARYING WK-N-MAIN-J FROM 1 BY 1
071700          UNTIL WK-N-MAIN-J > DQF-ACTR-PARTORG-CNT.
071800     CALL "DQAVORG"  USING  WK-C-VORG-RECORD.
071900     ADD WK-N-VORG-PCT TO WK-N-MAIN-SUM-PARTORG.
072000 E799-CHECK-PARTORG-EX.
072100     EXIT.
072200
072300 E710-COPY-ONE-PARTORG.
072400     MOVE DQF-ACTR-PARTORG-REF (WK-N-MAIN-J)
072500          TO WK-C-VORG-PARTORG-REF (WK-N-MAIN-J).
072600     MOVE DQF-ACTR-PARTORG-ROLE (WK-N-MAIN-J)
072700          TO WK-N-VORG-PARTORG-ROLE (WK-N-MAIN-J).
072800
072900*---------------------------------------------------------------*
073000 F000-RUN-DOCUMENT-CHECKS.
073100*---------------------------------------------------------------*
073200     PERFORM F100-LOOK-UP-EXEMPTION
073300        THRU F199-LOOK-UP-EXEMPTION-EX.
073400
073500     MOVE WK-X-MAIN-EXEMPT-SW         TO    WK-C-VBCS-EXEMPT-SW.
073600     MOVE DQF-ACTR-STRDTE-ACTUAL      TO    WK-C-VBCS-STRDTE-ACTUAL.
073700     MOVE WK-C-MAIN-BUSCASE-CUTOFF    TO    WK-C-VBCS-CUTOFF-DATE.
073800     MOVE DQF-ACTR-DOC-CNT            TO    WK-N-VBCS-DOC-CNT.
073900     MOVE ZERO TO WK-N-MAIN-J.
074000     PERFORM F110-COPY-ONE-DOC-BCS
074100        VARYING WK-N-MAIN-J FROM 1 BY 1
074200          UNTIL WK-N-MAIN-J > DQF-ACTR-DOC-CNT.
074300     CALL "DQAVBCS"  USING  WK-C-VBCS-RECORD.
074400
074500     MOVE WK-X-MAIN-EXEMPT-SW         TO    WK-C-VLFW-EXEMPT-SW.
074600     MOVE DQF-ACTR-STRDTE-ACTUAL      TO    WK-C-VLFW-STRDTE-ACTUAL.
074700     MOVE WK-C-MAIN-LOGFRM-CUTOFF     TO    WK-C-VLFW-CUTOFF-DATE.
074800     MOVE DQF-ACTR-DOC-CNT            TO    WK-N-VLFW-DOC-CNT.
074900     MOVE ZERO TO WK-N-MAIN-J.
075000     PERFORM F120-COPY-ONE-DOC-LFW
075100        VARYING WK-N-MAIN-J FROM 1 BY 1
075200          UNTIL WK-N-MAIN-J > DQF-ACTR-DOC-CNT.
075300     CALL "DQAVLFW"  USING  WK-C-VLFW-RECORD.
075400
075500     MOVE WK-X-MAIN-EXEMPT-SW         TO    WK-C-VARV-EXEMPT-SW.
075600     MOVE DQF-ACTR-STRDTE-ACTUAL      TO    WK-C-VARV-STRDTE-ACTUAL.
075700     MOVE WK-C-MAIN-ANRVW-CUTOFF      TO    WK-C-VARV-CUTOFF-DATE.
075800     MOVE DQF-ACTR-DOC-CNT            TO    WK-N-VARV-DOC-CNT.
075900     MOVE ZERO TO WK-N-MAIN-J.
076000     PERFORM F130-COPY-ONE-DOC-ARV
076100        VARYING WK-N-MAIN-J FROM 1 BY 1
076200          UNTIL WK-N-MAIN-J > DQF-ACTR-DOC-CNT.
076300     CALL "DQAVARV"  USING  WK-C-VARV-RECORD.
076400
076500     IF  WK-C-VBCS-STATUS = "N/A "
076600         ADD 1 TO WK-N-MAIN-NA-CNT.
076700     IF  WK-C-VLFW-STATUS = "N/A "
076800         ADD 1 TO WK-N-MAIN-NA-CNT.
076900     IF  WK-C-VARV-STATUS = "N/A "
077000         ADD 1 TO WK-N-MAIN-NA-CNT.
077100
077200     IF  WK-C-VBCS-STATUS = "FAIL"
077300         ADD 1 TO WK-N-MAIN-FAILH1-BCS-CNT.
077400     IF  WK-C-VLFW-STATUS = "FAIL"
077500         ADD 1 TO WK-N-MAIN-FAILH1-LFW-CNT.
077600     IF  WK-C-VARV-STATUS = "FAIL"
077700         ADD 1 TO WK-N-MAIN-FAILH1-ARV-CNT.
077800
077900 F099-RUN-DOCUMENT-CHECKS-EX.
078000     EXIT.
078100
078200 F100-LOOK-UP-EXEMPTION.
078300     MOVE "N"                        TO    WK-X-MAIN-EXEMPT-SW.
078400     MOVE ZERO                       TO    WK-N-MAIN-I.
078500     PERFORM F150-TEST-ONE-EXEMPTION
078600        VARYING WK-N-MAIN-I FROM 1 BY 1
078700          UNTIL WK-N-MAIN-I > WK-N-MAIN-EXMR-CNT
078800             OR WK-X-MAIN-EXEMPT.
078900 F199-LOOK-UP-EXEMPTION-EX.
079000     EXIT.
079100
079200 F150-TEST-ONE-EXEMPTION.
079300     IF  WK-C-MAIN-EXMR-IATI-ID (WK-N-MAIN-I) = DQF-ACTR-IATI-ID
079400         MOVE "Y"                    TO    WK-X-MAIN-EXEMPT-SW.
079500
079600 F110-COPY-ONE-DOC-BCS.
079700     MOVE DQF-ACTR-DOC-TITLE (WK-N-MAIN-J)
079800          TO WK-C-VBCS-DOC-TITLE (WK-N-MAIN-J).
079900
080000 F120-COPY-ONE-DOC-LFW.
080100     MOVE DQF-ACTR-DOC-TITLE (WK-N-MAIN-J)
080200          TO WK-C-VLFW-DOC-TITLE (WK-N-MAIN-J).
080300
080400 F130-COPY-ONE-DOC-ARV.
080500     MOVE DQF-ACTR-DOC-TITLE (WK-N-MAIN-J)
080600          TO WK-C-VARV-DOC-TITLE (WK-N-MAIN-J).
080700
080800*---------------------------------------------------------------*
080900 G000-ACCUMULATE-ACTIVITY.
081000*---------------------------------------------------------------*
081100     IF  DQF-ACTR-HIERARCHY = 1
081200         ADD 1 TO WK-N-MAIN-PROG-CNT
081300     ELSE
081400         ADD 1 TO WK-N-MAIN-PROJ-CNT.
081500
081600     PERFORM G100-ACCUMULATE-BUDGET
081700        THRU G199-ACCUMULATE-BUDGET-EX.
081800
081900     MOVE "N"                        TO    WK-X-MAIN-ANYFAIL-SW.
082000     IF  WK-C-VTTL-STATUS = "FAIL" OR WK-C-VDSC-STATUS = "FAIL"
082100         OR WK-C-VSDT-STATUS = "FAIL" OR WK-C-VEDT-STATUS = "FAIL"
082200         OR WK-C-VSEC-STATUS = "FAIL" OR WK-C-VLOC-STATUS = "FAIL"
082300         OR WK-C-VORG-STATUS = "FAIL"
082400         MOVE "Y"                    TO    WK-X-MAIN-ANYFAIL-SW.
082500
082600     IF  DQF-ACTR-HIERARCHY = 1
082700         IF  WK-C-VBCS-STATUS = "FAIL" OR WK-C-VLFW-STATUS = "FAIL"
082800             OR WK-C-VARV-STATUS = "FAIL"
082900             MOVE "Y"                TO    WK-X-MAIN-ANYFAIL-SW.
083000
083100     IF  WK-X-MAIN-ANYFAIL
083200         ADD 1 TO WK-N-MAIN-FAIL-CNT
083300         PERFORM H000-WRITE-FAILURE-GROUP
083400            THRU H099-WRITE-FAILURE-GROUP-EX
083500     ELSE
083600         ADD 1 TO WK-N-MAIN-PASS-CNT.
083700
083800 G099-ACCUMULATE-ACTIVITY-EX.
083900     EXIT.
084000
084100*---------------------------------------------------------------*
084200 G100-ACCUMULATE-BUDGET.
084300*---------------------------------------------------------------*
084400*    EVERY BUDGET ENTRY WHOSE PERIOD-START FALLS WITHIN THE
084500*    CURRENT FINANCIAL YEAR IS ADDED TO THE ORGANISATION TOTAL.
084600*    ISO YYYY-MM-DD DATES COMPARE CORRECTLY AS PLAIN STRINGS.
084700*---------------------------------------------------------------*
084800     MOVE ZERO TO WK-N-MAIN-J.
084900     PERFORM G150-ACCUMULATE-ONE-BUDGET
085000        VARYING WK-N-MAIN-J FROM 1 BY 1
085100          UNTIL WK-N-MAIN-J > DQF-ACTR-BUDGET-CNT.
085200
085300 G199-ACCUMULATE-BUDGET-EX.
085400     EXIT.
085500
085600 G150-ACCUMULATE-ONE-BUDGET.
085700     MOVE DQF-ACTR-BUDGET-PDSTRT (WK-N-MAIN-J)
085800          TO WK-C-MAIN-BUDGET-PDSTRT.
085900     IF  WK-C-MAIN-BUDGET-PDSTRT = SPACES
086000         GO TO G159-ACCUMULATE-ONE-BUDGET-EX.
086100
086200     MOVE    "P"                      TO    WK-C-XDTE-FUNCTION.
086300     MOVE    WK-C-MAIN-BUDGET-PDSTRT  TO    WK-C-XDTE-DATE-1.
086400     CALL "DQAXDTE"  USING  WK-C-XDTE-RECORD.
086500
086600     IF  WK-C-XDTE-VALID NOT = "Y"
086700         GO TO G159-ACCUMULATE-ONE-BUDGET-EX.
086800
086900     IF  WK-C-MAIN-BUDGET-PDSTRT NOT < WK-C-MAIN-FY-START
087000         AND WK-C-MAIN-BUDGET-PDSTRT NOT > WK-C-MAIN-FY-END
087100         ADD DQF-ACTR-BUDGET-VALUE (WK-N-MAIN-J)
087200             TO WK-N-MAIN-TOT-BUDGET.
087300
087400 G159-ACCUMULATE-ONE-BUDGET-EX.
087500     EXIT.
087600
087700*---------------------------------------------------------------*
087800 H000-WRITE-FAILURE-GROUP.
087900*---------------------------------------------------------------*
088000     MOVE SPACES                     TO    WK-C-MAIN-PRTLINE.
088100     MOVE DQF-ACTR-IATI-ID            TO    GRP-IATI-ID.
088200     MOVE DQF-ACTR-HIERARCHY          TO    GRP-HIER.
088300     MOVE DQF-ACTR-TITLE (1:60)       TO    GRP-TITLE.
088400     WRITE WK-C-FALREPRT-LINE FROM WK-C-MAIN-PRTLINE-GRP.
088500
088600     MOVE "TITLE"                 TO WK-C-MAIN-DTL-CHECK-NAME.
088700     MOVE WK-C-VTTL-STATUS        TO WK-C-MAIN-DTL-STATUS.
088800     MOVE WK-N-VTTL-PCT           TO WK-N-MAIN-DTL-PCT.
088900     MOVE WK-C-VTTL-MESSAGE       TO WK-C-MAIN-DTL-MESSAGE.
089000     PERFORM H200-WRITE-DETAIL-LINE THRU H299-WRITE-DETAIL-LINE-EX.
089100
089200     MOVE "DESCRIPTION"           TO WK-C-MAIN-DTL-CHECK-NAME.
089300     MOVE WK-C-VDSC-STATUS        TO WK-C-MAIN-DTL-STATUS.
089400     MOVE WK-N-VDSC-PCT           TO WK-N-MAIN-DTL-PCT.
089500     MOVE WK-C-VDSC-MESSAGE       TO WK-C-MAIN-DTL-MESSAGE.
089600     PERFORM H200-WRITE-DETAIL-LINE THRU H299-WRITE-DETAIL-LINE-EX.
089700
089800     MOVE "START DATE"            TO WK-C-MAIN-DTL-CHECK-NAME.
089900     MOVE WK-C-VSDT-STATUS        TO WK-C-MAIN-DTL-STATUS.
090000     MOVE WK-N-VSDT-PCT           TO WK-N-MAIN-DTL-PCT.
090100     MOVE WK-C-VSDT-MESSAGE       TO WK-C-MAIN-DTL-MESSAGE.
090200     PERFORM H200-WRITE-DETAIL-LINE THRU H299-WRITE-DETAIL-LINE-EX.
090300
090400     MOVE "END DATE"              TO WK-C-MAIN-DTL-CHECK-NAME.
090500     MOVE WK-C-VEDT-STATUS        TO WK-C-MAIN-DTL-STATUS.
090600     MOVE WK-N-VEDT-PCT           TO WK-N-MAIN-DTL-PCT.
090700     MOVE WK-C-VEDT-MESSAGE       TO WK-C-MAIN-DTL-MESSAGE.
090800     PERFORM H200-WRITE-DETAIL-LINE THRU H299-WRITE-DETAIL-LINE-EX.
090900
091000     MOVE "SECTOR"                TO WK-C-MAIN-DTL-CHECK-NAME.
091100     MOVE WK-C-VSEC-STATUS        TO WK-C-MAIN-DTL-STATUS.
091200     MOVE WK-N-VSEC-PCT           TO WK-N-MAIN-DTL-PCT.
091300     MOVE WK-C-VSEC-MESSAGE       TO WK-C-MAIN-DTL-MESSAGE.
091400     PERFORM H200-WRITE-DETAIL-LINE THRU H299-WRITE-DETAIL-LINE-EX.
091500
091600     MOVE "LOCATION"              TO WK-C-MAIN-DTL-CHECK-NAME.
091700     MOVE WK-C-VLOC-STATUS        TO WK-C-MAIN-DTL-STATUS.
091800     MOVE WK-N-VLOC-PCT           TO WK-N-MAIN-DTL-PCT.
091900     MOVE WK-C-VLOC-MESSAGE       TO WK-C-MAIN-DTL-MESSAGE.
092000     PERFORM H200-WRITE-DETAIL-LINE THRU H299-WRITE-DETAIL-LINE-EX.
092100
092200     MOVE "PARTICIPATING ORG"     TO WK-C-MAIN-DTL-CHECK-NAME.
092300     MOVE WK-C-VORG-STATUS        TO WK-C-MAIN-DTL-STATUS.
092400     MOVE WK-N-VORG-PCT           TO WK-N-MAIN-DTL-PCT.
092500     MOVE WK-C-VORG-MESSAGE       TO WK-C-MAIN-DTL-MESSAGE.
092600     PERFORM H200-WRITE-DETAIL-LINE THRU H299-WRITE-DETAIL-LINE-EX.
092700
092800     IF  DQF-ACTR-HIERARCHY = 1
092900         MOVE "BUSINESS CASE"         TO WK-C-MAIN-DTL-CHECK-NAME
093000         MOVE WK-C-VBCS-STATUS        TO WK-C-MAIN-DTL-STATUS
093100         MOVE WK-N-VBCS-PCT           TO WK-N-MAIN-DTL-PCT
093200         MOVE WK-C-VBCS-MESSAGE       TO WK-C-MAIN-DTL-MESSAGE
093300         PERFORM H200-WRITE-DETAIL-LINE THRU H299-WRITE-DETAIL-LINE-EX
093400
093500         MOVE "LOGICAL FRAMEWORK"     TO WK-C-MAIN-DTL-CHECK-NAME
093600         MOVE WK-C-VLFW-STATUS        TO WK-C-MAIN-DTL-STATUS
093700         MOVE WK-N-VLFW-PCT           TO WK-N-MAIN-DTL-PCT
093800         MOVE WK-C-VLFW-MESSAGE       TO WK-C-MAIN-DTL-MESSAGE
093900         PERFORM H200-WRITE-DETAIL-LINE THRU H299-WRITE-DETAIL-LINE-EX
094000
094100         MOVE "ANNUAL REVIEW"         TO WK-C-MAIN-DTL-CHECK-NAME
094200         MOVE WK-C-VARV-STATUS        TO WK-C-MAIN-DTL-STATUS
094300         MOVE WK-N-VARV-PCT           TO WK-N-MAIN-DTL-PCT
094400         MOVE WK-C-VARV-MESSAGE       TO WK-C-MAIN-DTL-MESSAGE
094500         PERFORM H200-WRITE-DETAIL-LINE THRU H299-WRITE-DETAIL-LINE-EX.
094600
094700 H099-WRITE-FAILURE-GROUP-EX.
094800     EXIT.
094900
095000*---------------------------------------------------------------*
095100 H200-WRITE-DETAIL-LINE.
095200*---------------------------------------------------------------*
095300     MOVE SPACES                     TO    WK-C-MAIN-PRTLINE.
095400     MOVE WK-C-MAIN-DTL-CHECK-NAME    TO    DTL-CHECK-NAME.
095500     MOVE WK-C-MAIN-DTL-STATUS        TO    DTL-STATUS.
095600     MOVE WK-N-MAIN-DTL-PCT           TO    DTL-PCT.
095700     MOVE WK-C-MAIN-DTL-MESSAGE       TO    DTL-MESSAGE.
095800     WRITE WK-C-FALREPRT-LINE FROM WK-C-MAIN-PRTLINE-DTL.
095900
096000 H299-WRITE-DETAIL-LINE-EX.
096100     EXIT.
096200
096300*---------------------------------------------------------------*
096400 H100-WRITE-PAGE-HEADING.
096500*---------------------------------------------------------------*
096600     MOVE SPACES                     TO    WK-C-MAIN-PRTLINE.
096700     MOVE DQF-PRMR-ORGANISATION       TO    HDG-ORG.
096800     MOVE DQF-PRMR-RUN-DATE           TO    HDG-RUNDTE.
096900     MOVE WK-C-MAIN-FY-LABEL          TO    HDG-FYLABEL.
097000     WRITE WK-C-FALREPRT-LINE FROM WK-C-MAIN-PRTLINE-HDG.
097100
097200 H199-WRITE-PAGE-HEADING-EX.
097300     EXIT.
097400
097500*---------------------------------------------------------------*
097600 H800-WRITE-TOTALS-BLOCK.
097700*---------------------------------------------------------------*
097800     PERFORM H850-COMPUTE-AGGREGATES
097900        THRU H859-COMPUTE-AGGREGATES-EX.
098000
098100     MOVE "PROGRAMME COUNT (HIERARCHY 1)" TO TOT-LABEL.
098200     MOVE WK-N-MAIN-PROG-CNT              TO WK-N-MAIN-AGG-EDIT.
098300     MOVE WK-N-MAIN-AGG-EDIT              TO TOT-VALUE.
098400     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
098500
098600     MOVE "PROJECT COUNT (HIERARCHY 2)"   TO TOT-LABEL.
098700     MOVE WK-N-MAIN-PROJ-CNT              TO WK-N-MAIN-AGG-EDIT.
098800     MOVE WK-N-MAIN-AGG-EDIT              TO TOT-VALUE.
098900     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
099000
099100     MOVE "TOTAL BUDGET, CURRENT FY"      TO TOT-LABEL.
099200     MOVE WK-N-MAIN-TOT-BUDGET            TO WK-C-MAIN-BUDGET-EDIT.
099300     MOVE WK-C-MAIN-BUDGET-EDIT           TO TOT-VALUE.
099400     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
099500
099600     MOVE "PASS COUNT"                    TO TOT-LABEL.
099700     MOVE WK-N-MAIN-PASS-CNT              TO WK-N-MAIN-AGG-EDIT.
099800     MOVE WK-N-MAIN-AGG-EDIT              TO TOT-VALUE.
099900     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
100000
100100     MOVE "FAIL COUNT"                    TO TOT-LABEL.
100200     MOVE WK-N-MAIN-FAIL-CNT              TO WK-N-MAIN-AGG-EDIT.
100300     MOVE WK-N-MAIN-AGG-EDIT              TO TOT-VALUE.
100400     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
100500
100600     MOVE "N-A COUNT"                     TO TOT-LABEL.
100700     MOVE WK-N-MAIN-NA-CNT                TO WK-N-MAIN-AGG-EDIT.
100800     MOVE WK-N-MAIN-AGG-EDIT              TO TOT-VALUE.
100900     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
101000
101100     MOVE "PCT - TITLE"                   TO TOT-LABEL.
101200     MOVE WK-N-MAIN-AGG-TITLE             TO TOT-VALUE.
101300     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
101400
101500     MOVE "PCT - DESCRIPTION"             TO TOT-LABEL.
101600     MOVE WK-N-MAIN-AGG-DESC              TO TOT-VALUE.
101700     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
101800
101900     MOVE "PCT - START DATE"              TO TOT-LABEL.
102000     MOVE WK-N-MAIN-AGG-STRDTE            TO TOT-VALUE.
102100     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
102200
102300     MOVE "PCT - END DATE"                TO TOT-LABEL.
102400     MOVE WK-N-MAIN-AGG-ENDDTE            TO TOT-VALUE.
102500     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
102600
102700     MOVE "PCT - SECTOR"                  TO TOT-LABEL.
102800     MOVE WK-N-MAIN-AGG-SECTOR            TO TOT-VALUE.
102900     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
103000
103100     MOVE "PCT - LOCATION"                TO TOT-LABEL.
103200     MOVE WK-N-MAIN-AGG-LOCATN            TO TOT-VALUE.
103300     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
103400
103500     MOVE "PCT - PARTICIPATING ORG"       TO TOT-LABEL.
103600     MOVE WK-N-MAIN-AGG-PARTORG           TO TOT-VALUE.
103700     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
103800
103900     MOVE "PCT - BUSINESS CASE"           TO TOT-LABEL.
104000     MOVE WK-N-MAIN-AGG-BUSCASE           TO TOT-VALUE.
104100     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
104200
104300     MOVE "PCT - LOGICAL FRAMEWORK"       TO TOT-LABEL.
104400     MOVE WK-N-MAIN-AGG-LOGFRM            TO TOT-VALUE.
104500     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
104600
104700     MOVE "PCT - ANNUAL REVIEW"           TO TOT-LABEL.
104800     MOVE WK-N-MAIN-AGG-ANRVW             TO TOT-VALUE.
104900     PERFORM H870-WRITE-TOTAL-LINE THRU H879-WRITE-TOTAL-LINE-EX.
105000
105100 H899-WRITE-TOTALS-BLOCK-EX.
105200     EXIT.
105300
105400*---------------------------------------------------------------*
105500 H850-COMPUTE-AGGREGATES.
105600*---------------------------------------------------------------*
105700*    THE SEVEN ATTRIBUTE AGGREGATES ARE THE ROUNDED MEAN OF EVERY
105800*    ACTIVITY'S OWN RECORDED PERCENTAGE FOR THAT ATTRIBUTE - A
105900*    PASSING ACTIVITY'S CHECKS ALWAYS RECORD 100, SO THE SUM OF
106000*    ALL RECORDED PERCENTAGES GIVES THE SAME AVERAGE AS COUNTING
106100*    A HUNDRED FOR EVERY PASS AND THE ACTUAL FIGURE FOR EVERY FAIL.
106200*---------------------------------------------------------------*
106300     COMPUTE WK-N-MAIN-REPORTS-CNT =
106400             WK-N-MAIN-PASS-CNT + WK-N-MAIN-FAIL-CNT.
106500
106600     IF  WK-N-MAIN-REPORTS-CNT = ZERO
106700         MOVE 100 TO WK-N-MAIN-AGG-TITLE
106800         MOVE 100 TO WK-N-MAIN-AGG-DESC
106900         MOVE 100 TO WK-N-MAIN-AGG-STRDTE
107000         MOVE 100 TO WK-N-MAIN-AGG-ENDDTE
107100         MOVE 100 TO WK-N-MAIN-AGG-SECTOR
107200         MOVE 100 TO WK-N-MAIN-AGG-LOCATN
107300         MOVE 100 TO WK-N-MAIN-AGG-PARTORG
107400     ELSE
107500         COMPUTE WK-N-MAIN-AGG-TITLE ROUNDED =
107600                 WK-N-MAIN-SUM-TITLE   / WK-N-MAIN-REPORTS-CNT
107700         COMPUTE WK-N-MAIN-AGG-DESC ROUNDED =
107800                 WK-N-MAIN-SUM-DESC    / WK-N-MAIN-REPORTS-CNT
107900         COMPUTE WK-N-MAIN-AGG-STRDTE ROUNDED =
108000                 WK-N-MAIN-SUM-STRDTE  / WK-N-MAIN-REPORTS-CNT
108100         COMPUTE WK-N-MAIN-AGG-ENDDTE ROUNDED =
108200                 WK-N-MAIN-SUM-ENDDTE  / WK-N-MAIN-REPORTS-CNT
108300         COMPUTE WK-N-MAIN-AGG-SECTOR ROUNDED =
108400                 WK-N-MAIN-SUM-SECTOR  / WK-N-MAIN-REPORTS-CNT
108500         COMPUTE WK-N-MAIN-AGG-LOCATN ROUNDED =
108600                 WK-N-MAIN-SUM-LOCATN  / WK-N-MAIN-REPORTS-CNT
108700         COMPUTE WK-N-MAIN-AGG-PARTORG ROUNDED =
108800                 WK-N-MAIN-SUM-PARTORG / WK-N-MAIN-REPORTS-CNT.
108900
109000     IF  WK-N-MAIN-PROG-CNT = ZERO
109100         MOVE 100 TO WK-N-MAIN-AGG-BUSCASE
109200         MOVE 100 TO WK-N-MAIN-AGG-LOGFRM
109300         MOVE 100 TO WK-N-MAIN-AGG-ANRVW
109400     ELSE
109500         COMPUTE WK-N-MAIN-AGG-BUSCASE ROUNDED =
109600             (WK-N-MAIN-PROG-CNT - WK-N-MAIN-FAILH1-BCS-CNT)
109700                 / WK-N-MAIN-PROG-CNT * 100
109800         COMPUTE WK-N-MAIN-AGG-LOGFRM ROUNDED =
109900             (WK-N-MAIN-PROG-CNT - WK-N-MAIN-FAILH1-LFW-CNT)
110000                 / WK-N-MAIN-PROG-CNT * 100
110100         COMPUTE WK-N-MAIN-AGG-ANRVW ROUNDED =
110200             (WK-N-MAIN-PROG-CNT - WK-N-MAIN-FAILH1-ARV-CNT)
110300                 / WK-N-MAIN-PROG-CNT * 100.
110400
110500 H859-COMPUTE-AGGREGATES-EX.
110600     EXIT.
110700
110800*---------------------------------------------------------------*
110900 H870-WRITE-TOTAL-LINE.
111000*---------------------------------------------------------------*
111100     WRITE WK-C-FALREPRT-LINE FROM WK-C-MAIN-PRTLINE-TOT.
111200
111300 H879-WRITE-TOTAL-LINE-EX.
111400     EXIT.
111500
111600*---------------------------------------------------------------*
111700 H900-WRITE-SUMMARY-RECORD.
111800*---------------------------------------------------------------*
111900     MOVE SPACES                       TO    WK-C-SUMR-RECORD.
112000     MOVE DQF-PRMR-ORGANISATION         TO    DQF-SUMR-ORGANISATION.
112100     MOVE WK-N-MAIN-PROG-CNT            TO    DQF-SUMR-TOT-PROGRAMMES.
112200     MOVE WK-N-MAIN-PROJ-CNT            TO    DQF-SUMR-TOT-PROJECTS.
112300     MOVE WK-N-MAIN-TOT-BUDGET          TO    DQF-SUMR-TOT-BUDGET.
112400     MOVE WK-C-MAIN-FY-LABEL            TO    DQF-SUMR-FY-LABEL.
112500     MOVE WK-N-MAIN-PASS-CNT            TO    DQF-SUMR-PASS-CNT.
112600     MOVE WK-N-MAIN-FAIL-CNT            TO    DQF-SUMR-FAIL-CNT.
112700     MOVE WK-N-MAIN-NA-CNT              TO    DQF-SUMR-NA-CNT.
112800     MOVE WK-N-MAIN-AGG-TITLE           TO    DQF-SUMR-PCT-TITLE.
112900     MOVE WK-N-MAIN-AGG-DESC            TO    DQF-SUMR-PCT-DESC.
113000     MOVE WK-N-MAIN-AGG-STRDTE          TO    DQF-SUMR-PCT-STRDTE.
113100     MOVE WK-N-MAIN-AGG-ENDDTE          TO    DQF-SUMR-PCT-ENDDTE.
113200     MOVE WK-N-MAIN-AGG-SECTOR          TO    DQF-SUMR-PCT-SECTOR.
113300     MOVE WK-N-MAIN-AGG-LOCATN          TO    DQF-SUMR-PCT-LOCATN.
113400     MOVE WK-N-MAIN-AGG-PARTORG         TO    DQF-SUMR-PCT-PARTORG.
113500     MOVE WK-N-MAIN-AGG-BUSCASE         TO    DQF-SUMR-PCT-BUSCASE.
113600     MOVE WK-N-MAIN-AGG-LOGFRM          TO    DQF-SUMR-PCT-LOGFRM.
113700     MOVE WK-N-MAIN-AGG-ANRVW           TO    DQF-SUMR-PCT-ANRVW.
113800
113900     WRITE WK-C-SUMR-RECORD.
114000     IF  NOT WK-C-SUCCESSFUL
114100         DISPLAY "DQAMAIN - WRITE ERROR - DQASUMRY"
114200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
114300
114400 H999-WRITE-SUMMARY-RECORD-EX.
114500     EXIT.
114600
114700*---------------------------------------------------------------*
114800*                   PROGRAM SUBROUTINE                          *
114900*---------------------------------------------------------------*
115000 Y900-ABNORMAL-TERMINATION.
115100     PERFORM Z000-END-PROGRAM-ROUTINE.
115200     GOBACK.
115300
115400 Z000-END-PROGRAM-ROUTINE.
115500     CLOSE ACTIVITYS FALREPRT DQASUMRY.
115600     IF  NOT WK-C-SUCCESSFUL
115700         DISPLAY "DQAMAIN - CLOSE FILE ERROR"
115800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
115900
116000 Z099-END-PROGRAM-ROUTINE-EX.
116100     EXIT.
116200
116300******************************************************************
116400*************** END OF PROGRAM SOURCE  DQAMAIN ******************
116500******************************************************************
