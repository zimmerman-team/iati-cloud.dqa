000100*================================================================*
000200*                         DQLVLOC.CPY                           *
000300*   LINKAGE COPYBOOK - CALL INTERFACE FOR DQAVLOC (LOCATION)    *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
000800*                    - INITIAL VERSION.                         *
000900*----------------------------------------------------------------*
001000 01  WK-C-VLOC-RECORD.
001100     05  WK-C-VLOC-INPUT.
001200         10  WK-N-VLOC-COUNTRY-CNT    PIC 9(02).
001300         10  WK-C-VLOC-COUNTRY-GRP  OCCURS 5 TIMES.
001400             15  WK-C-VLOC-COUNTRY-CODE PIC X(03).
001500             15  WK-N-VLOC-COUNTRY-PCT  PIC 9(03)V99.
001600             15  WK-C-VLOC-COUNTRY-PCTSW PIC X(01).
001700         10  WK-N-VLOC-REGION-CNT     PIC 9(02).
001800         10  WK-C-VLOC-REGION-GRP  OCCURS 5 TIMES.
001900             15  WK-C-VLOC-REGION-CODE PIC X(03).
002000             15  WK-N-VLOC-REGION-PCT  PIC 9(03)V99.
002100             15  WK-C-VLOC-REGION-PCTSW PIC X(01).
002200         10  WK-N-VLOC-TXLOC-CNT      PIC 9(02).
002300         10  WK-N-VLOC-TOLERANCE      PIC 9(01)V99.
002400     05  WK-C-VLOC-OUTPUT.
002500         10  WK-C-VLOC-STATUS         PIC X(04).
002600         10  WK-N-VLOC-PCT            PIC 9(03)V99.
002700         10  WK-C-VLOC-MESSAGE        PIC X(80).
002800*                        RESERVED FOR FUTURE USE
002900         10  FILLER                   PIC X(10).
