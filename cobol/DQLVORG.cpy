000100*================================================================*
000200*                         DQLVORG.CPY                           *
000300*   LINKAGE COPYBOOK - CALL INTERFACE FOR DQAVORG (PART-ORG)    *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
000800*                    - INITIAL VERSION.                         *
000900*----------------------------------------------------------------*
001000 01  WK-C-VORG-RECORD.
001100     05  WK-C-VORG-INPUT.
001200         10  WK-N-VORG-PARTORG-CNT    PIC 9(02).
001300         10  WK-C-VORG-PARTORG-GRP  OCCURS 10 TIMES.
001400             15  WK-C-VORG-PARTORG-REF  PIC X(40).
001500             15  WK-N-VORG-PARTORG-ROLE PIC 9(01).
001600     05  WK-C-VORG-OUTPUT.
001700         10  WK-C-VORG-STATUS         PIC X(04).
001800         10  WK-N-VORG-PCT            PIC 9(03)V99.
001900         10  WK-C-VORG-MESSAGE        PIC X(80).
002000*                        RESERVED FOR FUTURE USE
002100         10  FILLER                   PIC X(10).
