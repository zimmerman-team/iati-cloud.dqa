000100*================================================================*
000200*                         DQFSUMR.CPY                           *
000300*   SUMMARY RECORD - ONE ORGANISATION SUMMARY PER RUN           *
000400*================================================================*
000500* I-O FORMAT: DQFSUMRR  FROM FILE DQASUMRY                      *
000600* ONE RECORD WRITTEN PER FUNDING ORGANISATION AT END OF RUN.     *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                      *
000900*----------------------------------------------------------------*
001000* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
001100*                    - INITIAL VERSION.                         *
001200* DQA006 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
001300*                    - EXPANDED FY-LABEL TO "CCCC-CCCC" FORM.    *
001400* DQA031 - MTHIAM  - 08/03/2017 - REQ GA-211                    *
001500*                    - TOTAL BUDGET WIDENED TO S9(15)V99 TO     *
001600*                      MATCH THE LARGEST FUNDER PORTFOLIOS.     *
001700*----------------------------------------------------------------*
001800     05  DQF-SUMR-RECORD                PIC X(130).
001900
002000     05  DQF-SUMRR  REDEFINES DQF-SUMR-RECORD.
002100         06  DQF-SUMR-ORGANISATION       PIC X(40).
002200         06  DQF-SUMR-TOT-PROGRAMMES     PIC 9(05).
002300         06  DQF-SUMR-TOT-PROJECTS       PIC 9(05).
002400         06  DQF-SUMR-TOT-BUDGET         PIC S9(15)V99.
002500         06  DQF-SUMR-FY-LABEL           PIC X(09).
002600*                        E.G. "2026-2027"
002700         06  DQF-SUMR-PASS-CNT           PIC 9(05).
002800         06  DQF-SUMR-FAIL-CNT           PIC 9(05).
002900         06  DQF-SUMR-NA-CNT             PIC 9(05).
003000         06  DQF-SUMR-PCT-GRP.
003100             08  DQF-SUMR-PCT-TITLE      PIC 9(03).
003200             08  DQF-SUMR-PCT-DESC       PIC 9(03).
003300             08  DQF-SUMR-PCT-STRDTE     PIC 9(03).
003400             08  DQF-SUMR-PCT-ENDDTE     PIC 9(03).
003500             08  DQF-SUMR-PCT-SECTOR     PIC 9(03).
003600             08  DQF-SUMR-PCT-LOCATN     PIC 9(03).
003700             08  DQF-SUMR-PCT-PARTORG    PIC 9(03).
003800             08  DQF-SUMR-PCT-BUSCASE    PIC 9(03).
003900             08  DQF-SUMR-PCT-LOGFRM     PIC 9(03).
004000             08  DQF-SUMR-PCT-ANRVW      PIC 9(03).
004100         06  FILLER                      PIC X(09).
