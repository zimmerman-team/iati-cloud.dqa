000100*================================================================*
000200*                         DQLVBCS.CPY                           *
000300*   LINKAGE COPYBOOK - CALL INTERFACE FOR DQAVBCS               *
000400*   (BUSINESS CASE DOCUMENT CHECK)                              *
000500*================================================================*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* DQA011 - WMSIAH  - 23/06/2011 - IATI REPORTING TIE-IN         *
000900*                    - INITIAL VERSION.  DOCUMENT CHECKS HAVE   *
001000*                      NO PRE-IATI EQUIVALENT - THE FUNDER HELD *
001100*                      BUSINESS CASE SIGN-OFF ON PAPER FILES.   *
001200* DQA033 - MTHIAM  - 14/03/2020 - REQ GA-224                    *
001300*                    - REPLACED RUN-DATE/WINDOW-MOS WITH THE    *
001400*                      DRIVER'S OWN CUT-OFF DATE SO THE GRACE   *
001500*                      WINDOW IS COMPUTED IN ONE PLACE ONLY.    *
001600*----------------------------------------------------------------*
001700 01  WK-C-VBCS-RECORD.
001800     05  WK-C-VBCS-INPUT.
001900         10  WK-C-VBCS-EXEMPT-SW      PIC X(01).
002000         10  WK-C-VBCS-STRDTE-ACTUAL  PIC X(10).
002100         10  WK-C-VBCS-CUTOFF-DATE    PIC X(10).
002200*                        EARLIEST START DATE NO LONGER IN GRACE,
002300*                        COMPUTED ONCE BY THE DRIVER'S DQAXFYR CALL.
002400         10  WK-N-VBCS-DOC-CNT        PIC 9(02).
002500         10  WK-C-VBCS-DOC-GRP  OCCURS 10 TIMES.
002600             15  WK-C-VBCS-DOC-TITLE  PIC X(80).
002700     05  WK-C-VBCS-OUTPUT.
002800         10  WK-C-VBCS-STATUS         PIC X(04).
002900         10  WK-N-VBCS-PCT            PIC 9(03)V99.
003000         10  WK-C-VBCS-MESSAGE        PIC X(80).
003100*                        RESERVED FOR FUTURE USE
003200         10  FILLER                   PIC X(10).
