000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAVSEC.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   28 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE SECTOR
001400*               ALLOCATIONS OF A REPORTED ACTIVITY - THE CRS
001500*               SECTOR CODE LENGTH AND THE SECTOR PERCENTAGE
001600*               SPREAD MUST BOTH BE IN ORDER.
001700*
001800*================================================================*
001900* HISTORY OF MODIFICATION:                                      *
002000*----------------------------------------------------------------*
002100* DQA001 - GKTAN   - 28/03/1991 - GRANT ACTIVITY QA BATCH       *
002200*                    - INITIAL VERSION.  SECTOR CODE LENGTH      *
002300*                      EDIT ONLY.                                *
002400* DQA006 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
002500*                    - REVIEWED.  NO CHANGE REQUIRED.            *
002600* DQA0AB - WMSIAH  - 08/07/2011 - IATI REPORTING TIE-IN         *
002700*                    - ADDED THE TRANSACTION-LEVEL SECTOR        *
002800*                      ALLOWANCE AND THE PERCENTAGE-SUM EDIT      *
002900*                      AGAINST THE TOLERANCE HELD IN THE RUN      *
003000*                      PARAMETER RECORD.                         *
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004000
004100***************
004200 DATA DIVISION.
004300***************
004400 WORKING-STORAGE SECTION.
004500*************************
004600 01  FILLER                          PIC X(24)        VALUE
004700     "** PROGRAM DQAVSEC **".
004800
004900* ------------------ PROGRAM WORKING STORAGE -------------------*
005000 01  WK-C-COMMON.
005100 COPY DQACMWS.
005200
005300 01  WK-N-VSEC-I                      PIC 9(02)        COMP.
005400 01  WK-N-VSEC-BAD-CNT                PIC 9(02)        COMP.
005500 01  WK-N-VSEC-CODE-LEN                PIC 9(02)        COMP.
005600 01  WK-N-VSEC-SUM                    PIC 9(05)V99     COMP.
005700 01  WK-N-VSEC-DIFF                   PIC S9(05)V99    COMP.
005800 01  WK-N-VSEC-CALC                   PIC 9(05)V99     COMP.
005900
006000 01  WK-C-VSEC-CODE-WORK              PIC X(05).
006100 01  WK-C-VSEC-CODE-CHARS
006200                    REDEFINES WK-C-VSEC-CODE-WORK.
006300     05  WK-C-VSEC-CODE-CHAR          PIC X(01)
006400                                       OCCURS 5 TIMES.
006500
006600*    OLD PUNCH-CARD SECTOR TALLY LAYOUT - LEGACY, UNUSED BY
006700*    THIS RUN BUT LEFT IN PLACE FOR THE NEXT PRINT RE-WRITE.
006800 01  WK-C-VSEC-TALLY-CARD             PIC X(10).
006900 01  WK-C-VSEC-TALLY-CARD-R
007000                    REDEFINES WK-C-VSEC-TALLY-CARD.
007100     05  WK-N-VSEC-TALLY-GOOD         PIC 9(05).
007200     05  WK-N-VSEC-TALLY-BAD          PIC 9(05).
007300
007400*    PERCENTAGE-SUM DISPLAY VIEW, RETAINED FOR INTERACTIVE
007500*    INQUIRY SCREENS - NOT USED BY THE BATCH CHECK ITSELF.
007600 01  WK-C-VSEC-SUM-DISPLAY            PIC X(07).
007700 01  WK-C-VSEC-SUM-DISPLAY-R
007800                    REDEFINES WK-C-VSEC-SUM-DISPLAY.
007900     05  WK-N-VSEC-SUM-NUM            PIC 9(05)V99.
008000
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400 COPY DQLVSEC.
008500 EJECT
008600********************************************
008700 PROCEDURE DIVISION USING WK-C-VSEC-RECORD.
008800********************************************
008900 MAIN-MODULE.
009000     PERFORM A000-CHECK-SECTORS
009100        THRU A099-CHECK-SECTORS-EX.
009200     EXIT PROGRAM.
009300
009400*---------------------------------------------------------------*
009500 A000-CHECK-SECTORS.
009600*---------------------------------------------------------------*
009700     MOVE    SPACES                   TO    WK-C-VSEC-OUTPUT.
009800
009900     IF  WK-N-VSEC-SECTOR-CNT = ZERO
010000         IF  WK-N-VSEC-TXSEC-CNT > ZERO
010100             MOVE "PASS"              TO    WK-C-VSEC-STATUS
010200             MOVE 100                 TO    WK-N-VSEC-PCT
010300             MOVE "ONLY TRANSACTION-LEVEL SECTORS"
010400                                      TO    WK-C-VSEC-MESSAGE
010500         ELSE
010600             MOVE "FAIL"              TO    WK-C-VSEC-STATUS
010700             MOVE ZERO                TO    WK-N-VSEC-PCT
010800             MOVE "NO SECTORS DEFINED"
010900                                      TO    WK-C-VSEC-MESSAGE
011000         END-IF
011100         GO TO A099-CHECK-SECTORS-EX.
011200
011300     PERFORM B100-EDIT-CODE-LENGTHS
011400        THRU B199-EDIT-CODE-LENGTHS-EX.
011500
011600     IF  WK-N-VSEC-BAD-CNT > ZERO
011700         MOVE "FAIL"                  TO    WK-C-VSEC-STATUS
011800         COMPUTE WK-N-VSEC-CALC =
011900                 WK-N-VSEC-BAD-CNT / WK-N-VSEC-SECTOR-CNT * 100
012000         MOVE WK-N-VSEC-CALC          TO    WK-N-VSEC-PCT
012100         MOVE "ALL SECTORS MUST USE 5-DIGIT DAC CRS CODES"
012200                                      TO    WK-C-VSEC-MESSAGE
012300         GO TO A099-CHECK-SECTORS-EX.
012400
012500     PERFORM C100-SUM-PERCENTAGES
012600        THRU C199-SUM-PERCENTAGES-EX.
012700
012800     IF  WK-N-VSEC-SUM > ZERO
012900         COMPUTE WK-N-VSEC-DIFF = WK-N-VSEC-SUM - 100
013000         IF  WK-N-VSEC-DIFF < ZERO
013100             COMPUTE WK-N-VSEC-DIFF = ZERO - WK-N-VSEC-DIFF
013200         END-IF
013300         IF  WK-N-VSEC-DIFF > WK-N-VSEC-TOLERANCE
013400             MOVE "FAIL"              TO    WK-C-VSEC-STATUS
013500             MOVE WK-N-VSEC-SUM       TO    WK-N-VSEC-PCT
013600             MOVE "SECTOR PERCENTAGES MUST SUM TO 100%"
013700                                      TO    WK-C-VSEC-MESSAGE
013800             GO TO A099-CHECK-SECTORS-EX
013900         END-IF.
014000
014100     MOVE "PASS"                     TO    WK-C-VSEC-STATUS.
014200     MOVE 100                        TO    WK-N-VSEC-PCT.
014300
014400 A099-CHECK-SECTORS-EX.
014500     EXIT.
014600
014700*---------------------------------------------------------------*
014800 B100-EDIT-CODE-LENGTHS.
014900*---------------------------------------------------------------*
015000     MOVE ZERO TO WK-N-VSEC-BAD-CNT.
015100
015200     PERFORM B150-EDIT-ONE-CODE
015300        VARYING WK-N-VSEC-I FROM 1 BY 1
015400          UNTIL WK-N-VSEC-I > WK-N-VSEC-SECTOR-CNT.
015500
015600 B199-EDIT-CODE-LENGTHS-EX.
015700     EXIT.
015800
015900 B150-EDIT-ONE-CODE.
016000     MOVE WK-C-VSEC-SECTOR-CODE (WK-N-VSEC-I)
016100                                  TO    WK-C-VSEC-CODE-WORK.
016200     PERFORM D100-FIND-CODE-LEN.
016300     IF  WK-N-VSEC-CODE-LEN NOT = 5
016400         ADD 1 TO WK-N-VSEC-BAD-CNT.
016500
016600*---------------------------------------------------------------*
016700 C100-SUM-PERCENTAGES.
016800*---------------------------------------------------------------*
016900     MOVE ZERO TO WK-N-VSEC-SUM.
017000
017100     PERFORM C150-ADD-ONE-PCT
017200        VARYING WK-N-VSEC-I FROM 1 BY 1
017300          UNTIL WK-N-VSEC-I > WK-N-VSEC-SECTOR-CNT.
017400
017500 C199-SUM-PERCENTAGES-EX.
017600     EXIT.
017700
017800 C150-ADD-ONE-PCT.
017900     ADD WK-N-VSEC-SECTOR-PCT (WK-N-VSEC-I) TO WK-N-VSEC-SUM.
018000
018100*---------------------------------------------------------------*
018200 D100-FIND-CODE-LEN.
018300*---------------------------------------------------------------*
018400*    RIGHT-TRIMS THE 5-BYTE CODE WORK FIELD TO FIND ITS TRUE
018500*    LENGTH - A SHORTER-THAN-5 CODE FAILS THE EDIT JUST AS A
018600*    BLANK OR OVER-LENGTH CODE DOES.
018700*---------------------------------------------------------------*
018800     MOVE 5 TO WK-N-VSEC-CODE-LEN.
018900     PERFORM D150-STRIP-CODE
019000        UNTIL WK-N-VSEC-CODE-LEN = ZERO
019100           OR WK-C-VSEC-CODE-CHAR (WK-N-VSEC-CODE-LEN) NOT = SPACE.
019200
019300 D150-STRIP-CODE.
019400     SUBTRACT 1 FROM WK-N-VSEC-CODE-LEN.
019500
019600******************************************************************
019700*************** END OF PROGRAM SOURCE  DQAVSEC *****************
019800******************************************************************
