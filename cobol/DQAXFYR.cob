000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAXFYR.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO WORK OUT THE
001400*               CURRENT FINANCIAL-YEAR WINDOW AND THE FOUR
001500*               LOOK-BACK CUT-OFF DATES THE BATCH DRIVER
001600*               NEEDS FOR SCOPING AND FOR THE DOCUMENT
001700*               CHECKS - ALL DERIVED FROM THE RUN DATE HELD
001800*               ON THE PARAMETER RECORD.
001900*
002000*================================================================*
002100* HISTORY OF MODIFICATION:                                      *
002200*----------------------------------------------------------------*
002300* DQA001 - GKTAN   - 02/04/1991 - GRANT ACTIVITY QA BATCH       *
002400*                    - INITIAL VERSION.  FINANCIAL-YEAR WINDOW   *
002500*                      ONLY - THE GRANT YEAR THEN ALWAYS RAN     *
002600*                      APRIL TO MARCH.                           *
002700* DQA009 - WMSIAH  - 05/05/2012 - REQ GA-087                    *
002800*                    - FINANCIAL-YEAR START MONTH MADE A RUN     *
002900*                      PARAMETER INSTEAD OF BEING HELD IN THIS   *
003000*                      ROUTINE.                                  *
003100* DQA0AB - WMSIAH  - 11/07/2011 - IATI REPORTING TIE-IN         *
003200*                    - ADDED THE CLOSED-ACTIVITY AND THE THREE   *
003300*                      DOCUMENT LOOK-BACK CUT-OFF DATES, ALL     *
003400*                      BUILT THE SAME WAY BY SHIFTING THE RUN    *
003500*                      DATE BACK 30 DAYS PER MONTH OF WINDOW.    *
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM DQAXFYR **".
005300
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01  WK-C-COMMON.
005600 COPY DQACMWS.
005700
005800 01  WK-C-XFYR-RUNDTE-WORK             PIC X(10).
005900 01  WK-C-XFYR-RUNDTE-WORK-R
006000                    REDEFINES WK-C-XFYR-RUNDTE-WORK.
006100     05  WK-N-XFYR-RUN-YYYY           PIC 9(04).
006200     05  FILLER                       PIC X(01).
006300     05  WK-N-XFYR-RUN-MM             PIC 9(02).
006400     05  FILLER                       PIC X(01).
006500     05  WK-N-XFYR-RUN-DD             PIC 9(02).
006600
006700 01  WK-N-XFYR-FY-START-YR            PIC 9(04)        COMP.
006800 01  WK-N-XFYR-FY-END-YR              PIC 9(04)        COMP.
006900 01  WK-N-XFYR-MOS-WORK               PIC 9(02)        COMP.
007000 01  WK-N-XFYR-SHIFT-DAYS             PIC S9(05)       COMP.
007100
007200 01  WK-C-XFYR-DATE-BUILD             PIC X(10).
007300 01  WK-C-XFYR-DATE-BUILD-R
007400                    REDEFINES WK-C-XFYR-DATE-BUILD.
007500     05  WK-N-XFYR-DB-YYYY            PIC 9(04).
007600     05  FILLER                       PIC X(01)        VALUE "-".
007700     05  WK-N-XFYR-DB-MM              PIC 9(02).
007800     05  FILLER                       PIC X(01)        VALUE "-".
007900     05  WK-N-XFYR-DB-DD              PIC 9(02).
008000
008100 01  WK-C-XFYR-LABEL-WORK             PIC X(09).
008200 01  WK-C-XFYR-LABEL-WORK-R
008300                    REDEFINES WK-C-XFYR-LABEL-WORK.
008400     05  WK-N-XFYR-LBL-START          PIC 9(04).
008500     05  FILLER                       PIC X(01)        VALUE "-".
008600     05  WK-N-XFYR-LBL-END            PIC 9(04).
008700
008800 01  WK-C-XFYR-RESULT-WORK            PIC X(10).
008900
009000*    CALL BUFFER FOR THE SHARED DATE-EDIT ROUTINE.
009100 COPY DQLXDTE.
009200
009300*****************
009400 LINKAGE SECTION.
009500*****************
009600 COPY DQLXFYR.
009700 EJECT
009800********************************************
009900 PROCEDURE DIVISION USING WK-C-XFYR-RECORD.
010000********************************************
010100 MAIN-MODULE.
010200     PERFORM A000-COMPUTE-DATES
010300        THRU A099-COMPUTE-DATES-EX.
010400     EXIT PROGRAM.
010500
010600*---------------------------------------------------------------*
010700 A000-COMPUTE-DATES.
010800*---------------------------------------------------------------*
010900     MOVE    SPACES                   TO    WK-C-XFYR-OUTPUT.
011000     MOVE    WK-C-XFYR-RUN-DATE       TO    WK-C-XFYR-RUNDTE-WORK.
011100
011200     IF  WK-N-XFYR-RUN-MM >= WK-N-XFYR-FYSTART-MO
011300         MOVE WK-N-XFYR-RUN-YYYY      TO    WK-N-XFYR-FY-START-YR
011400         COMPUTE WK-N-XFYR-FY-END-YR = WK-N-XFYR-RUN-YYYY + 1
011500     ELSE
011600         COMPUTE WK-N-XFYR-FY-START-YR = WK-N-XFYR-RUN-YYYY - 1
011700         MOVE WK-N-XFYR-RUN-YYYY      TO    WK-N-XFYR-FY-END-YR
011800     END-IF.
011900
012000     PERFORM B100-BUILD-FY-START
012100        THRU B199-BUILD-FY-START-EX.
012200     PERFORM B200-BUILD-FY-END
012300        THRU B299-BUILD-FY-END-EX.
012400     PERFORM C100-BUILD-LABEL
012500        THRU C199-BUILD-LABEL-EX.
012600
012700     MOVE WK-N-XFYR-CLOSED-MOS        TO    WK-N-XFYR-MOS-WORK.
012800     PERFORM D100-SHIFT-ONE-CUTOFF
012900        THRU D199-SHIFT-ONE-CUTOFF-EX.
013000     MOVE WK-C-XFYR-RESULT-WORK       TO    WK-C-XFYR-CLOSED-CUTOFF.
013100
013200     MOVE WK-N-XFYR-BUSCASE-MOS       TO    WK-N-XFYR-MOS-WORK.
013300     PERFORM D100-SHIFT-ONE-CUTOFF
013400        THRU D199-SHIFT-ONE-CUTOFF-EX.
013500     MOVE WK-C-XFYR-RESULT-WORK       TO    WK-C-XFYR-BUSCASE-CUTOFF.
013600
013700     MOVE WK-N-XFYR-LOGFRM-MOS        TO    WK-N-XFYR-MOS-WORK.
013800     PERFORM D100-SHIFT-ONE-CUTOFF
013900        THRU D199-SHIFT-ONE-CUTOFF-EX.
014000     MOVE WK-C-XFYR-RESULT-WORK       TO    WK-C-XFYR-LOGFRM-CUTOFF.
014100
014200     MOVE WK-N-XFYR-ANRVW-MOS         TO    WK-N-XFYR-MOS-WORK.
014300     PERFORM D100-SHIFT-ONE-CUTOFF
014400        THRU D199-SHIFT-ONE-CUTOFF-EX.
014500     MOVE WK-C-XFYR-RESULT-WORK       TO    WK-C-XFYR-ANRVW-CUTOFF.
014600
014700 A099-COMPUTE-DATES-EX.
014800     EXIT.
014900
015000*---------------------------------------------------------------*
015100 B100-BUILD-FY-START.
015200*---------------------------------------------------------------*
015300*    THE FINANCIAL YEAR ALWAYS OPENS ON THE FIRST OF THE
015400*    START MONTH.
015500*---------------------------------------------------------------*
015600     MOVE WK-N-XFYR-FY-START-YR       TO    WK-N-XFYR-DB-YYYY.
015700     MOVE WK-N-XFYR-FYSTART-MO        TO    WK-N-XFYR-DB-MM.
015800     MOVE 1                           TO    WK-N-XFYR-DB-DD.
015900     MOVE WK-C-XFYR-DATE-BUILD        TO    WK-C-XFYR-FY-START.
016000
016100 B199-BUILD-FY-START-EX.
016200     EXIT.
016300
016400*---------------------------------------------------------------*
016500 B200-BUILD-FY-END.
016600*---------------------------------------------------------------*
016700*    THE FINANCIAL YEAR CLOSES ON THE LAST DAY OF THE MONTH
016800*    BEFORE THE START MONTH IN THE FOLLOWING YEAR - FOUND BY
016900*    SHIFTING THE FIRST OF THAT START MONTH BACK ONE DAY.
017000*---------------------------------------------------------------*
017100     MOVE WK-N-XFYR-FY-END-YR         TO    WK-N-XFYR-DB-YYYY.
017200     MOVE WK-N-XFYR-FYSTART-MO        TO    WK-N-XFYR-DB-MM.
017300     MOVE 1                           TO    WK-N-XFYR-DB-DD.
017400
017500     MOVE    "S"                      TO    WK-C-XDTE-FUNCTION.
017600     MOVE    WK-C-XFYR-DATE-BUILD     TO    WK-C-XDTE-DATE-1.
017700     MOVE    -1                       TO    WK-N-XDTE-DAYS.
017800     CALL "DQAXDTE"  USING  WK-C-XDTE-RECORD.
017900
018000     MOVE    WK-C-XDTE-RESULT-DATE    TO    WK-C-XFYR-FY-END.
018100
018200 B299-BUILD-FY-END-EX.
018300     EXIT.
018400
018500*---------------------------------------------------------------*
018600 C100-BUILD-LABEL.
018700*---------------------------------------------------------------*
018800     MOVE WK-N-XFYR-FY-START-YR       TO    WK-N-XFYR-LBL-START.
018900     MOVE WK-N-XFYR-FY-END-YR         TO    WK-N-XFYR-LBL-END.
019000     MOVE WK-C-XFYR-LABEL-WORK        TO    WK-C-XFYR-FY-LABEL.
019100
019200 C199-BUILD-LABEL-EX.
019300     EXIT.
019400
019500*---------------------------------------------------------------*
019600 D100-SHIFT-ONE-CUTOFF.
019700*---------------------------------------------------------------*
019800*    EVERY LOOK-BACK WINDOW IS EXPRESSED IN MONTHS ON THE
019900*    PARAMETER RECORD BUT THE SHARED DATE ROUTINE SHIFTS BY
020000*    DAYS - EACH MONTH OF WINDOW COUNTS AS 30 DAYS, MATCHING
020100*    THE FUNDER'S OWN REPORTING CALENDAR.
020200*---------------------------------------------------------------*
020300     COMPUTE WK-N-XFYR-SHIFT-DAYS =
020400             ZERO - (WK-N-XFYR-MOS-WORK * 30).
020500
020600     MOVE    "S"                      TO    WK-C-XDTE-FUNCTION.
020700     MOVE    WK-C-XFYR-RUN-DATE       TO    WK-C-XDTE-DATE-1.
020800     MOVE    WK-N-XFYR-SHIFT-DAYS     TO    WK-N-XDTE-DAYS.
020900     CALL "DQAXDTE"  USING  WK-C-XDTE-RECORD.
021000
021100     MOVE    WK-C-XDTE-RESULT-DATE    TO    WK-C-XFYR-RESULT-WORK.
021200
021300 D199-SHIFT-ONE-CUTOFF-EX.
021400     EXIT.
021500
021600******************************************************************
021700*************** END OF PROGRAM SOURCE  DQAXFYR *****************
021800******************************************************************
