000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAVDSC.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   21 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE
001400*               DESCRIPTION NARRATIVE OF A REPORTED ACTIVITY
001500*               AGAINST ITS OWN TITLE NARRATIVE.
001600*
001700*================================================================*
001800* HISTORY OF MODIFICATION:                                      *
001900*----------------------------------------------------------------*
002000* DQA001 - GKTAN   - 21/03/1991 - GRANT ACTIVITY QA BATCH       *
002100*                    - INITIAL VERSION.                         *
002200* DQA0Y2 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
002300*                    - REVIEWED.  NO CHANGE REQUIRED.            *
002400* DQA0AB - WMSIAH  - 30/06/2011 - IATI REPORTING TIE-IN         *
002500*                    - RENAMED FROM THE OLD GRANT NARRATIVE      *
002600*                      CHECK.  ADDED THE CASE-FOLDED TITLE       *
002700*                      COMPARISON AS THE IATI VALIDATOR ALSO     *
002800*                      REQUIRES.                                 *
002900* DQA019 - MTHIAM  - 11/04/2017 - REQ GA-163                    *
003000*                    - TRAILING SPACES ON BOTH NARRATIVES WERE  *
003100*                      BEING COMPARED AS SIGNIFICANT, SO A       *
003200*                      TITLE PADDED DIFFERENTLY FROM ITS         *
003300*                      DESCRIPTION NEVER MATCHED - BOTH SIDES    *
003400*                      ARE NOW TRIMMED BEFORE THE COMPARE.       *
003500*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004400
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM DQAVDSC **".
005200
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01  WK-C-COMMON.
005500 COPY DQACMWS.
005600
005700 01  WK-C-VDSC-TITLE-WORK             PIC X(200).
005800 01  WK-C-VDSC-TITLE-CHARS REDEFINES WK-C-VDSC-TITLE-WORK.
005900     05  WK-C-VDSC-T-CHAR             PIC X(01)
006000                                       OCCURS 200 TIMES.
006100
006200 01  WK-C-VDSC-TITLE-FOLD             PIC X(200).
006300 01  WK-C-VDSC-TITLE-FOLD-R REDEFINES WK-C-VDSC-TITLE-FOLD.
006400     05  WK-C-VDSC-TF-CHAR            PIC X(01)
006500                                       OCCURS 200 TIMES.
006600
006700 01  WK-C-VDSC-DESC-WORK              PIC X(500).
006800 01  WK-C-VDSC-DESC-CHARS REDEFINES WK-C-VDSC-DESC-WORK.
006900     05  WK-C-VDSC-D-CHAR             PIC X(01)
007000                                       OCCURS 500 TIMES.
007100
007200 01  WK-C-VDSC-DESC-FOLD              PIC X(500).
007300 01  WK-C-VDSC-DESC-FOLD-R REDEFINES WK-C-VDSC-DESC-FOLD.
007400     05  WK-C-VDSC-DF-CHAR            PIC X(01)
007500                                       OCCURS 500 TIMES.
007600
007700 01  WK-N-VDSC-TITLE-LEN              PIC 9(03)        COMP.
007800 01  WK-N-VDSC-DESC-LEN               PIC 9(03)        COMP.
007900 01  WK-N-VDSC-I                      PIC 9(03)        COMP.
008000 01  WK-N-VDSC-CALC                   PIC 9(05)V99     COMP.
008100
008200*****************
008300 LINKAGE SECTION.
008400*****************
008500 COPY DQLVDSC.
008600 EJECT
008700********************************************
008800 PROCEDURE DIVISION USING WK-C-VDSC-RECORD.
008900********************************************
009000 MAIN-MODULE.
009100     PERFORM A000-CHECK-DESCRIPTION
009200        THRU A099-CHECK-DESCRIPTION-EX.
009300     EXIT PROGRAM.
009400
009500*---------------------------------------------------------------*
009600 A000-CHECK-DESCRIPTION.
009700*---------------------------------------------------------------*
009800     MOVE    SPACES                   TO    WK-C-VDSC-OUTPUT.
009900     MOVE    WK-C-VDSC-TITLE          TO    WK-C-VDSC-TITLE-WORK.
010000     MOVE    WK-C-VDSC-DESCRIPTION    TO    WK-C-VDSC-DESC-WORK.
010100
010200     PERFORM B100-RTRIM-TITLE THRU B199-RTRIM-TITLE-EX.
010300     PERFORM B200-RTRIM-DESC THRU B299-RTRIM-DESC-EX.
010400
010500     IF  WK-N-VDSC-DESC-LEN = ZERO
010600         MOVE "FAIL"                  TO    WK-C-VDSC-STATUS
010700         MOVE ZERO                    TO    WK-N-VDSC-PCT
010800         MOVE "DESCRIPTION IS MISSING"
010900                                      TO    WK-C-VDSC-MESSAGE
011000         GO TO A099-CHECK-DESCRIPTION-EX.
011100
011200     PERFORM C100-FOLD-TITLE THRU C199-FOLD-TITLE-EX.
011300     PERFORM C200-FOLD-DESC THRU C299-FOLD-DESC-EX.
011400
011500     IF  WK-N-VDSC-TITLE-LEN = WK-N-VDSC-DESC-LEN
011600         IF  WK-C-VDSC-TITLE-FOLD (1 : WK-N-VDSC-TITLE-LEN) =
011700             WK-C-VDSC-DESC-FOLD  (1 : WK-N-VDSC-DESC-LEN)
011800             MOVE "FAIL"              TO    WK-C-VDSC-STATUS
011900             MOVE ZERO                TO    WK-N-VDSC-PCT
012000             MOVE "DESCRIPTION IS A REPEAT OF THE TITLE"
012100                                      TO    WK-C-VDSC-MESSAGE
012200             GO TO A099-CHECK-DESCRIPTION-EX.
012300
012400     IF  WK-N-VDSC-DESC-LEN <= WK-N-VDSC-TITLE-LEN
012500         MOVE "FAIL"                  TO    WK-C-VDSC-STATUS
012600         IF  WK-N-VDSC-TITLE-LEN = ZERO
012700             MOVE ZERO                TO    WK-N-VDSC-PCT
012800         ELSE
012900             COMPUTE WK-N-VDSC-CALC =
013000                     WK-N-VDSC-DESC-LEN / WK-N-VDSC-TITLE-LEN * 100
013100             MOVE WK-N-VDSC-CALC      TO    WK-N-VDSC-PCT
013200         END-IF
013300         MOVE "DESCRIPTION MUST BE LONGER THAN TITLE"
013400                                      TO    WK-C-VDSC-MESSAGE
013500         GO TO A099-CHECK-DESCRIPTION-EX.
013600
013700     MOVE "PASS"                     TO    WK-C-VDSC-STATUS.
013800     MOVE 100                        TO    WK-N-VDSC-PCT.
013900
014000 A099-CHECK-DESCRIPTION-EX.
014100     EXIT.
014200
014300*---------------------------------------------------------------*
014400 B100-RTRIM-TITLE.
014500*---------------------------------------------------------------*
014600     MOVE 200 TO WK-N-VDSC-I.
014700     MOVE ZERO TO WK-N-VDSC-TITLE-LEN.
014800     PERFORM B150-STRIP-TITLE
014900        UNTIL WK-N-VDSC-I = ZERO OR WK-N-VDSC-TITLE-LEN > ZERO.
015000 B199-RTRIM-TITLE-EX.
015100     EXIT.
015200
015300 B150-STRIP-TITLE.
015400     IF  WK-C-VDSC-T-CHAR (WK-N-VDSC-I) NOT = SPACE
015500         MOVE WK-N-VDSC-I             TO    WK-N-VDSC-TITLE-LEN
015600     ELSE
015700         SUBTRACT 1 FROM WK-N-VDSC-I.
015800
015900*---------------------------------------------------------------*
016000 B200-RTRIM-DESC.
016100*---------------------------------------------------------------*
016200     MOVE 500 TO WK-N-VDSC-I.
016300     MOVE ZERO TO WK-N-VDSC-DESC-LEN.
016400     PERFORM B250-STRIP-DESC
016500        UNTIL WK-N-VDSC-I = ZERO OR WK-N-VDSC-DESC-LEN > ZERO.
016600 B299-RTRIM-DESC-EX.
016700     EXIT.
016800
016900 B250-STRIP-DESC.
017000     IF  WK-C-VDSC-D-CHAR (WK-N-VDSC-I) NOT = SPACE
017100         MOVE WK-N-VDSC-I             TO    WK-N-VDSC-DESC-LEN
017200     ELSE
017300         SUBTRACT 1 FROM WK-N-VDSC-I.
017400
017500*---------------------------------------------------------------*
017600 C100-FOLD-TITLE.
017700*---------------------------------------------------------------*
017800*    UPPER-CASES THE TRIMMED TITLE INTO WK-C-VDSC-TITLE-FOLD.
017900*---------------------------------------------------------------*
018000     MOVE SPACES TO WK-C-VDSC-TITLE-FOLD.
018100     MOVE WK-C-VDSC-TITLE-WORK       TO    WK-C-VDSC-TITLE-FOLD.
018200     INSPECT WK-C-VDSC-TITLE-FOLD
018300             CONVERTING
018400             "abcdefghijklmnopqrstuvwxyz"
018500          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018600 C199-FOLD-TITLE-EX.
018700     EXIT.
018800
018900*---------------------------------------------------------------*
019000 C200-FOLD-DESC.
019100*---------------------------------------------------------------*
019200*    UPPER-CASES THE TRIMMED DESCRIPTION INTO -DESC-FOLD.
019300*---------------------------------------------------------------*
019400     MOVE SPACES TO WK-C-VDSC-DESC-FOLD.
019500     MOVE WK-C-VDSC-DESC-WORK        TO    WK-C-VDSC-DESC-FOLD.
019600     INSPECT WK-C-VDSC-DESC-FOLD
019700             CONVERTING
019800             "abcdefghijklmnopqrstuvwxyz"
019900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020000 C299-FOLD-DESC-EX.
020100     EXIT.
020200
020300******************************************************************
020400*************** END OF PROGRAM SOURCE  DQAVDSC *****************
020500******************************************************************
