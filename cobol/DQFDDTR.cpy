000100*================================================================*
000200*                         DQFDDTR.CPY                           *
000300*   DEFAULT-DATES RECORD - KNOWN SYSTEM-PLACEHOLDER DATE        *
000400*================================================================*
000500* I-O FORMAT: DQFDDTRR  FROM FILE DFTDATES                      *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
001000*                    - INITIAL VERSION.                         *
001100*----------------------------------------------------------------*
001200     05  DQF-DDTR-RECORD                PIC X(10).
001300
001400     05  DQF-DDTRR  REDEFINES DQF-DDTR-RECORD.
001500         06  DQF-DDTR-ISO-DATE            PIC X(10).
001600*                        PLACEHOLDER/DEFAULT SYSTEM DATE
