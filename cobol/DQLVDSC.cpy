000100*================================================================*
000200*                         DQLVDSC.CPY                           *
000300*   LINKAGE COPYBOOK - CALL INTERFACE FOR DQAVDSC (DESC CHECK)  *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
000800*                    - INITIAL VERSION.                         *
000900*----------------------------------------------------------------*
001000 01  WK-C-VDSC-RECORD.
001100     05  WK-C-VDSC-INPUT.
001200         10  WK-C-VDSC-TITLE          PIC X(200).
001300         10  WK-C-VDSC-DESCRIPTION    PIC X(500).
001400     05  WK-C-VDSC-OUTPUT.
001500         10  WK-C-VDSC-STATUS         PIC X(04).
001600         10  WK-N-VDSC-PCT            PIC 9(03)V99.
001700         10  WK-C-VDSC-MESSAGE        PIC X(80).
001800*                        RESERVED FOR FUTURE USE
001900         10  FILLER                   PIC X(10).
