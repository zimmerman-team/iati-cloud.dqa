000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAVLOC.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   29 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE
001400*               GEOGRAPHIC LOCATION OF A REPORTED ACTIVITY -
001500*               ITS ACTIVITY-LEVEL COUNTRY AND REGION SPREAD,
001600*               OR ITS RELIANCE ON TRANSACTION-LEVEL LOCATIONS.
001700*
001800*================================================================*
001900* HISTORY OF MODIFICATION:                                      *
002000*----------------------------------------------------------------*
002100* DQA001 - GKTAN   - 29/03/1991 - GRANT ACTIVITY QA BATCH       *
002200*                    - INITIAL VERSION.                         *
002300* DQA006 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
002400*                    - REVIEWED.  NO CHANGE REQUIRED.            *
002500* DQA0AB - WMSIAH  - 09/07/2011 - IATI REPORTING TIE-IN         *
002600*                    - REBUILT TO COVER BOTH COUNTRY AND REGION  *
002700*                      PERCENTAGE GROUPS AND THE TRANSACTION-    *
002800*                      LEVEL LOCATION COUNT CARRIED UP FROM THE  *
002900*                      ACTIVITY'S OWN TRANSACTIONS.              *
003000* DQA031 - MTHIAM  - 02/02/2020 - REQ GA-218                    *
003100*                    - CLARIFIED THAT THE TRANSACTION-LEVEL      *
003200*                      LOCATION BRANCH TAKES PRECEDENCE OVER     *
003300*                      THE PERCENTAGE-SUM BRANCH EVEN WHEN       *
003400*                      ACTIVITY-LEVEL PERCENTAGES ARE ALSO       *
003500*                      PRESENT - A SITE VISIT FINDING.           *
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM DQAVLOC **".
005300
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01  WK-C-COMMON.
005600 COPY DQACMWS.
005700
005800 01  WK-N-VLOC-I                      PIC 9(02)        COMP.
005900 01  WK-N-VLOC-CODE-CNT               PIC 9(02)        COMP.
006000 01  WK-N-VLOC-PCT-CNT                PIC 9(02)        COMP.
006100 01  WK-N-VLOC-SUM                    PIC 9(05)V99     COMP.
006200 01  WK-N-VLOC-DIFF                   PIC S9(05)V99    COMP.
006300
006400 01  WK-X-VLOC-ANY-PCT-SW             PIC X(01)        VALUE "N".
006500     88  WK-X-VLOC-ANY-PCT                     VALUE "Y".
006600
006700*    OLD PUNCH-CARD LOCATION TALLY LAYOUT - LEGACY, UNUSED BY
006800*    THIS RUN BUT LEFT IN PLACE FOR THE NEXT PRINT RE-WRITE.
006900 01  WK-C-VLOC-TALLY-CARD             PIC X(10).
007000 01  WK-C-VLOC-TALLY-CARD-R
007100                    REDEFINES WK-C-VLOC-TALLY-CARD.
007200     05  WK-N-VLOC-TALLY-CTRY         PIC 9(05).
007300     05  WK-N-VLOC-TALLY-RGN          PIC 9(05).
007400
007500*    PERCENTAGE-SUM DISPLAY VIEW, RETAINED FOR INTERACTIVE
007600*    INQUIRY SCREENS - NOT USED BY THE BATCH CHECK ITSELF.
007700 01  WK-C-VLOC-SUM-DISPLAY            PIC X(07).
007800 01  WK-C-VLOC-SUM-DISPLAY-R
007900                    REDEFINES WK-C-VLOC-SUM-DISPLAY.
008000     05  WK-N-VLOC-SUM-NUM            PIC 9(05)V99.
008100
008200*    COMBINED COUNTRY-CODE/REGION-CODE TOTAL VIEW, RETAINED
008300*    FROM THE EARLIER SINGLE-GROUP LAYOUT - NOT USED HERE.
008400 01  WK-N-VLOC-COMBINED-CNT           PIC 9(04).
008500 01  WK-N-VLOC-COMBINED-CNT-R
008600                    REDEFINES WK-N-VLOC-COMBINED-CNT.
008700     05  WK-N-VLOC-COMB-CTRY          PIC 9(02).
008800     05  WK-N-VLOC-COMB-RGN           PIC 9(02).
008900
009000*****************
009100 LINKAGE SECTION.
009200*****************
009300 COPY DQLVLOC.
009400 EJECT
009500********************************************
009600 PROCEDURE DIVISION USING WK-C-VLOC-RECORD.
009700********************************************
009800 MAIN-MODULE.
009900     PERFORM A000-CHECK-LOCATIONS
010000        THRU A099-CHECK-LOCATIONS-EX.
010100     EXIT PROGRAM.
010200
010300*---------------------------------------------------------------*
010400 A000-CHECK-LOCATIONS.
010500*---------------------------------------------------------------*
010600     MOVE    SPACES                   TO    WK-C-VLOC-OUTPUT.
010700
010800     COMPUTE WK-N-VLOC-CODE-CNT =
010900             WK-N-VLOC-COUNTRY-CNT + WK-N-VLOC-REGION-CNT.
011000
011100     PERFORM B100-SUM-PERCENTAGES
011200        THRU B199-SUM-PERCENTAGES-EX.
011300
011400     IF  NOT WK-X-VLOC-ANY-PCT
011500         IF  WK-N-VLOC-TXLOC-CNT = ZERO
011600             PERFORM C100-EDIT-NO-PERCENTAGE-CASE
011700                THRU C199-EDIT-NO-PERCENTAGE-CASE-EX
011800             GO TO A099-CHECK-LOCATIONS-EX
011900         END-IF.
012000
012100     IF  WK-N-VLOC-TXLOC-CNT > ZERO
012200         MOVE "PASS"                  TO    WK-C-VLOC-STATUS
012300         MOVE 100                     TO    WK-N-VLOC-PCT
012400         MOVE "ONLY TRANSACTION-LEVEL LOCATIONS"
012500                                      TO    WK-C-VLOC-MESSAGE
012600         GO TO A099-CHECK-LOCATIONS-EX.
012700
012800     COMPUTE WK-N-VLOC-DIFF = WK-N-VLOC-SUM - 100.
012900     IF  WK-N-VLOC-DIFF < ZERO
013000         COMPUTE WK-N-VLOC-DIFF = ZERO - WK-N-VLOC-DIFF.
013100
013200     IF  WK-N-VLOC-DIFF > WK-N-VLOC-TOLERANCE
013300         MOVE "FAIL"                  TO    WK-C-VLOC-STATUS
013400         MOVE WK-N-VLOC-SUM           TO    WK-N-VLOC-PCT
013500         MOVE "LOCATION PERCENTAGES MUST SUM TO 100%"
013600                                      TO    WK-C-VLOC-MESSAGE
013700         GO TO A099-CHECK-LOCATIONS-EX.
013800
013900     MOVE "PASS"                     TO    WK-C-VLOC-STATUS.
014000     MOVE WK-N-VLOC-SUM              TO    WK-N-VLOC-PCT.
014100
014200 A099-CHECK-LOCATIONS-EX.
014300     EXIT.
014400
014500*---------------------------------------------------------------*
014600 B100-SUM-PERCENTAGES.
014700*---------------------------------------------------------------*
014800*    ADDS UP ONLY THE COUNTRY/REGION ENTRIES WHOSE PERCENTAGE
014900*    PRESENT FLAG IS 'Y' - AN ENTRY WITH NO PERCENTAGE GIVEN
015000*    CONTRIBUTES NOTHING TO THE SUM.
015100*---------------------------------------------------------------*
015200     MOVE ZERO TO WK-N-VLOC-SUM.
015300     MOVE "N"  TO WK-X-VLOC-ANY-PCT-SW.
015400
015500     PERFORM B150-ADD-ONE-COUNTRY
015600        VARYING WK-N-VLOC-I FROM 1 BY 1
015700          UNTIL WK-N-VLOC-I > WK-N-VLOC-COUNTRY-CNT.
015800
015900     PERFORM B170-ADD-ONE-REGION
016000        VARYING WK-N-VLOC-I FROM 1 BY 1
016100          UNTIL WK-N-VLOC-I > WK-N-VLOC-REGION-CNT.
016200
016300 B199-SUM-PERCENTAGES-EX.
016400     EXIT.
016500
016600 B150-ADD-ONE-COUNTRY.
016700     IF  WK-C-VLOC-COUNTRY-PCTSW (WK-N-VLOC-I) = "Y"
016800         ADD WK-N-VLOC-COUNTRY-PCT (WK-N-VLOC-I) TO WK-N-VLOC-SUM
016900         MOVE "Y" TO WK-X-VLOC-ANY-PCT-SW.
017000
017100 B170-ADD-ONE-REGION.
017200     IF  WK-C-VLOC-REGION-PCTSW (WK-N-VLOC-I) = "Y"
017300         ADD WK-N-VLOC-REGION-PCT (WK-N-VLOC-I) TO WK-N-VLOC-SUM
017400         MOVE "Y" TO WK-X-VLOC-ANY-PCT-SW.
017500
017600*---------------------------------------------------------------*
017700 C100-EDIT-NO-PERCENTAGE-CASE.
017800*---------------------------------------------------------------*
017900*    NO PERCENTAGES WERE SUPPLIED AND NO TRANSACTION-LEVEL
018000*    LOCATIONS EXIST - THE NUMBER OF ACTIVITY-LEVEL CODES
018100*    ALONE DECIDES THE OUTCOME.
018200*---------------------------------------------------------------*
018300     IF  WK-N-VLOC-CODE-CNT = ZERO
018400         MOVE "FAIL"                  TO    WK-C-VLOC-STATUS
018500         MOVE ZERO                    TO    WK-N-VLOC-PCT
018600         MOVE "NO LOCATION SPECIFIED"
018700                                      TO    WK-C-VLOC-MESSAGE
018800     ELSE
018900         IF  WK-N-VLOC-CODE-CNT = 1
019000             MOVE "PASS"              TO    WK-C-VLOC-STATUS
019100             MOVE 100                 TO    WK-N-VLOC-PCT
019200             MOVE SPACES              TO    WK-C-VLOC-MESSAGE
019300         ELSE
019400             MOVE "FAIL"              TO    WK-C-VLOC-STATUS
019500             MOVE ZERO                TO    WK-N-VLOC-PCT
019600             MOVE "MULTIPLE LOCATIONS WITHOUT PERCENTAGES"
019700                                      TO    WK-C-VLOC-MESSAGE
019800         END-IF
019900     END-IF.
020000
020100 C199-EDIT-NO-PERCENTAGE-CASE-EX.
020200     EXIT.
020300
020400******************************************************************
020500*************** END OF PROGRAM SOURCE  DQAVLOC *****************
020600******************************************************************
