000100*================================================================*
000200*                         DQLVARV.CPY                           *
000300*   LINKAGE COPYBOOK - CALL INTERFACE FOR DQAVARV               *
000400*   (ANNUAL REVIEW DOCUMENT CHECK)                              *
000500*================================================================*
000600* HISTORY OF MODIFICATION:                                      *
000700*----------------------------------------------------------------*
000800* DQA011 - WMSIAH  - 23/06/2011 - IATI REPORTING TIE-IN         *
000900*                    - INITIAL VERSION.                         *
001000* DQA033 - MTHIAM  - 14/03/2020 - REQ GA-224                    *
001100*                    - REPLACED RUN-DATE/WINDOW-MOS WITH THE    *
001200*                      DRIVER'S OWN CUT-OFF DATE SO THE GRACE   *
001300*                      WINDOW IS COMPUTED IN ONE PLACE ONLY.    *
001400*----------------------------------------------------------------*
001500 01  WK-C-VARV-RECORD.
001600     05  WK-C-VARV-INPUT.
001700         10  WK-C-VARV-EXEMPT-SW      PIC X(01).
001800         10  WK-C-VARV-STRDTE-ACTUAL  PIC X(10).
001900         10  WK-C-VARV-CUTOFF-DATE    PIC X(10).
002000*                        EARLIEST START DATE NO LONGER IN GRACE,
002100*                        COMPUTED ONCE BY THE DRIVER'S DQAXFYR CALL.
002200         10  WK-N-VARV-DOC-CNT        PIC 9(02).
002300         10  WK-C-VARV-DOC-GRP  OCCURS 10 TIMES.
002400             15  WK-C-VARV-DOC-TITLE  PIC X(80).
002500     05  WK-C-VARV-OUTPUT.
002600         10  WK-C-VARV-STATUS         PIC X(04).
002700         10  WK-N-VARV-PCT            PIC 9(03)V99.
002800         10  WK-C-VARV-MESSAGE        PIC X(80).
002900*                        RESERVED FOR FUTURE USE
003000         10  FILLER                   PIC X(10).
