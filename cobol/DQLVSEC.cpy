000100*================================================================*
000200*                         DQLVSEC.CPY                           *
000300*   LINKAGE COPYBOOK - CALL INTERFACE FOR DQAVSEC (SECTOR)      *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
000800*                    - INITIAL VERSION.                         *
000900*----------------------------------------------------------------*
001000 01  WK-C-VSEC-RECORD.
001100     05  WK-C-VSEC-INPUT.
001200         10  WK-N-VSEC-SECTOR-CNT     PIC 9(02).
001300         10  WK-C-VSEC-SECTOR-GRP  OCCURS 10 TIMES.
001400             15  WK-C-VSEC-SECTOR-CODE PIC X(05).
001500             15  WK-N-VSEC-SECTOR-PCT  PIC 9(03)V99.
001600         10  WK-N-VSEC-TXSEC-CNT      PIC 9(02).
001700         10  WK-N-VSEC-TOLERANCE      PIC 9(01)V99.
001800     05  WK-C-VSEC-OUTPUT.
001900         10  WK-C-VSEC-STATUS         PIC X(04).
002000         10  WK-N-VSEC-PCT            PIC 9(03)V99.
002100         10  WK-C-VSEC-MESSAGE        PIC X(80).
002200*                        RESERVED FOR FUTURE USE
002300         10  FILLER                   PIC X(10).
