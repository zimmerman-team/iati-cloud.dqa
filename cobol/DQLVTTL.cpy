000100*================================================================*
000200*                         DQLVTTL.CPY                           *
000300*   LINKAGE COPYBOOK - CALL INTERFACE FOR DQAVTTL (TITLE CHECK) *
000400*================================================================*
000500* HISTORY OF MODIFICATION:                                      *
000600*----------------------------------------------------------------*
000700* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
000800*                    - INITIAL VERSION.                         *
000900* DQA011 - WMSIAH  - 23/06/2011 - IATI REPORTING TIE-IN         *
001000*                    - ADDED NON-ACRONYM TABLE TO THE CALL      *
001100*                      INTERFACE SO "UK", "HIV" ETC. ARE NOT     *
001200*                      MISREAD AS ACRONYMS.                     *
001300*----------------------------------------------------------------*
001400 01  WK-C-VTTL-RECORD.
001500     05  WK-C-VTTL-INPUT.
001600         10  WK-C-VTTL-TITLE          PIC X(200).
001700         10  WK-N-VTTL-NACR-CNT       PIC 9(03) COMP.
001800         10  WK-C-VTTL-NACR-GRP  OCCURS 200 TIMES.
001900             15  WK-C-VTTL-NACR-WORD  PIC X(20).
002000     05  WK-C-VTTL-OUTPUT.
002100         10  WK-C-VTTL-STATUS         PIC X(04).
002200         10  WK-N-VTTL-PCT            PIC 9(03)V99.
002300         10  WK-C-VTTL-MESSAGE        PIC X(80).
002400*                        RESERVED FOR FUTURE USE
002500         10  FILLER                   PIC X(10).
