000100*================================================================*
000200*                         DQFEXMR.CPY                           *
000300*   EXEMPTIONS RECORD - ACTIVITY EXEMPT FROM DOCUMENT CHECKS    *
000400*================================================================*
000500* I-O FORMAT: DQFEXMRR  FROM FILE EXEMPTS                       *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
001000*                    - INITIAL VERSION.                         *
001100* DQA011 - WMSIAH  - 23/06/2011 - IATI REPORTING TIE-IN         *
001200*                    - RENAMED FROM GRANT-REF TO IATI-ID.       *
001300*----------------------------------------------------------------*
001400     05  DQF-EXMR-RECORD                PIC X(50).
001500
001600     05  DQF-EXMRR  REDEFINES DQF-EXMR-RECORD.
001700         06  DQF-EXMR-IATI-ID            PIC X(50).
001800*                        IATI ID EXEMPT FROM DOC CHECKS
