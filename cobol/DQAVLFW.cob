000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAVLFW.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   04 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK WHETHER A
001400*               PROGRAMME'S LOGICAL FRAMEWORK HAS BEEN
001500*               PUBLISHED AMONG ITS DOCUMENT LINKS.  UNLIKE
001600*               THE BUSINESS CASE CHECK THIS ROUTINE CARRIES
001700*               NO 2011 CUT-OFF - LOGICAL FRAMEWORKS WERE
001800*               ALREADY A STANDING REQUIREMENT BEFORE THE
001900*               FUNDER MOVED TO IATI REPORTING.
002000*
002100*================================================================*
002200* HISTORY OF MODIFICATION:                                      *
002300*----------------------------------------------------------------*
002400* DQA011 - WMSIAH  - 23/06/2011 - IATI REPORTING TIE-IN         *
002500*                    - INITIAL VERSION.                         *
002600* DQA018 - MTHIAM  - 30/11/2013 - REQ GA-103                    *
002700*                    - TITLE SCAN MADE CASE-INSENSITIVE, SAME    *
002800*                      AS THE BUSINESS CASE AND ANNUAL REVIEW    *
002900*                      ROUTINES.                                 *
003000* DQA033 - MTHIAM  - 14/03/2020 - REQ GA-224                          *
003100*                    - GRACE WINDOW CUT-OFF NOW PASSED IN BY THE      *
003200*                      DRIVER (SEE DQLVLFW) INSTEAD OF BEING RE-      *
003300*                      SHIFTED FROM THE RUN DATE IN HERE - ONE LESS   *
003400*                      PLACE FOR THE TWO TO DISAGREE.                 *
003500*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004400
004500***************
004600 DATA DIVISION.
004700***************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM DQAVLFW **".
005200
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01  WK-C-COMMON.
005500 COPY DQACMWS.
005600
005700 01  WK-N-VLFW-I                      PIC 9(02)        COMP.
005800 01  WK-N-VLFW-STR-SERIAL             PIC 9(08)        COMP.
005900 01  WK-X-VLFW-FOUND-SW               PIC X(01)        VALUE "N".
006000     88  WK-X-VLFW-FOUND                       VALUE "Y".
006100
006200
006300*    UPPER-CASED COPY OF THE CURRENT DOCUMENT TITLE BEING
006400*    SCANNED, AND THE GENERIC SUBSTRING SEARCH WORK FIELDS -
006500*    SHARED BY THE NAME SCAN AND THE "PUBLISHED" SCAN.
006600 01  WK-C-VLFW-TITLE-UC               PIC X(80).
006700 01  WK-C-VLFW-SCAN-TARGET            PIC X(20).
006800 01  WK-N-VLFW-SCAN-LEN               PIC 9(02)        COMP.
006900 01  WK-N-VLFW-SCAN-START             PIC 9(02)        COMP.
007000 01  WK-N-VLFW-SCAN-POS               PIC 9(02)        COMP.
007100 01  WK-N-VLFW-SCAN-I                 PIC 9(02)        COMP.
007200 01  WK-N-VLFW-NAME-END               PIC 9(02)        COMP.
007300
007400*    OLD PUNCH-CARD DOCUMENT TALLY LAYOUT - LEGACY, UNUSED BY
007500*    THIS RUN BUT LEFT IN PLACE FOR THE NEXT PRINT RE-WRITE.
007600 01  WK-C-VLFW-TALLY-CARD             PIC X(10).
007700 01  WK-C-VLFW-TALLY-CARD-R
007800                    REDEFINES WK-C-VLFW-TALLY-CARD.
007900     05  WK-N-VLFW-TALLY-DOCS         PIC 9(05).
008000     05  WK-N-VLFW-TALLY-PUB          PIC 9(05).
008100
008200*    SERIAL-NUMBER DISPLAY VIEW, RETAINED FOR INTERACTIVE
008300*    INQUIRY SCREENS - NOT USED BY THE BATCH CHECK ITSELF.
008400 01  WK-C-VLFW-SERIAL-DISPLAY         PIC X(08).
008500 01  WK-C-VLFW-SERIAL-DISPLAY-R
008600                    REDEFINES WK-C-VLFW-SERIAL-DISPLAY.
008700     05  WK-N-VLFW-SERIAL-NUM         PIC 9(08).
008800
008900*    OLD US-STYLE MM/DD/YYYY PRINT EDIT, RETAINED FROM THE
009000*    EARLIER SINGLE-DATE REPORT - NOT USED BY THIS CHECK.
009100 01  WK-C-VLFW-PRINT-DATE             PIC X(10).
009200 01  WK-C-VLFW-PRINT-DATE-R
009300                    REDEFINES WK-C-VLFW-PRINT-DATE.
009400     05  WK-N-VLFW-PR-MM              PIC 9(02).
009500     05  FILLER                       PIC X(01)        VALUE "/".
009600     05  WK-N-VLFW-PR-DD              PIC 9(02).
009700     05  FILLER                       PIC X(01)        VALUE "/".
009800     05  WK-N-VLFW-PR-YYYY            PIC 9(04).
009900
010000*    CALL BUFFER FOR THE SHARED DATE-EDIT ROUTINE.
010100 COPY DQLXDTE.
010200
010300*****************
010400 LINKAGE SECTION.
010500*****************
010600 COPY DQLVLFW.
010700 EJECT
010800********************************************
010900 PROCEDURE DIVISION USING WK-C-VLFW-RECORD.
011000********************************************
011100 MAIN-MODULE.
011200     PERFORM A000-CHECK-LOG-FRAMEWORK
011300        THRU A099-CHECK-LOG-FRAMEWORK-EX.
011400     EXIT PROGRAM.
011500
011600*---------------------------------------------------------------*
011700 A000-CHECK-LOG-FRAMEWORK.
011800*---------------------------------------------------------------*
011900     MOVE    SPACES                   TO    WK-C-VLFW-OUTPUT.
012000
012100     IF  WK-C-VLFW-EXEMPT-SW = "Y"
012200         MOVE "N/A"                   TO    WK-C-VLFW-STATUS
012300         MOVE ZERO                    TO    WK-N-VLFW-PCT
012400         MOVE "ACTIVITY IS EXEMPT FROM DOCUMENT REQUIREMENTS"
012500                                      TO    WK-C-VLFW-MESSAGE
012600         GO TO A099-CHECK-LOG-FRAMEWORK-EX.
012700
012800     IF  WK-C-VLFW-STRDTE-ACTUAL = SPACES
012900         MOVE "N/A"                   TO    WK-C-VLFW-STATUS
013000         MOVE ZERO                    TO    WK-N-VLFW-PCT
013100         MOVE "NO START DATE AVAILABLE"
013200                                      TO    WK-C-VLFW-MESSAGE
013300         GO TO A099-CHECK-LOG-FRAMEWORK-EX.
013400
013500     MOVE    "P"                      TO    WK-C-XDTE-FUNCTION.
013600     MOVE    WK-C-VLFW-STRDTE-ACTUAL  TO    WK-C-XDTE-DATE-1.
013700     CALL "DQAXDTE"  USING  WK-C-XDTE-RECORD.
013800
013900     IF  WK-C-XDTE-VALID NOT = "Y"
014000         MOVE "N/A"                   TO    WK-C-VLFW-STATUS
014100         MOVE ZERO                    TO    WK-N-VLFW-PCT
014200         MOVE "NO START DATE AVAILABLE"
014300                                      TO    WK-C-VLFW-MESSAGE
014400         GO TO A099-CHECK-LOG-FRAMEWORK-EX.
014500
014600     MOVE    WK-N-XDTE-SERIAL-1       TO    WK-N-VLFW-STR-SERIAL.
014700
014800     IF  WK-C-VLFW-STRDTE-ACTUAL NOT < WK-C-VLFW-CUTOFF-DATE
014900         MOVE "N/A"                   TO    WK-C-VLFW-STATUS
015000         MOVE ZERO                    TO    WK-N-VLFW-PCT
015100         MOVE "STARTED LESS THAN 3 MONTHS AGO"
015200                                      TO    WK-C-VLFW-MESSAGE
015300         GO TO A099-CHECK-LOG-FRAMEWORK-EX.
015400
015500     PERFORM B100-SCAN-DOCUMENTS
015600        THRU B199-SCAN-DOCUMENTS-EX.
015700
015800     IF  WK-X-VLFW-FOUND
015900         MOVE "PASS"                  TO    WK-C-VLFW-STATUS
016000         MOVE 100                     TO    WK-N-VLFW-PCT
016100     ELSE
016200         MOVE "FAIL"                  TO    WK-C-VLFW-STATUS
016300         MOVE ZERO                    TO    WK-N-VLFW-PCT
016400         MOVE "LOGICAL FRAMEWORK DOCUMENT NOT PUBLISHED"
016500                                      TO    WK-C-VLFW-MESSAGE.
016600
016700 A099-CHECK-LOG-FRAMEWORK-EX.
016800     EXIT.
016900
017000*---------------------------------------------------------------*
017100 B100-SCAN-DOCUMENTS.
017200*---------------------------------------------------------------*
017300     MOVE "N" TO WK-X-VLFW-FOUND-SW.
017400
017500     IF  WK-N-VLFW-DOC-CNT = ZERO
017600         GO TO B199-SCAN-DOCUMENTS-EX.
017700
017800     PERFORM B150-CHECK-ONE-DOCUMENT
017900        VARYING WK-N-VLFW-I FROM 1 BY 1
018000          UNTIL WK-N-VLFW-I > WK-N-VLFW-DOC-CNT
018100             OR WK-X-VLFW-FOUND.
018200
018300 B199-SCAN-DOCUMENTS-EX.
018400     EXIT.
018500
018600 B150-CHECK-ONE-DOCUMENT.
018700     MOVE WK-C-VLFW-DOC-TITLE (WK-N-VLFW-I) TO WK-C-VLFW-TITLE-UC.
018800     INSPECT WK-C-VLFW-TITLE-UC
018900             CONVERTING "abcdefghijklmnopqrstuvwxyz"
019000                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019100
019200     MOVE "LOGICAL FRAMEWORK"         TO WK-C-VLFW-SCAN-TARGET.
019300     MOVE 17                          TO WK-N-VLFW-SCAN-LEN.
019400     MOVE 1                           TO WK-N-VLFW-SCAN-START.
019500     PERFORM D100-SCAN-FOR-TARGET
019600        THRU D199-SCAN-FOR-TARGET-EX.
019700
019800     IF  WK-N-VLFW-SCAN-POS = ZERO
019900         GO TO B199-CHECK-ONE-DOCUMENT-EX.
020000
020100     COMPUTE WK-N-VLFW-NAME-END =
020200             WK-N-VLFW-SCAN-POS + WK-N-VLFW-SCAN-LEN.
020300
020400     MOVE "PUBLISHED"                 TO WK-C-VLFW-SCAN-TARGET.
020500     MOVE 9                           TO WK-N-VLFW-SCAN-LEN.
020600     MOVE WK-N-VLFW-NAME-END          TO WK-N-VLFW-SCAN-START.
020700     PERFORM D100-SCAN-FOR-TARGET
020800        THRU D199-SCAN-FOR-TARGET-EX.
020900
021000     IF  WK-N-VLFW-SCAN-POS > ZERO
021100         MOVE "Y" TO WK-X-VLFW-FOUND-SW.
021200
021300 B199-CHECK-ONE-DOCUMENT-EX.
021400     EXIT.
021500
021600*---------------------------------------------------------------*
021700 D100-SCAN-FOR-TARGET.
021800*---------------------------------------------------------------*
021900*    LOOKS FOR WK-C-VLFW-SCAN-TARGET, LEFT-JUSTIFIED FOR
022000*    WK-N-VLFW-SCAN-LEN CHARACTERS, ANYWHERE IN THE UPPER-CASED
022100*    TITLE FROM WK-N-VLFW-SCAN-START ONWARDS.  RETURNS THE
022200*    MATCHING POSITION IN WK-N-VLFW-SCAN-POS, OR ZERO.
022300*---------------------------------------------------------------*
022400     MOVE ZERO                        TO WK-N-VLFW-SCAN-POS.
022500
022600     IF  WK-N-VLFW-SCAN-START = ZERO
022700     OR  WK-N-VLFW-SCAN-START > (81 - WK-N-VLFW-SCAN-LEN)
022800         GO TO D199-SCAN-FOR-TARGET-EX.
022900
023000     MOVE WK-N-VLFW-SCAN-START        TO WK-N-VLFW-SCAN-I.
023100
023200     PERFORM D150-TEST-ONE-POSITION
023300        UNTIL WK-N-VLFW-SCAN-I > (81 - WK-N-VLFW-SCAN-LEN)
023400           OR WK-N-VLFW-SCAN-POS > ZERO.
023500
023600 D199-SCAN-FOR-TARGET-EX.
023700     EXIT.
023800
023900 D150-TEST-ONE-POSITION.
024000     IF  WK-C-VLFW-TITLE-UC (WK-N-VLFW-SCAN-I : WK-N-VLFW-SCAN-LEN)
024100                     = WK-C-VLFW-SCAN-TARGET (1 : WK-N-VLFW-SCAN-LEN)
024200         MOVE WK-N-VLFW-SCAN-I         TO WK-N-VLFW-SCAN-POS
024300     ELSE
024400         ADD 1 TO WK-N-VLFW-SCAN-I.
024500
024600******************************************************************
024700*************** END OF PROGRAM SOURCE  DQAVLFW *****************
024800******************************************************************
