000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     DQAVTTL.
000500 AUTHOR.         GEK KOON TAN.
000600 INSTALLATION.   GRANTS SYSTEMS UNIT.
000700 DATE-WRITTEN.   21 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE GRANTS
001000                 SYSTEMS UNIT.  IT IS NOT TO BE COPIED, USED
001100                 OR DISCLOSED TO ANY PERSON NOT AUTHORISED.
001200*
001300*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE TITLE
001400*               NARRATIVE OF A REPORTED ACTIVITY.  A TITLE IS
001500*               FAILED WHEN IT IS MISSING, TOO SHORT, OR MADE
001600*               UP MOSTLY OF UPPER-CASE ACRONYMS RATHER THAN
001700*               A READABLE SENTENCE.
001800*
001900*================================================================*
002000* HISTORY OF MODIFICATION:                                      *
002100*----------------------------------------------------------------*
002200* DQA001 - GKTAN   - 21/03/1991 - GRANT ACTIVITY QA BATCH       *
002300*                    - INITIAL VERSION.  CHECKED ONLY FOR A      *
002400*                      MISSING TITLE AND A MINIMUM LENGTH OF 60 *
002500*                      CHARACTERS.                               *
002600* DQA0Y2 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
002700*                    - REVIEWED.  NO DATE FIELDS HELD HERE - NO *
002800*                      CHANGE REQUIRED.                          *
002900* DQA0AB - WMSIAH  - 30/06/2011 - IATI REPORTING TIE-IN         *
003000*                    - ADDED THE ACRONYM SCAN AND THE NON-       *
003100*                      ACRONYM EXCEPTION TABLE, CARRIED DOWN     *
003200*                      FROM THE MAIN DRIVER ON EVERY CALL.       *
003300* DQA016 - MTHIAM  - 19/09/2016 - REQ GA-142                    *
003400*                    - A WORD MADE ENTIRELY OF PUNCTUATION WAS  *
003500*                      BEING COUNTED AS A ZERO-LENGTH ACRONYM   *
003600*                      AND INFLATING THE FAIL PERCENTAGE - A    *
003700*                      CANDIDATE WORD NOW REQUIRES AT LEAST ONE *
003800*                      A-Z CHARACTER BEFORE IT IS SCORED.        *
003900*----------------------------------------------------------------*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004800
004900***************
005000 DATA DIVISION.
005100***************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM DQAVTTL **".
005600
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900 COPY DQACMWS.
006000
006100 01  WK-C-VTTL-TITLE-WORK             PIC X(200).
006200 01  WK-C-VTTL-TITLE-CHARS REDEFINES WK-C-VTTL-TITLE-WORK.
006300     05  WK-C-VTTL-CHAR               PIC X(01)
006400                                       OCCURS 200 TIMES.
006500
006600 01  WK-C-VTTL-TITLE-PREVIEW REDEFINES WK-C-VTTL-TITLE-WORK.
006700*                        RETAINED FROM THE OLD TWO-LINE PRINT
006800*                        LAYOUT - NOT USED BY THE QA LOGIC BUT
006900*                        KEPT RATHER THAN RENUMBER THE 01-LEVEL.
007000     05  WK-C-VTTL-TITLE-P1           PIC X(100).
007100     05  WK-C-VTTL-TITLE-P2           PIC X(100).
007200
007300 01  WK-N-VTTL-SCAN-FIELDS.
007400     05  WK-N-VTTL-WORD-START         PIC 9(03)        COMP.
007500     05  WK-N-VTTL-WORD-LEN           PIC 9(03)        COMP.
007600 01  WK-N-VTTL-SCAN-FIELDS-R REDEFINES WK-N-VTTL-SCAN-FIELDS.
007700     05  WK-N-VTTL-WORD-RANGE         PIC 9(06)        COMP.
007800
007900 01  WK-N-VTTL-TITLE-LEN              PIC 9(03)        COMP.
008000 01  WK-N-VTTL-I                      PIC 9(03)        COMP.
008100 01  WK-N-VTTL-K                      PIC 9(03)        COMP.
008200 01  WK-N-VTTL-ACRONYM-SUM            PIC 9(03)        COMP.
008300 01  WK-N-VTTL-ALPHA-CNT              PIC 9(03)        COMP.
008400 01  WK-N-VTTL-CALC                   PIC 9(05)V99     COMP.
008500
008600 01  WK-X-VTTL-ALL-UPPER-SW           PIC X(01)        VALUE "Y".
008700     88  WK-X-VTTL-ALL-UPPER                   VALUE "Y".
008800 01  WK-X-VTTL-FOUND-SW               PIC X(01)        VALUE "N".
008900     88  WK-X-VTTL-FOUND                       VALUE "Y".
009000
009100*****************
009200 LINKAGE SECTION.
009300*****************
009400 COPY DQLVTTL.
009500 EJECT
009600********************************************
009700 PROCEDURE DIVISION USING WK-C-VTTL-RECORD.
009800********************************************
009900 MAIN-MODULE.
010000     PERFORM A000-CHECK-TITLE THRU A099-CHECK-TITLE-EX.
010100     EXIT PROGRAM.
010200
010300*---------------------------------------------------------------*
010400 A000-CHECK-TITLE.
010500*---------------------------------------------------------------*
010600     MOVE    SPACES                   TO    WK-C-VTTL-OUTPUT.
010700     MOVE    WK-C-VTTL-TITLE           TO    WK-C-VTTL-TITLE-WORK.
010800     MOVE    ZERO                     TO    WK-N-VTTL-ACRONYM-SUM.
010900
011000     PERFORM B100-FIND-TITLE-LEN THRU B199-FIND-TITLE-LEN-EX.
011100
011200     IF  WK-N-VTTL-TITLE-LEN = ZERO
011300         MOVE "FAIL"                  TO    WK-C-VTTL-STATUS
011400         MOVE ZERO                    TO    WK-N-VTTL-PCT
011500         MOVE "TITLE IS MISSING"      TO    WK-C-VTTL-MESSAGE
011600         GO TO A099-CHECK-TITLE-EX.
011700
011800     IF  WK-N-VTTL-TITLE-LEN < 60
011900         MOVE "FAIL"                  TO    WK-C-VTTL-STATUS
012000         COMPUTE WK-N-VTTL-CALC =
012100                 WK-N-VTTL-TITLE-LEN / 60 * 100
012200         MOVE WK-N-VTTL-CALC          TO    WK-N-VTTL-PCT
012300         MOVE "TITLE IS TOO SHORT"    TO    WK-C-VTTL-MESSAGE
012400         GO TO A099-CHECK-TITLE-EX.
012500
012600     PERFORM C100-SCAN-FOR-ACRONYMS THRU C199-SCAN-FOR-ACRONYMS-EX.
012700
012800     IF  WK-N-VTTL-ACRONYM-SUM > ZERO
012900         MOVE "FAIL"                  TO    WK-C-VTTL-STATUS
013000         COMPUTE WK-N-VTTL-CALC =
013100                 (1 - (WK-N-VTTL-ACRONYM-SUM / WK-N-VTTL-TITLE-LEN))
013200                 * 100
013300         MOVE WK-N-VTTL-CALC          TO    WK-N-VTTL-PCT
013400         MOVE "TITLE CONTAINS POTENTIAL ACRONYMS"
013500                                      TO    WK-C-VTTL-MESSAGE
013600         GO TO A099-CHECK-TITLE-EX.
013700
013800     MOVE "PASS"                     TO    WK-C-VTTL-STATUS.
013900     MOVE 100                        TO    WK-N-VTTL-PCT.
014000
014100 A099-CHECK-TITLE-EX.
014200     EXIT.
014300
014400*---------------------------------------------------------------*
014500 B100-FIND-TITLE-LEN.
014600*---------------------------------------------------------------*
014700*    SCANS BACKWARDS FOR THE LAST NON-SPACE CHARACTER.
014800*---------------------------------------------------------------*
014900     MOVE 200 TO WK-N-VTTL-I.
015000     MOVE ZERO TO WK-N-VTTL-TITLE-LEN.
015100
015200     PERFORM B150-STRIP-TRAILING-SPACES
015300        UNTIL WK-N-VTTL-I = ZERO
015400           OR WK-N-VTTL-TITLE-LEN > ZERO.
015500
015600 B199-FIND-TITLE-LEN-EX.
015700     EXIT.
015800
015900 B150-STRIP-TRAILING-SPACES.
016000     IF  WK-C-VTTL-CHAR (WK-N-VTTL-I) NOT = SPACE
016100         MOVE WK-N-VTTL-I             TO    WK-N-VTTL-TITLE-LEN
016200     ELSE
016300         SUBTRACT 1 FROM WK-N-VTTL-I.
016400
016500*---------------------------------------------------------------*
016600 C100-SCAN-FOR-ACRONYMS.
016700*---------------------------------------------------------------*
016800*    WALKS THE TITLE ONE CHARACTER AT A TIME, CUTTING IT INTO
016900*    SPACE-DELIMITED WORDS.  EACH WORD OF 2+ CHARACTERS THAT IS
017000*    ENTIRELY UPPER-CASE A-Z AND IS NOT LISTED IN THE NON-
017100*    ACRONYM TABLE ADDS ITS LENGTH TO WK-N-VTTL-ACRONYM-SUM.
017200*---------------------------------------------------------------*
017300     MOVE ZERO TO WK-N-VTTL-WORD-START.
017400
017500     PERFORM C150-SCAN-ONE-CHAR
017600        VARYING WK-N-VTTL-I FROM 1 BY 1
017700          UNTIL WK-N-VTTL-I > WK-N-VTTL-TITLE-LEN.
017800
017900     IF  WK-N-VTTL-WORD-START > ZERO
018000         COMPUTE WK-N-VTTL-WORD-LEN =
018100                 WK-N-VTTL-TITLE-LEN - WK-N-VTTL-WORD-START + 1
018200         PERFORM C200-SCORE-WORD THRU C299-SCORE-WORD-EX.
018300
018400 C199-SCAN-FOR-ACRONYMS-EX.
018500     EXIT.
018600
018700 C150-SCAN-ONE-CHAR.
018800     IF  WK-C-VTTL-CHAR (WK-N-VTTL-I) = SPACE
018900         IF  WK-N-VTTL-WORD-START > ZERO
019000             COMPUTE WK-N-VTTL-WORD-LEN =
019100                     WK-N-VTTL-I - WK-N-VTTL-WORD-START
019200             PERFORM C200-SCORE-WORD THRU C299-SCORE-WORD-EX
019300             MOVE ZERO TO WK-N-VTTL-WORD-START
019400         END-IF
019500     ELSE
019600         IF  WK-N-VTTL-WORD-START = ZERO
019700             MOVE WK-N-VTTL-I         TO    WK-N-VTTL-WORD-START.
019800
019900*---------------------------------------------------------------*
020000 C200-SCORE-WORD.
020100*---------------------------------------------------------------*
020200     IF  WK-N-VTTL-WORD-LEN < 2
020300         GO TO C299-SCORE-WORD-EX.
020400
020500     MOVE "Y" TO WK-X-VTTL-ALL-UPPER-SW.
020600     MOVE ZERO TO WK-N-VTTL-ALPHA-CNT.
020700
020800     PERFORM C250-CHECK-ONE-LETTER
020900        VARYING WK-N-VTTL-K FROM WK-N-VTTL-WORD-START BY 1
021000          UNTIL WK-N-VTTL-K > WK-N-VTTL-WORD-START +
021100                              WK-N-VTTL-WORD-LEN - 1.
021200
021300     IF  NOT WK-X-VTTL-ALL-UPPER
021400         GO TO C299-SCORE-WORD-EX.
021500
021600     IF  WK-N-VTTL-ALPHA-CNT = ZERO
021700         GO TO C299-SCORE-WORD-EX.
021800
021900     PERFORM D100-LOOKUP-NON-ACRONYM THRU D199-LOOKUP-NON-ACRONYM-EX.
022000
022100     IF  NOT WK-X-VTTL-FOUND
022200         ADD WK-N-VTTL-WORD-LEN       TO    WK-N-VTTL-ACRONYM-SUM.
022300
022400 C299-SCORE-WORD-EX.
022500     EXIT.
022600
022700 C250-CHECK-ONE-LETTER.
022800     IF  WK-C-VTTL-CHAR (WK-N-VTTL-K) >= "A" AND
022900         WK-C-VTTL-CHAR (WK-N-VTTL-K) <= "Z"
023000         ADD 1 TO WK-N-VTTL-ALPHA-CNT
023100     ELSE
023200         IF  WK-C-VTTL-CHAR (WK-N-VTTL-K) NOT = "."
023300             MOVE "N" TO WK-X-VTTL-ALL-UPPER-SW.
023400
023500*---------------------------------------------------------------*
023600 D100-LOOKUP-NON-ACRONYM.
023700*---------------------------------------------------------------*
023800     MOVE "N" TO WK-X-VTTL-FOUND-SW.
023900
024000     IF  WK-N-VTTL-NACR-CNT = ZERO
024100         GO TO D199-LOOKUP-NON-ACRONYM-EX.
024200
024300     PERFORM D150-COMPARE-ONE-ENTRY
024400        VARYING WK-N-VTTL-K FROM 1 BY 1
024500          UNTIL WK-N-VTTL-K > WK-N-VTTL-NACR-CNT
024600             OR WK-X-VTTL-FOUND.
024700
024800 D199-LOOKUP-NON-ACRONYM-EX.
024900     EXIT.
025000
025100 D150-COMPARE-ONE-ENTRY.
025200     IF  WK-C-VTTL-TITLE-WORK
025300             (WK-N-VTTL-WORD-START : WK-N-VTTL-WORD-LEN) =
025400             WK-C-VTTL-NACR-WORD (WK-N-VTTL-K)
025500         MOVE "Y" TO WK-X-VTTL-FOUND-SW.
025600
025700******************************************************************
025800*************** END OF PROGRAM SOURCE  DQAVTTL *****************
025900******************************************************************
