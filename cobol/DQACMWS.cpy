000100*================================================================*
000200*                         DQACMWS.CPY                           *
000300*   COMMON WORK AREA - FILE STATUS CONDITION NAMES              *
000400*================================================================*
000500* THIS COPYBOOK IS INCLUDED BY EVERY DQA PROGRAM AS             *
000600*     01  WK-C-COMMON.                                          *
000700*         COPY DQACMWS.                                         *
000800* SO THAT THE SAME FILE-STATUS CONDITION NAMES AND 88-LEVELS    *
000900* ARE AVAILABLE UNDER WK-C-COMMON IN EVERY PROGRAM.             *
001000*----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:                                      *
001200*----------------------------------------------------------------*
001300* DQA001 - GKTAN   - 12/03/1991 - GRANT ACTIVITY QA BATCH       *
001400*                    - INITIAL VERSION.                         *
001500* DQA0Y2 - KTNLKH  - 09/11/1998 - YEAR 2000 COMPLIANCE          *
001600*                    - NO DATE FIELDS IN THIS COPYBOOK; REVIEWED *
001700*                      AND CLEARED WITH NO CHANGES REQUIRED.     *
001800* DQA0AB - WMSIAH  - 23/06/2011 - IATI REPORTING TIE-IN          *
001900*                    - ADDED WK-C-RUN-DATE SO THE RUN DATE CAN   *
002000*                      BE SHARED WITHOUT RE-READING PARAMS.      *
002100*----------------------------------------------------------------*
002200     05  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
002300         88  WK-C-SUCCESSFUL                   VALUE "00".
002400         88  WK-C-END-OF-FILE                  VALUE "10".
002500         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002600         88  WK-C-DUPLICATE-KEY                VALUE "22".
002700         88  WK-C-PERMANENT-ERROR              VALUE "30" "35"
002800                                                       "37" "39".
002900
003000     05  WK-C-RUN-DATE                PIC X(10) VALUE SPACES.
003100     05  WK-C-PROGRAM-NAME            PIC X(08) VALUE SPACES.
003200
003300     05  WK-N-ABEND-CTR               PIC 9(03) COMP VALUE ZERO.
